000100* RMSCUST.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - CUSTOMER RECORD LAYOUT (SEGMENTATION INPUT)
000130*---------------------------------------------------------------*
000140* 1988-11-09 AL  TKT-4471  ORIGINAL LAYOUT.
000150*---------------------------------------------------------------*
000160 01  RMS-CUSTOMER-REC.
000170     05  RC-CUSTOMER-ID               PIC X(10).
000180     05  RC-NAME                      PIC X(30).
000190     05  RC-CONTACT-NO                PIC X(12).
000200     05  RC-GENDER                    PIC X(20).
000210         88  RC-GENDER-MALE               VALUE 'MALE'.
000220         88  RC-GENDER-FEMALE             VALUE 'FEMALE'.
000230         88  RC-GENDER-OTHER              VALUE 'OTHER'.
000240         88  RC-GENDER-NO-ANSWER     VALUE 'PREFER NOT TO SAY'.
000250     05  RC-AGE                       PIC 9(03).
000260     05  RC-JOIN-DATE                 PIC X(10).
000270     05  RC-LOYALTY-GROUP             PIC X(10).
000280         88  RC-TIER-BRONZE               VALUE 'BRONZE'.
000290         88  RC-TIER-SILVER               VALUE 'SILVER'.
000300         88  RC-TIER-GOLD                 VALUE 'GOLD'.
000310         88  RC-TIER-PLATINUM             VALUE 'PLATINUM'.
000320     05  RC-EST-TOTAL-SPENT-LKR       PIC 9(09)V99.
000330     05  FILLER                       PIC X(01) VALUE SPACE.
