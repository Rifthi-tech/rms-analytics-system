000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              RMSING01.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            LINDQUIST DIVISION - RMS DATA CENTER.
000140 DATE-WRITTEN.            11/02/1988.
000150 DATE-COMPILED.
000160 SECURITY.                UNCLASSIFIED - INTERNAL RESTAURANT DATA.
000170
000180*****************************************************************
000190* RMSING01 - RMS ANALYTICS BATCH, STEP 1 OF 3.
000200* READS THE RAW ORDER-TRANSACTION EXTRACT (ORDERS), VALIDATES
000210* THE MANDATORY KEYS AND THE ORDER-PLACED TIMESTAMP, DEFAULTS
000220* THE "SOFT" FIELDS (STATUS, BAD NUMERICS) AND WRITES:
000230*   - ACCORD   - ACCEPTED RECORDS, DEFAULTED, SAME LAYOUT AS
000240*                ORDERS, PICKED UP BY RMSENR02 (STEP 2).
000250*   - DEADLTR  - RECORDS THAT FAILED A MANDATORY CHECK, WITH
000260*                TIMESTAMP AND REASON.  A BAD RECORD DOES NOT
000270*                STOP THE RUN.
000280*****************************************************************
000290* C H A N G E   L O G
000300*-----------------------------------------------------------------
000310* 1988-11-02 AL  TKT-4471  ORIGINAL PROGRAM.  VALIDATES ORDER-ID,
000320*                          CUSTOMER-ID AND ORDER-PLACED TIMESTAMP.
000330* 1988-11-14 AL  TKT-4471  ADDED DEADLTR OUTPUT AND REJECT COUNTS.
000340* 1999-01-06 RB  TKT-4618  Y2K - WIDENED WS-CDT-YYYY TO 4 DIGITS,
000350*                          CENTURY WAS INFERRED FROM A 2-DIGIT
000360*                          WINDOW BREAK ON 00-49/50-99.  VERIFIED
000370*                          AGAINST TEST DECK THRU 2001.
000380* 1999-03-22 AL  TKT-4702  DEFAULT UNKNOWN STATUS TO PENDING
000390*                          RATHER THAN REJECTING THE LINE.
000400* 2000-02-11 SU  TKT-4890  BAD NUMERIC FIELDS (NUM-ITEMS, TOTAL
000410*                          PRICE, QTY, UNIT PRICE) NOW DEFAULT
000420*                          TO ZERO INSTEAD OF FALLING THROUGH TO
000430*                          DEADLTR - ONLY THE KEYS AND THE PLACED
000440*                          TIMESTAMP CAN REJECT A LINE NOW.
000450* 2003-06-17 RB  TKT-5820  CONSOLE SUMMARY OF READ/ACCEPT/REJECT
000460*                          COUNTS AT END OF RUN FOR THE OPERATOR.
000470* 2011-09-02 JT  TKT-6544  UPSI-0 SWITCH ADDED - WHEN THE OPERATOR
000480*                          SETS IT ON, EACH REJECT IS ALSO ECHOED
000490*                          TO THE CONSOLE AS IT HAPPENS.
000500*-----------------------------------------------------------------
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS RMS-DIGITS IS '0' THRU '9'
000570     UPSI-0 ON STATUS IS RMS-TRACE-ON
000580            OFF STATUS IS RMS-TRACE-OFF.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630     SELECT ORDERS
000640         ASSIGN TO ORDERS
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT ACCORD
000680         ASSIGN TO ACCORD
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT DEADLTR
000720         ASSIGN TO DEADLTR
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740
000750 DATA DIVISION.
000760 FILE SECTION.
000770
000780 FD  ORDERS
000790     LABEL RECORD IS STANDARD
000800     RECORD CONTAINS 229 CHARACTERS
000810     DATA RECORD IS RMS-ORDER-REC.
000820     COPY RMSORDR.
000830
000840 FD  ACCORD
000850     LABEL RECORD IS STANDARD
000860     RECORD CONTAINS 229 CHARACTERS
000870     DATA RECORD IS ACC-ORDER-REC.
000880 01  ACC-ORDER-REC                PIC X(229).
000890
000900 FD  DEADLTR
000910     LABEL RECORD IS STANDARD
000920     RECORD CONTAINS 300 CHARACTERS
000930     DATA RECORD IS RMS-DEADLETTER-REC.
000940     COPY RMSDLTR.
000950
000960 WORKING-STORAGE SECTION.
000970
000980 01  WORK-AREA.
000990     05  MORE-RECS                PIC X(03)    VALUE 'YES'.
001000     05  WS-REJECT-SW             PIC X(03)    VALUE 'NO '.
001010     05  WS-TS-VALID-SW           PIC X(03)    VALUE 'YES'.
001020     05  WS-REJECT-REASON         PIC X(80)    VALUE SPACES.
001030     05  WS-READ-CTR              PIC 9(07)    COMP VALUE ZERO.
001040     05  WS-ACCEPT-CTR            PIC 9(07)    COMP VALUE ZERO.
001050     05  WS-REJECT-CTR            PIC 9(07)    COMP VALUE ZERO.
001060
001070*    -- TIMESTAMP PARSE/VALIDATE WORK AREA (ORDER-PLACED) --
001080 01  WS-TS-WORK.
001090     05  WS-TS-RAW                PIC X(19).
001100     05  WS-TS-PARTS REDEFINES WS-TS-RAW.
001110         10  WS-TS-YYYY           PIC X(04).
001120         10  FILLER               PIC X(01).
001130         10  WS-TS-MM             PIC X(02).
001140         10  FILLER               PIC X(01).
001150         10  WS-TS-DD             PIC X(02).
001160         10  FILLER               PIC X(01).
001170         10  WS-TS-HH             PIC X(02).
001180         10  FILLER               PIC X(01).
001190         10  WS-TS-MI             PIC X(02).
001200         10  FILLER               PIC X(01).
001210         10  WS-TS-SS             PIC X(02).
001220
001230*    -- CURRENT DATE/TIME, FOR STAMPING DEADLTR RECORDS --
001240 01  WS-CURRENT-DATE-TIME.
001250     05  WS-CDT-RAW               PIC X(21).
001260     05  WS-CDT-PARTS REDEFINES WS-CDT-RAW.
001270         10  WS-CDT-YYYY          PIC 9(04).
001280         10  WS-CDT-MM            PIC 9(02).
001290         10  WS-CDT-DD            PIC 9(02).
001300         10  WS-CDT-HH            PIC 9(02).
001310         10  WS-CDT-MI            PIC 9(02).
001320         10  WS-CDT-SS            PIC 9(02).
001330         10  FILLER               PIC X(07).
001340
001350 01  WS-REJECT-TS-OUT             PIC X(19).
001360
001370*    -- 200-BYTE RAW SNAPSHOT OF THE REJECTED LINE --
001380 01  WS-RAW-ORDER-VIEW.
001390     05  WS-RAW-ORDER-TEXT        PIC X(229).
001400     05  WS-RAW-ORDER-TRUNC REDEFINES WS-RAW-ORDER-TEXT.
001410         10  WS-RAW-ORDER-200     PIC X(200).
001420         10  FILLER               PIC X(029).
001430
001440 01  WS-COUNT-DISPLAY.
001450     05  FILLER                   PIC X(20) VALUE
001460         'RMSING01 RUN TOTALS'.
001470     05  FILLER                   PIC X(01) VALUE SPACE.
001480     05  WD-READ                  PIC ZZZ,ZZ9.
001490     05  FILLER                   PIC X(01) VALUE SPACE.
001500     05  WD-ACCEPT                PIC ZZZ,ZZ9.
001510     05  FILLER                   PIC X(01) VALUE SPACE.
001520     05  WD-REJECT                PIC ZZZ,ZZ9.
001530
001540 PROCEDURE DIVISION.
001550
001560 0000-RMSING01.
001570     PERFORM 1000-INIT.
001580     PERFORM 2000-MAINLINE
001590         UNTIL MORE-RECS = 'NO '.
001600     PERFORM 3000-CLOSING.
001610     STOP RUN.
001620
001630
001640 1000-INIT.
001650     OPEN INPUT  ORDERS.
001660     OPEN OUTPUT ACCORD.
001670     OPEN OUTPUT DEADLTR.
001680     PERFORM 9000-READ-ORDERS.
001690
001700
001710 2000-MAINLINE.
001720     PERFORM 2100-VALIDATE-ORDER THRU 2100-EXIT.
001730     IF WS-REJECT-SW = 'YES'
001740         PERFORM 2400-WRITE-DEADLETTER
001750         ADD 1 TO WS-REJECT-CTR
001760     ELSE
001770         PERFORM 2200-APPLY-DEFAULTS
001780         PERFORM 2300-WRITE-ACCEPTED
001790         ADD 1 TO WS-ACCEPT-CTR
001800     END-IF.
001810     PERFORM 9000-READ-ORDERS.
001820
001830
001840 2100-VALIDATE-ORDER.
001850
001860     MOVE 'YES' TO WS-REJECT-SW.
001870
001880     IF RO-ORDER-ID = SPACES
001890         MOVE 'ORDER-ID IS REQUIRED.' TO WS-REJECT-REASON
001900         GO TO 2100-EXIT
001910     END-IF.
001920
001930     IF RO-CUSTOMER-ID = SPACES
001940         MOVE 'CUSTOMER-ID IS REQUIRED.' TO WS-REJECT-REASON
001950         GO TO 2100-EXIT
001960     END-IF.
001970
001980     PERFORM 2110-VALIDATE-TIMESTAMP THRU 2110-EXIT.
001990
002000     IF WS-TS-VALID-SW = 'NO'
002010         MOVE 'ORDER-PLACED TIMESTAMP IS UNPARSEABLE.'
002020             TO WS-REJECT-REASON
002030         GO TO 2100-EXIT
002040     END-IF.
002050
002060     MOVE 'NO ' TO WS-REJECT-SW.
002070
002080 2100-EXIT.
002090     EXIT.
002100
002110
002120 2110-VALIDATE-TIMESTAMP.
002130
002140     MOVE 'YES' TO WS-TS-VALID-SW.
002150     MOVE RO-ORDER-PLACED TO WS-TS-RAW.
002160
002170     IF WS-TS-YYYY NOT NUMERIC
002180         MOVE 'NO' TO WS-TS-VALID-SW
002190         GO TO 2110-EXIT
002200     END-IF.
002210
002220     IF WS-TS-MM NOT NUMERIC OR WS-TS-MM < '01' OR WS-TS-MM > '12'
002230         MOVE 'NO' TO WS-TS-VALID-SW
002240         GO TO 2110-EXIT
002250     END-IF.
002260
002270     IF WS-TS-DD NOT NUMERIC OR WS-TS-DD < '01' OR WS-TS-DD > '31'
002280         MOVE 'NO' TO WS-TS-VALID-SW
002290         GO TO 2110-EXIT
002300     END-IF.
002310
002320     IF WS-TS-HH NOT NUMERIC OR WS-TS-HH > '23'
002330         MOVE 'NO' TO WS-TS-VALID-SW
002340         GO TO 2110-EXIT
002350     END-IF.
002360
002370     IF WS-TS-MI NOT NUMERIC OR WS-TS-MI > '59'
002380         MOVE 'NO' TO WS-TS-VALID-SW
002390         GO TO 2110-EXIT
002400     END-IF.
002410
002420     IF WS-TS-SS NOT NUMERIC OR WS-TS-SS > '59'
002430         MOVE 'NO' TO WS-TS-VALID-SW
002440         GO TO 2110-EXIT
002450     END-IF.
002460
002470 2110-EXIT.
002480     EXIT.
002490
002500*    2000-02-11 SU TKT-4890 - DEFAULTING MOVED OUT OF VALIDATION.
002510 2200-APPLY-DEFAULTS.
002520
002530     IF NOT (RO-STAT-PENDING   OR RO-STAT-CONFIRMED OR
002540             RO-STAT-PREPARING OR RO-STAT-READY      OR
002550             RO-STAT-DELIVERED OR RO-STAT-CANCELLED  OR
002560             RO-STAT-REFUNDED  OR RO-STAT-FAILED)
002570         MOVE 'PENDING' TO RO-STATUS
002580     END-IF.
002590
002600     IF RO-NUM-ITEMS NOT NUMERIC
002610         MOVE ZERO TO RO-NUM-ITEMS
002620     END-IF.
002630
002640     IF RO-TOTAL-PRICE-LKR NOT NUMERIC
002650         MOVE ZERO TO RO-TOTAL-PRICE-LKR
002660     END-IF.
002670
002680     IF RO-QUANTITY NOT NUMERIC
002690         MOVE ZERO TO RO-QUANTITY
002700     END-IF.
002710
002720     IF RO-PRICE-LKR NOT NUMERIC
002730         MOVE ZERO TO RO-PRICE-LKR
002740     END-IF.
002750
002760
002770 2300-WRITE-ACCEPTED.
002780     WRITE ACC-ORDER-REC FROM RMS-ORDER-REC.
002790
002800
002810 2400-WRITE-DEADLETTER.
002820     PERFORM 9100-STAMP-REJECT-TIME.
002830     MOVE RMS-ORDER-REC TO WS-RAW-ORDER-TEXT.
002840
002850     MOVE WS-REJECT-TS-OUT   TO RD-REJECT-TIMESTAMP.
002860     MOVE WS-RAW-ORDER-200   TO RD-RAW-RECORD.
002870     MOVE WS-REJECT-REASON   TO RD-ERROR-MESSAGE.
002880
002890     WRITE RMS-DEADLETTER-REC.
002900
002910     IF RMS-TRACE-ON
002920         DISPLAY 'RMSING01 REJECT: ' RO-ORDER-ID ' - '
002930             WS-REJECT-REASON
002940     END-IF.
002950
002960
002970 3000-CLOSING.
002980     CLOSE ORDERS.
002990     CLOSE ACCORD.
003000     CLOSE DEADLTR.
003010     PERFORM 3100-DISPLAY-COUNTS.
003020
003030
003040 3100-DISPLAY-COUNTS.
003050     MOVE WS-READ-CTR   TO WD-READ.
003060     MOVE WS-ACCEPT-CTR TO WD-ACCEPT.
003070     MOVE WS-REJECT-CTR TO WD-REJECT.
003080     DISPLAY WS-COUNT-DISPLAY.
003090
003100
003110 9000-READ-ORDERS.
003120     READ ORDERS
003130         AT END
003140             MOVE 'NO ' TO MORE-RECS
003150         NOT AT END
003160             ADD 1 TO WS-READ-CTR
003170     END-READ.
003180
003190
003200 9100-STAMP-REJECT-TIME.
003210     MOVE FUNCTION CURRENT-DATE TO WS-CDT-RAW.
003220
003230     MOVE WS-CDT-YYYY TO WS-REJECT-TS-OUT(1:4).
003240     MOVE '-'         TO WS-REJECT-TS-OUT(5:1).
003250     MOVE WS-CDT-MM   TO WS-REJECT-TS-OUT(6:2).
003260     MOVE '-'         TO WS-REJECT-TS-OUT(8:1).
003270     MOVE WS-CDT-DD   TO WS-REJECT-TS-OUT(9:2).
003280     MOVE ' '         TO WS-REJECT-TS-OUT(11:1).
003290     MOVE WS-CDT-HH   TO WS-REJECT-TS-OUT(12:2).
003300     MOVE ':'         TO WS-REJECT-TS-OUT(14:1).
003310     MOVE WS-CDT-MI   TO WS-REJECT-TS-OUT(15:2).
003320     MOVE ':'         TO WS-REJECT-TS-OUT(17:1).
003330     MOVE WS-CDT-SS   TO WS-REJECT-TS-OUT(18:2).
