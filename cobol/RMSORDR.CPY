000100* RMSORDR.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - ORDER TRANSACTION RECORD LAYOUT
000130* ONE RECORD PER ORDER LINE ITEM (DENORMALIZED - CUSTOMER,
000140* OUTLET AND MENU ITEM ATTRIBUTES ARE CARRIED ON THE LINE).
000150* SHARED BY THE ORDERS INPUT FILE (RMSING01) AND THE ACCORD
000160* WORK FILE (RMSING01 OUT / RMSENR02 IN) - SAME LAYOUT BOTH WAYS,
000170* ACCORD CARRIES THE RECORD UNCHANGED AFTER DEFAULTING.
000180*---------------------------------------------------------------*
000190* 1988-11-02 AL  TKT-4471  ORIGINAL LAYOUT.
000200* 2003-06-17 RB  TKT-5820  ADDED SPICE-LEVEL / IS-VEGETARIAN.
000210*---------------------------------------------------------------*
000220 01  RMS-ORDER-REC.
000230     05  RO-ORDER-ID                 PIC X(10).
000240     05  RO-CUSTOMER-ID              PIC X(10).
000250     05  RO-OUTLET-ID                PIC X(10).
000260     05  RO-ORDER-PLACED             PIC X(19).
000270     05  RO-ORDER-CONFIRMED          PIC X(19).
000280     05  RO-PREP-STARTED             PIC X(19).
000290     05  RO-PREP-FINISHED            PIC X(19).
000300     05  RO-SERVED-TIME              PIC X(19).
000310     05  RO-STATUS                   PIC X(10).
000320         88  RO-STAT-PENDING             VALUE 'PENDING'.
000330         88  RO-STAT-CONFIRMED           VALUE 'CONFIRMED'.
000340         88  RO-STAT-PREPARING           VALUE 'PREPARING'.
000350         88  RO-STAT-READY               VALUE 'READY'.
000360         88  RO-STAT-DELIVERED           VALUE 'DELIVERED'.
000370         88  RO-STAT-CANCELLED           VALUE 'CANCELLED'.
000380         88  RO-STAT-REFUNDED            VALUE 'REFUNDED'.
000390         88  RO-STAT-FAILED              VALUE 'FAILED'.
000400         88  RO-STAT-COMPLETED-GRP  VALUE 'DELIVERED' 'CANCELLED'
000410                                            'REFUNDED'.
000420         88  RO-STAT-ACTIVE-GRP     VALUE 'CONFIRMED' 'PREPARING'
000430                                            'READY'.
000440     05  RO-NUM-ITEMS                PIC 9(03).
000450     05  RO-TOTAL-PRICE-LKR          PIC S9(07)V99.
000460     05  RO-PAYMENT-METHOD           PIC X(10).
000470     05  RO-ITEM-ID                  PIC X(10).
000480     05  RO-QUANTITY                 PIC 9(03).
000490     05  RO-PRICE-LKR                PIC 9(05)V99.
000500     05  RO-ITEM-NAME                PIC X(30).
000510     05  RO-CATEGORY                 PIC X(15).
000520         88  RO-CAT-APPETIZER            VALUE 'APPETIZER'.
000530         88  RO-CAT-MAIN-COURSE          VALUE 'MAIN COURSE'.
000540         88  RO-CAT-DESSERT              VALUE 'DESSERT'.
000550         88  RO-CAT-BEVERAGE             VALUE 'BEVERAGE'.
000560         88  RO-CAT-SIDE-DISH            VALUE 'SIDE DISH'.
000570         88  RO-CAT-SOUP                 VALUE 'SOUP'.
000580         88  RO-CAT-SALAD                VALUE 'SALAD'.
000590         88  RO-CAT-RICE                 VALUE 'RICE'.
000600         88  RO-CAT-NOODLES              VALUE 'NOODLES'.
000610         88  RO-CAT-BREAD                VALUE 'BREAD'.
000620         88  RO-CAT-CONDIMENT            VALUE 'CONDIMENT'.
000630     05  RO-IS-VEGETARIAN             PIC X(01).
000640         88  RO-VEG-YES                  VALUE 'Y'.
000650         88  RO-VEG-NO                   VALUE 'N'.
000660     05  RO-SPICE-LEVEL               PIC X(06).
000670         88  RO-SPICE-NONE               VALUE 'NONE  '.
000680         88  RO-SPICE-LOW                VALUE 'LOW   '.
000690         88  RO-SPICE-MEDIUM             VALUE 'MEDIUM'.
000700         88  RO-SPICE-HIGH               VALUE 'HIGH  '.
000710     05  FILLER                       PIC X(01) VALUE SPACE.
