000100* RMSENRC.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - ENRICHED ORDER RECORD LAYOUT
000130* THE ORDER-TRANSACTION FIELDS (RO- PREFIX, SAME AS RMSORDR.CPY)
000140* PLUS THE ENRICHMENT-DERIVED FIELDS (RE- PREFIX).  WRITTEN BY
000150* RMSENR02 TO THE ENRORD WORK FILE, READ BY RMSRPT03 FOR ALL OF
000155* ITS ANALYSIS SECTIONS.  THIS IS
000160* THE ONLY STRUCTURED VIEW OF AN ORDER LINE USED IN RMSENR02 -
000170* THE ACCORD/SRTWORK RECORDS ARE GENERIC PIC X(229) UNTIL MOVED
000180* IN HERE, SAME AS RMSING01 HANDLES ITS ACCORD OUTPUT RECORD.
000190*---------------------------------------------------------------*
000200* 1988-11-21 AL  TKT-4472  ORIGINAL LAYOUT.
000210* 2003-06-17 RB  TKT-5820  ADDED RE-DISCREPANCY/RE-ITEMS-TOTAL.
000220* 2011-09-02 JT  TKT-6544  RESTORED THE FULL RO- CONDITION-NAME
000230*                          SET (STATUS/CATEGORY/SPICE/VEG) THAT
000240*                          RMSORDR.CPY CARRIES, SO THE COMPLEXITY
000250*                          ROLLUP IN RMSENR02 CAN TEST THEM HERE
000260*                          TOO, NOT JUST ON THE INPUT SIDE.
000270*---------------------------------------------------------------*
000280 01  RMS-ENRICHED-REC.
000290     05  RO-ORDER-ID                 PIC X(10).
000300     05  RO-CUSTOMER-ID              PIC X(10).
000310     05  RO-OUTLET-ID                PIC X(10).
000320     05  RO-ORDER-PLACED             PIC X(19).
000330     05  RO-ORDER-CONFIRMED          PIC X(19).
000340     05  RO-PREP-STARTED             PIC X(19).
000350     05  RO-PREP-FINISHED            PIC X(19).
000360     05  RO-SERVED-TIME              PIC X(19).
000370     05  RO-STATUS                   PIC X(10).
000380         88  RO-STAT-PENDING             VALUE 'PENDING'.
000390         88  RO-STAT-CONFIRMED           VALUE 'CONFIRMED'.
000400         88  RO-STAT-PREPARING           VALUE 'PREPARING'.
000410         88  RO-STAT-READY               VALUE 'READY'.
000420         88  RO-STAT-DELIVERED           VALUE 'DELIVERED'.
000430         88  RO-STAT-CANCELLED           VALUE 'CANCELLED'.
000440         88  RO-STAT-REFUNDED            VALUE 'REFUNDED'.
000450         88  RO-STAT-FAILED              VALUE 'FAILED'.
000460     05  RO-NUM-ITEMS                PIC 9(03).
000470     05  RO-TOTAL-PRICE-LKR          PIC S9(07)V99.
000480     05  RO-PAYMENT-METHOD           PIC X(10).
000490     05  RO-ITEM-ID                  PIC X(10).
000500     05  RO-QUANTITY                 PIC 9(03).
000510     05  RO-PRICE-LKR                PIC 9(05)V99.
000520     05  RO-ITEM-NAME                PIC X(30).
000530     05  RO-CATEGORY                 PIC X(15).
000540         88  RO-CAT-APPETIZER            VALUE 'APPETIZER'.
000550         88  RO-CAT-MAIN-COURSE          VALUE 'MAIN COURSE'.
000560         88  RO-CAT-DESSERT              VALUE 'DESSERT'.
000570         88  RO-CAT-BEVERAGE             VALUE 'BEVERAGE'.
000580         88  RO-CAT-SIDE-DISH            VALUE 'SIDE DISH'.
000590         88  RO-CAT-SOUP                 VALUE 'SOUP'.
000600         88  RO-CAT-SALAD                VALUE 'SALAD'.
000610         88  RO-CAT-RICE                 VALUE 'RICE'.
000620         88  RO-CAT-NOODLES              VALUE 'NOODLES'.
000630         88  RO-CAT-BREAD                VALUE 'BREAD'.
000640         88  RO-CAT-CONDIMENT            VALUE 'CONDIMENT'.
000650     05  RO-IS-VEGETARIAN             PIC X(01).
000660         88  RO-VEG-YES                   VALUE 'Y'.
000670         88  RO-VEG-NO                    VALUE 'N'.
000680     05  RO-SPICE-LEVEL               PIC X(06).
000690         88  RO-SPICE-NONE                VALUE 'NONE  '.
000700         88  RO-SPICE-LOW                 VALUE 'LOW   '.
000710         88  RO-SPICE-MEDIUM              VALUE 'MEDIUM'.
000720         88  RO-SPICE-HIGH                VALUE 'HIGH  '.
000730     05  RE-TOTAL-PRICE-USD           PIC 9(01)V9(04).
000740     05  RE-PREP-MINUTES              PIC S9(04).
000750     05  RE-WAIT-MINUTES              PIC S9(04).
000760     05  RE-PEAK-HOUR-FLAG            PIC X(01).
000770         88  RE-IS-PEAK-HOUR              VALUE 'Y'.
000780     05  RE-WEEKEND-FLAG              PIC X(01).
000790         88  RE-IS-WEEKEND                VALUE 'Y'.
000800     05  RE-TIME-OF-DAY               PIC X(10).
000810     05  RE-SEASON                    PIC X(06).
000820     05  RE-HOLIDAY-FLAG              PIC X(01).
000830         88  RE-IS-HOLIDAY                VALUE 'Y'.
000840     05  RE-COMPLEXITY                PIC 9(01).
000850     05  RE-ITEMS-TOTAL               PIC 9(07)V99.
000860     05  RE-DISCREPANCY               PIC 9(07)V99.
000870     05  FILLER                       PIC X(01) VALUE SPACE.
