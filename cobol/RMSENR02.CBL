000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              RMSENR02.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            LINDQUIST DIVISION - RMS DATA CENTER.
000140 DATE-WRITTEN.            11/21/1988.
000150 DATE-COMPILED.
000160 SECURITY.                UNCLASSIFIED - INTERNAL RESTAURANT DATA.
000170
000180*****************************************************************
000190* RMSENR02 - RMS ANALYTICS BATCH, STEP 2 OF 3.
000200* READS THE ACCEPTED-ORDER WORK FILE (ACCORD) FROM RMSING01,
000210* KEEPS ONLY LINES INSIDE THE REQUESTED DATE WINDOW (AND OUTLET,
000220* IF ONE WAS SUPPLIED), NORMALIZES PAYMENT METHOD AND SIGNS,
000230* SORTS BY ORDER-ID SO ALL LINES OF ONE ORDER ARE TOGETHER, THEN
000240* RUNS A CONTROL BREAK ON ORDER-ID TO ROLL UP THE ORDER-LEVEL
000250* DERIVED FIELDS (ITEMS-TOTAL, COMPLEXITY, DISCREPANCY, CURRENCY,
000260* PEAK/WEEKEND/SEASON/HOLIDAY/TIME-OF-DAY) AND WRITE ONE ENRICHED
000270* RECORD PER ORIGINAL ORDER LINE TO ENRORD.
000280*****************************************************************
000290* C H A N G E   L O G
000300*-----------------------------------------------------------------
000310* 1988-11-21 AL  TKT-4472  ORIGINAL PROGRAM.  FILTER/NORMALIZE
000320*                          ONLY - NO ENRICHMENT YET.
000330* 1998-12-09 AL  TKT-4511  ADDED THE ORDER-ID SORT AND CONTROL
000340*                          BREAK SO ITEMS-TOTAL AND CATEGORY COUNT
000350*                          ARE ROLLED UP OVER ALL LINES OF AN
000360*                          ORDER, NOT JUST THE LINE IN HAND.
000370* 1999-01-06 RB  TKT-4618  Y2K - DAY-OF-WEEK/HOLIDAY ARITHMETIC
000380*                          REWORKED TO CARRY A FULL 4-DIGIT YEAR
000390*                          THROUGH THE CIVIL-DATE ROUTINE.  TESTED
000400*                          ACROSS THE 1999/2000 BOUNDARY.
000410* 2000-02-11 SU  TKT-4890  CURRENCY CONVERSION (LKR TO USD) AND
000420*                          THE PEAK-HOUR/TIME-OF-DAY/SEASON FLAGS
000430*                          ADDED TO THE CONTROL-BREAK ROLLUP.
000440* 2003-06-17 RB  TKT-5820  ADDED RE-ITEMS-TOTAL / RE-DISCREPANCY
000450*                          AND THE COMPLEXITY SCORE.
000460* 2011-09-02 JT  TKT-6544  UPSI-0 TRACE SWITCH - ECHOES EACH
000470*                          ORDER GROUP'S ROLLUP TO THE CONSOLE.
000480*-----------------------------------------------------------------
000490
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS RMS-DIGITS IS '0' THRU '9'
000550     UPSI-0 ON STATUS IS RMS-TRACE-ON
000560            OFF STATUS IS RMS-TRACE-OFF.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610     SELECT ACCORD
000620         ASSIGN TO ACCORD
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640
000650     SELECT ENRORD
000660         ASSIGN TO ENRORD
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT SRTWORK
000700         ASSIGN TO SRTWORK.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 FD  ACCORD
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 229 CHARACTERS
000780     DATA RECORD IS ACC-ORDER-REC.
000790 01  ACC-ORDER-REC                PIC X(229).
000800
000810 FD  ENRORD
000820     LABEL RECORD IS STANDARD
000830     RECORD CONTAINS 280 CHARACTERS
000840     DATA RECORD IS ENR-OUT-REC.
000850 01  ENR-OUT-REC                   PIC X(280).
000860
000870 SD  SRTWORK
000880     DATA RECORD IS SRT-ORDER-REC.
000890 01  SRT-ORDER-REC                PIC X(229).
000900
000910 WORKING-STORAGE SECTION.
000920
000930 01  WORK-AREA.
000940     05  SORT-MORE-SW             PIC X(03)    VALUE 'YES'.
000950     05  WS-IN-WINDOW-SW          PIC X(03)    VALUE 'YES'.
000960     05  WS-SPICY-VEG-SW          PIC X(01)    VALUE 'N'.
000970     05  WS-READ-CTR              PIC 9(07)    COMP VALUE ZERO.
000980     05  WS-KEPT-CTR              PIC 9(07)    COMP VALUE ZERO.
000990     05  WS-ORDER-CTR             PIC 9(07)    COMP VALUE ZERO.
001000     05  WS-LINE-CTR              PIC 9(04)    COMP VALUE ZERO.
001010     05  WS-GL-IDX                PIC 9(04)    COMP VALUE ZERO.
001020     05  WS-CI                    PIC 9(04)    COMP VALUE ZERO.
001030     05  WS-CAT-COUNT             PIC 9(02)    COMP VALUE ZERO.
001040     05  WS-COMPLEXITY-ACC        PIC 9(02)    COMP VALUE ZERO.
001050
001060*    -- THE RUN-CONTROL CARD (DATE WINDOW, OUTLET FILTER) --
001070     COPY RMSPARM.
001080
001090*    -- THE "CURRENT LINE" WORKING VIEW OF AN ORDER LINE.  THIS
001100*    IS THE ONLY STRUCTURED RECORD IN THE PROGRAM - ACCORD AND
001110*    SRTWORK ARE GENERIC PIC X UNTIL MOVED IN HERE, SO THE RO-
001120*    FIELD NAMES ARE NEVER AMBIGUOUS. --
001130     COPY RMSENRC.
001140
001150*    -- UP TO 200 LINES BUFFERED FOR ONE ORDER-ID AT A TIME --
001160 01  WS-ORDER-LINE-TBL.
001170     05  WS-ORDER-LINE             OCCURS 200 TIMES
001180                                    PIC X(229).
001190
001200 01  WS-PREV-ORDER-ID             PIC X(10)    VALUE SPACES.
001210
001220*    -- ONE CATEGORY FLAG PER CATEGORY ENUM VALUE --
001230 01  WS-CAT-FLAGS.
001240     05  WS-CAT-TBL                OCCURS 11 TIMES
001250                                    PIC X(01) VALUE 'N'.
001260     05  WS-CAT-TBL-ALT REDEFINES WS-CAT-TBL
001270                                    PIC X(11).
001280
001290*    -- GENERIC TIMESTAMP BREAKDOWN, "FROM" AND "TO" OF A PAIR --
001300 01  WS-FROM-TS.
001310     05  WS-FROM-TS-RAW            PIC X(19).
001320     05  WS-FROM-TS-PARTS REDEFINES WS-FROM-TS-RAW.
001330         10  WS-FROM-YYYY          PIC 9(04).
001340         10  FILLER                PIC X(01).
001350         10  WS-FROM-MM            PIC 9(02).
001360         10  FILLER                PIC X(01).
001370         10  WS-FROM-DD            PIC 9(02).
001380         10  FILLER                PIC X(01).
001390         10  WS-FROM-HH            PIC 9(02).
001400         10  FILLER                PIC X(01).
001410         10  WS-FROM-MI            PIC 9(02).
001420         10  FILLER                PIC X(01).
001430         10  WS-FROM-SS            PIC 9(02).
001440
001450 01  WS-TO-TS.
001460     05  WS-TO-TS-RAW              PIC X(19).
001470     05  WS-TO-TS-PARTS REDEFINES WS-TO-TS-RAW.
001480         10  WS-TO-YYYY            PIC 9(04).
001490         10  FILLER                PIC X(01).
001500         10  WS-TO-MM              PIC 9(02).
001510         10  FILLER                PIC X(01).
001520         10  WS-TO-DD              PIC 9(02).
001530         10  FILLER                PIC X(01).
001540         10  WS-TO-HH              PIC 9(02).
001550         10  FILLER                PIC X(01).
001560         10  WS-TO-MI              PIC 9(02).
001570         10  FILLER                PIC X(01).
001580         10  WS-TO-SS              PIC 9(02).
001590
001600*    -- CIVIL-DATE (HINNANT) WORK AREA, DAYS SINCE 1970-01-01 --
001610 01  WS-CIVIL-CALC.
001620     05  WS-CIV-Y                  PIC S9(06) COMP.
001630     05  WS-CIV-M                  PIC S9(04) COMP.
001640     05  WS-CIV-D                  PIC S9(04) COMP.
001650     05  WS-CIV-Y2                 PIC S9(06) COMP.
001660     05  WS-CIV-ERA                PIC S9(06) COMP.
001670     05  WS-CIV-YOE                PIC S9(06) COMP.
001680     05  WS-CIV-MP                 PIC S9(04) COMP.
001690     05  WS-CIV-DOY                PIC S9(06) COMP.
001700     05  WS-CIV-DOE                PIC S9(06) COMP.
001710     05  WS-CIV-DAYS               PIC S9(09) COMP.
001720
001730 01  WS-FROM-DAYS                 PIC S9(09) COMP VALUE ZERO.
001740 01  WS-TO-DAYS                   PIC S9(09) COMP VALUE ZERO.
001750 01  WS-MINUTES-DIFF              PIC S9(09) COMP VALUE ZERO.
001760
001770*    -- ZELLER'S CONGRUENCE WORK AREA, FOR DAY-OF-WEEK --
001780 01  WS-ZELLER-CALC.
001790     05  WS-Z-H                    PIC S9(04) COMP.
001800     05  WS-Z-K                    PIC S9(04) COMP.
001810     05  WS-Z-J                    PIC S9(04) COMP.
001820     05  WS-Z-YY                   PIC S9(06) COMP.
001830     05  WS-Z-NUM                  PIC S9(06) COMP.
001840
001850*    -- ORDER-LEVEL ROLLUP RESULTS, SET ONCE PER ORDER GROUP --
001860 01  WS-HDR-RESULTS.
001870     05  WS-HDR-TOTAL-USD          PIC 9(01)V9(04) VALUE ZERO.
001880     05  WS-HDR-PREP-MIN           PIC S9(04)      VALUE ZERO.
001890     05  WS-HDR-WAIT-MIN           PIC S9(04)      VALUE ZERO.
001900     05  WS-HDR-PEAK-FLAG          PIC X(01)       VALUE 'N'.
001910     05  WS-HDR-WEEKEND-FLAG       PIC X(01)       VALUE 'N'.
001920     05  WS-HDR-TOD                PIC X(10)       VALUE SPACES.
001930     05  WS-HDR-SEASON             PIC X(06)       VALUE SPACES.
001940     05  WS-HDR-HOLIDAY-FLAG       PIC X(01)       VALUE 'N'.
001950     05  WS-HDR-COMPLEXITY         PIC 9(01)       VALUE ZERO.
001960     05  WS-HDR-ITEMS-TOTAL        PIC S9(07)V99   VALUE ZERO.
001970     05  WS-HDR-DISCREPANCY        PIC 9(07)V99    VALUE ZERO.
001980     05  WS-HDR-LINE-AMT           PIC S9(07)V99   VALUE ZERO.
001990     05  WS-HDR-DISC-TEMP          PIC S9(07)V99   VALUE ZERO.
002000
002010 PROCEDURE DIVISION.
002020
002030 0000-RMSENR02.
002040     PERFORM 1000-INIT.
002050     SORT SRTWORK
002060         ASCENDING KEY SRT-ORDER-REC
002070         INPUT PROCEDURE IS 2000-FILTER-NORMALIZE THRU 2000-EXIT
002080         OUTPUT PROCEDURE IS 4000-PROCESS-SORTED THRU 4000-EXIT.
002090     PERFORM 3000-CLOSING.
002100     STOP RUN.
002110
002120
002130 1000-INIT.
002140     ACCEPT RMS-PARM-CARD FROM SYSIN.
002150     OPEN INPUT  ACCORD.
002160     OPEN OUTPUT ENRORD.
002170
002180
002190*    -- SORT INPUT PROCEDURE: FILTER, NORMALIZE, RELEASE --
002200 2000-FILTER-NORMALIZE.
002210     PERFORM 9000-READ-ACCORD.
002220     PERFORM 2050-FILTER-ONE-LINE
002230         UNTIL SORT-MORE-SW = 'NO '.
002240
002250 2000-EXIT.
002260     EXIT.
002270
002280
002290 2050-FILTER-ONE-LINE.
002300     PERFORM 2100-CHECK-WINDOW.
002310     IF WS-IN-WINDOW-SW = 'YES'
002320         PERFORM 2200-NORMALIZE-LINE
002330         RELEASE SRT-ORDER-REC FROM RMS-ENRICHED-REC
002340         ADD 1 TO WS-KEPT-CTR
002350     END-IF.
002360     PERFORM 9000-READ-ACCORD.
002370
002380
002390 2100-CHECK-WINDOW.
002400     MOVE 'YES' TO WS-IN-WINDOW-SW.
002410
002420     IF RO-ORDER-PLACED(1:10) < RP-WINDOW-START
002430         MOVE 'NO ' TO WS-IN-WINDOW-SW
002440     END-IF.
002450
002460     IF RO-ORDER-PLACED(1:10) > RP-WINDOW-END
002470         MOVE 'NO ' TO WS-IN-WINDOW-SW
002480     END-IF.
002490
002500     IF RP-OUTLET-FILTER NOT = SPACES
002510         AND RO-OUTLET-ID NOT = RP-OUTLET-FILTER
002520         MOVE 'NO ' TO WS-IN-WINDOW-SW
002530     END-IF.
002540
002550
002560 2200-NORMALIZE-LINE.
002570
002580     EVALUATE TRUE
002590         WHEN RO-PAYMENT-METHOD = SPACES
002600             MOVE 'UNKNOWN' TO RO-PAYMENT-METHOD
002610         WHEN RO-PAYMENT-METHOD(1:4) = 'CARD'
002620           OR RO-PAYMENT-METHOD(1:6) = 'CREDIT'
002630           OR RO-PAYMENT-METHOD(1:5) = 'DEBIT'
002640             MOVE 'CARD'    TO RO-PAYMENT-METHOD
002650         WHEN RO-PAYMENT-METHOD(1:4) = 'CASH'
002660             MOVE 'CASH'    TO RO-PAYMENT-METHOD
002670         WHEN RO-PAYMENT-METHOD(1:6) = 'ONLINE'
002680           OR RO-PAYMENT-METHOD(1:7) = 'DIGITAL'
002690             MOVE 'ONLINE'  TO RO-PAYMENT-METHOD
002700         WHEN RO-PAYMENT-METHOD(1:6) = 'WALLET'
002710             MOVE 'WALLET'  TO RO-PAYMENT-METHOD
002720         WHEN OTHER
002730             CONTINUE
002740     END-EVALUATE.
002750
002760     IF RO-TOTAL-PRICE-LKR < ZERO
002770         COMPUTE RO-TOTAL-PRICE-LKR = RO-TOTAL-PRICE-LKR * -1
002780     END-IF.
002790
002800
002810*    -- SORT OUTPUT PROCEDURE: CONTROL BREAK BY ORDER-ID --
002820 4000-PROCESS-SORTED.
002830     MOVE SPACES TO WS-PREV-ORDER-ID.
002840     MOVE ZERO   TO WS-LINE-CTR.
002850     MOVE 'YES'  TO SORT-MORE-SW.
002860     PERFORM 9600-RETURN-SORTED.
002870     PERFORM 4050-PROCESS-ONE-SORTED
002880         UNTIL SORT-MORE-SW = 'NO '.
002890     IF WS-LINE-CTR > ZERO
002900         PERFORM 4100-FLUSH-ORDER-GROUP
002910     END-IF.
002920
002930 4000-EXIT.
002940     EXIT.
002950
002960
002970 4050-PROCESS-ONE-SORTED.
002980     MOVE SRT-ORDER-REC TO RMS-ENRICHED-REC.
002990     IF WS-LINE-CTR > ZERO
003000         AND RO-ORDER-ID NOT = WS-PREV-ORDER-ID
003010         PERFORM 4100-FLUSH-ORDER-GROUP
003020     END-IF.
003030     IF WS-LINE-CTR < 200
003040         ADD 1 TO WS-LINE-CTR
003050         MOVE SRT-ORDER-REC TO WS-ORDER-LINE(WS-LINE-CTR)
003060     END-IF.
003070     MOVE RO-ORDER-ID TO WS-PREV-ORDER-ID.
003080     PERFORM 9600-RETURN-SORTED.
003090
003100
003110 4100-FLUSH-ORDER-GROUP.
003120     PERFORM 4200-CALC-GROUP-TOTALS.
003130     MOVE WS-ORDER-LINE(1) TO RMS-ENRICHED-REC.
003140     PERFORM 4300-CALC-COMPLEXITY.
003150     PERFORM 4400-CALC-DISCREPANCY.
003160     PERFORM 4500-CALC-CURRENCY.
003170     PERFORM 4600-CALC-TIME-FIELDS.
003180     MOVE 1 TO WS-GL-IDX.
003190     PERFORM 4710-WRITE-ONE-LINE
003200         UNTIL WS-GL-IDX > WS-LINE-CTR.
003210     IF RMS-TRACE-ON
003220         DISPLAY 'RMSENR02 ORDER: ' WS-PREV-ORDER-ID
003230             ' LINES: ' WS-LINE-CTR
003240     END-IF.
003250     ADD 1 TO WS-ORDER-CTR.
003260     MOVE ZERO TO WS-LINE-CTR.
003270
003280
003290 4710-WRITE-ONE-LINE.
003300     MOVE WS-ORDER-LINE(WS-GL-IDX) TO RMS-ENRICHED-REC.
003310     PERFORM 4700-WRITE-ENRICHED.
003320     ADD 1 TO WS-GL-IDX.
003330
003340
003350 4200-CALC-GROUP-TOTALS.
003360     MOVE ZERO  TO WS-HDR-ITEMS-TOTAL.
003370     MOVE ZERO  TO WS-CAT-COUNT.
003380     MOVE 'N'   TO WS-SPICY-VEG-SW.
003390     MOVE SPACES TO WS-CAT-TBL-ALT.
003400     MOVE 1 TO WS-GL-IDX.
003410     PERFORM 4215-ACCUM-ONE-LINE
003420         UNTIL WS-GL-IDX > WS-LINE-CTR.
003430     MOVE 1 TO WS-CI.
003440     PERFORM 4230-COUNT-ONE-CAT
003450         UNTIL WS-CI > 11.
003460
003470
003480 4215-ACCUM-ONE-LINE.
003490     MOVE WS-ORDER-LINE(WS-GL-IDX) TO RMS-ENRICHED-REC.
003500     COMPUTE WS-HDR-LINE-AMT =
003510         RO-QUANTITY * RO-PRICE-LKR.
003520     ADD WS-HDR-LINE-AMT TO WS-HDR-ITEMS-TOTAL.
003530     PERFORM 4210-MARK-CATEGORY.
003540     IF RO-SPICE-MEDIUM OR RO-SPICE-HIGH OR RO-VEG-YES
003550         MOVE 'Y' TO WS-SPICY-VEG-SW
003560     END-IF.
003570     ADD 1 TO WS-GL-IDX.
003580
003590
003600 4230-COUNT-ONE-CAT.
003610     IF WS-CAT-TBL(WS-CI) = 'Y'
003620         ADD 1 TO WS-CAT-COUNT
003630     END-IF.
003640     ADD 1 TO WS-CI.
003650
003660
003670 4210-MARK-CATEGORY.
003680     EVALUATE TRUE
003690         WHEN RO-CAT-APPETIZER   MOVE 'Y' TO WS-CAT-TBL(1)
003700         WHEN RO-CAT-MAIN-COURSE MOVE 'Y' TO WS-CAT-TBL(2)
003710         WHEN RO-CAT-DESSERT     MOVE 'Y' TO WS-CAT-TBL(3)
003720         WHEN RO-CAT-BEVERAGE    MOVE 'Y' TO WS-CAT-TBL(4)
003730         WHEN RO-CAT-SIDE-DISH   MOVE 'Y' TO WS-CAT-TBL(5)
003740         WHEN RO-CAT-SOUP        MOVE 'Y' TO WS-CAT-TBL(6)
003750         WHEN RO-CAT-SALAD       MOVE 'Y' TO WS-CAT-TBL(7)
003760         WHEN RO-CAT-RICE        MOVE 'Y' TO WS-CAT-TBL(8)
003770         WHEN RO-CAT-NOODLES     MOVE 'Y' TO WS-CAT-TBL(9)
003780         WHEN RO-CAT-BREAD       MOVE 'Y' TO WS-CAT-TBL(10)
003790         WHEN RO-CAT-CONDIMENT   MOVE 'Y' TO WS-CAT-TBL(11)
003800         WHEN OTHER              CONTINUE
003810     END-EVALUATE.
003820
003830
003840 4300-CALC-COMPLEXITY.
003850     MOVE ZERO TO WS-COMPLEXITY-ACC.
003860
003870     IF RO-NUM-ITEMS > 5
003880         ADD 2 TO WS-COMPLEXITY-ACC
003890     ELSE
003900         IF RO-NUM-ITEMS > 3
003910             ADD 1 TO WS-COMPLEXITY-ACC
003920         END-IF
003930     END-IF.
003940
003950     IF WS-CAT-COUNT > 3
003960         ADD 2 TO WS-COMPLEXITY-ACC
003970     ELSE
003980         IF WS-CAT-COUNT > 2
003990             ADD 1 TO WS-COMPLEXITY-ACC
004000         END-IF
004010     END-IF.
004020
004030     IF WS-SPICY-VEG-SW = 'Y'
004040         ADD 1 TO WS-COMPLEXITY-ACC
004050     END-IF.
004060
004070     MOVE WS-COMPLEXITY-ACC TO WS-HDR-COMPLEXITY.
004080
004090
004100 4400-CALC-DISCREPANCY.
004110     COMPUTE WS-HDR-DISC-TEMP =
004120         RO-TOTAL-PRICE-LKR - WS-HDR-ITEMS-TOTAL.
004130     IF WS-HDR-DISC-TEMP < ZERO
004140         COMPUTE WS-HDR-DISCREPANCY = WS-HDR-DISC-TEMP * -1
004150     ELSE
004160         MOVE WS-HDR-DISC-TEMP TO WS-HDR-DISCREPANCY
004170     END-IF.
004180
004190
004200 4500-CALC-CURRENCY.
004210     COMPUTE WS-HDR-TOTAL-USD ROUNDED =
004220         RO-TOTAL-PRICE-LKR * 0.0031.
004230
004240
004250*    -- PREP-MINUTES, WAIT-MINUTES, PEAK/WEEKEND/TOD/SEASON --
004260 4600-CALC-TIME-FIELDS.
004270     MOVE 'N' TO WS-HDR-PEAK-FLAG.
004280     MOVE 'N' TO WS-HDR-WEEKEND-FLAG.
004290     MOVE 'N' TO WS-HDR-HOLIDAY-FLAG.
004300     MOVE ZERO TO WS-HDR-PREP-MIN.
004310     MOVE ZERO TO WS-HDR-WAIT-MIN.
004320
004330     IF RO-PREP-STARTED NOT = SPACES
004340         AND RO-PREP-FINISHED NOT = SPACES
004350         MOVE RO-PREP-STARTED  TO WS-FROM-TS-RAW
004360         MOVE RO-PREP-FINISHED TO WS-TO-TS-RAW
004370         PERFORM 9400-CALC-MINUTES-DIFF
004380         MOVE WS-MINUTES-DIFF TO WS-HDR-PREP-MIN
004390     END-IF.
004400
004410     IF RO-ORDER-PLACED NOT = SPACES
004420         AND RO-SERVED-TIME NOT = SPACES
004430         MOVE RO-ORDER-PLACED TO WS-FROM-TS-RAW
004440         MOVE RO-SERVED-TIME  TO WS-TO-TS-RAW
004450         PERFORM 9400-CALC-MINUTES-DIFF
004460         MOVE WS-MINUTES-DIFF TO WS-HDR-WAIT-MIN
004470     END-IF.
004480
004490     MOVE RO-ORDER-PLACED TO WS-FROM-TS-RAW.
004500
004510     IF WS-FROM-HH >= 18 AND WS-FROM-HH <= 21
004520         MOVE 'Y' TO WS-HDR-PEAK-FLAG
004530     END-IF.
004540
004550     EVALUATE TRUE
004560         WHEN WS-FROM-HH >= 6  AND WS-FROM-HH <= 11
004570             MOVE 'MORNING'    TO WS-HDR-TOD
004580         WHEN WS-FROM-HH >= 12 AND WS-FROM-HH <= 14
004590             MOVE 'LUNCH'      TO WS-HDR-TOD
004600         WHEN WS-FROM-HH >= 15 AND WS-FROM-HH <= 17
004610             MOVE 'AFTERNOON'  TO WS-HDR-TOD
004620         WHEN WS-FROM-HH >= 18 AND WS-FROM-HH <= 21
004630             MOVE 'DINNER'     TO WS-HDR-TOD
004640         WHEN OTHER
004650             MOVE 'LATE_NIGHT' TO WS-HDR-TOD
004660     END-EVALUATE.
004670
004680     EVALUATE TRUE
004690         WHEN WS-FROM-MM >= 3 AND WS-FROM-MM <= 5
004700             MOVE 'SPRING' TO WS-HDR-SEASON
004710         WHEN WS-FROM-MM >= 6 AND WS-FROM-MM <= 8
004720             MOVE 'SUMMER' TO WS-HDR-SEASON
004730         WHEN WS-FROM-MM >= 9 AND WS-FROM-MM <= 11
004740             MOVE 'AUTUMN' TO WS-HDR-SEASON
004750         WHEN OTHER
004760             MOVE 'WINTER' TO WS-HDR-SEASON
004770     END-EVALUATE.
004780
004790     IF (WS-FROM-MM = 1  AND WS-FROM-DD = 1)
004800         OR (WS-FROM-MM = 4  AND WS-FROM-DD = 13)
004810         OR (WS-FROM-MM = 4  AND WS-FROM-DD = 14)
004820         OR (WS-FROM-MM = 12 AND WS-FROM-DD = 25)
004830         MOVE 'Y' TO WS-HDR-HOLIDAY-FLAG
004840     END-IF.
004850
004860     MOVE WS-FROM-YYYY TO WS-CIV-Y.
004870     MOVE WS-FROM-MM   TO WS-CIV-M.
004880     MOVE WS-FROM-DD   TO WS-CIV-D.
004890     PERFORM 9450-DAYS-FROM-CIVIL.
004900     PERFORM 9500-CALC-DAY-OF-WEEK.
004910
004920
004930*    -- THE RO- FIELDS ARE ALREADY IN PLACE IN RMS-ENRICHED-REC
004940*    FROM THE BUFFER RESTORE ABOVE - ONLY THE RE- ROLLUP FIELDS
004950*    NEED TO BE FILLED IN BEFORE THE WRITE. --
004960 4700-WRITE-ENRICHED.
004970     MOVE WS-HDR-TOTAL-USD   TO RE-TOTAL-PRICE-USD.
004980     MOVE WS-HDR-PREP-MIN    TO RE-PREP-MINUTES.
004990     MOVE WS-HDR-WAIT-MIN    TO RE-WAIT-MINUTES.
005000     MOVE WS-HDR-PEAK-FLAG   TO RE-PEAK-HOUR-FLAG.
005010     MOVE WS-HDR-WEEKEND-FLAG TO RE-WEEKEND-FLAG.
005020     MOVE WS-HDR-TOD         TO RE-TIME-OF-DAY.
005030     MOVE WS-HDR-SEASON      TO RE-SEASON.
005040     MOVE WS-HDR-HOLIDAY-FLAG TO RE-HOLIDAY-FLAG.
005050     MOVE WS-HDR-COMPLEXITY  TO RE-COMPLEXITY.
005060     MOVE WS-HDR-ITEMS-TOTAL TO RE-ITEMS-TOTAL.
005070     MOVE WS-HDR-DISCREPANCY TO RE-DISCREPANCY.
005080     WRITE ENR-OUT-REC FROM RMS-ENRICHED-REC.
005090
005100
005110 3000-CLOSING.
005120     CLOSE ACCORD.
005130     CLOSE ENRORD.
005140     DISPLAY 'RMSENR02 READ    : ' WS-READ-CTR.
005150     DISPLAY 'RMSENR02 KEPT    : ' WS-KEPT-CTR.
005160     DISPLAY 'RMSENR02 ORDERS  : ' WS-ORDER-CTR.
005170
005180
005190 9000-READ-ACCORD.
005200     READ ACCORD INTO RMS-ENRICHED-REC
005210         AT END
005220             MOVE 'NO ' TO SORT-MORE-SW
005230         NOT AT END
005240             ADD 1 TO WS-READ-CTR
005250     END-READ.
005260
005270
005280 9600-RETURN-SORTED.
005290     RETURN SRTWORK
005300         AT END
005310             MOVE 'NO ' TO SORT-MORE-SW
005320     END-RETURN.
005330
005340
005350*    -- MINUTES BETWEEN WS-FROM-TS-RAW AND WS-TO-TS-RAW --
005360 9400-CALC-MINUTES-DIFF.
005370     MOVE WS-FROM-YYYY TO WS-CIV-Y.
005380     MOVE WS-FROM-MM   TO WS-CIV-M.
005390     MOVE WS-FROM-DD   TO WS-CIV-D.
005400     PERFORM 9450-DAYS-FROM-CIVIL.
005410     MOVE WS-CIV-DAYS  TO WS-FROM-DAYS.
005420
005430     MOVE WS-TO-YYYY   TO WS-CIV-Y.
005440     MOVE WS-TO-MM     TO WS-CIV-M.
005450     MOVE WS-TO-DD     TO WS-CIV-D.
005460     PERFORM 9450-DAYS-FROM-CIVIL.
005470     MOVE WS-CIV-DAYS  TO WS-TO-DAYS.
005480
005490     COMPUTE WS-MINUTES-DIFF =
005500         (WS-TO-DAYS - WS-FROM-DAYS) * 1440
005510         + (WS-TO-HH * 60 + WS-TO-MI)
005520         - (WS-FROM-HH * 60 + WS-FROM-MI).
005530
005540
005550*    -- HOWARD HINNANT'S DAYS-FROM-CIVIL, EPOCH 1970-01-01 --
005560 9450-DAYS-FROM-CIVIL.
005570     IF WS-CIV-M <= 2
005580         COMPUTE WS-CIV-Y2 = WS-CIV-Y - 1
005590     ELSE
005600         MOVE WS-CIV-Y TO WS-CIV-Y2
005610     END-IF.
005620
005630     COMPUTE WS-CIV-ERA = WS-CIV-Y2 / 400.
005640     COMPUTE WS-CIV-YOE = WS-CIV-Y2 - (WS-CIV-ERA * 400).
005650
005660     IF WS-CIV-M > 2
005670         COMPUTE WS-CIV-MP = WS-CIV-M - 3
005680     ELSE
005690         COMPUTE WS-CIV-MP = WS-CIV-M + 9
005700     END-IF.
005710
005720     COMPUTE WS-CIV-DOY =
005730         (153 * WS-CIV-MP + 2) / 5 + WS-CIV-D - 1.
005740     COMPUTE WS-CIV-DOE =
005750         WS-CIV-YOE * 365 + (WS-CIV-YOE / 4)
005760         - (WS-CIV-YOE / 100) + WS-CIV-DOY.
005770     COMPUTE WS-CIV-DAYS =
005780         WS-CIV-ERA * 146097 + WS-CIV-DOE - 719468.
005790
005800
005810*    -- ZELLER'S CONGRUENCE, h=0 SATURDAY ... h=6 FRIDAY.  THE
005820*    SHOP'S COMPILER HAS NO MOD FUNCTION SO THE REMAINDERS ARE
005830*    TAKEN BY HAND: A MOD B = A - (A / B) * B (INTEGER DIVIDE).
005840 9500-CALC-DAY-OF-WEEK.
005850     IF WS-CIV-M <= 2
005860         COMPUTE WS-Z-YY = WS-CIV-Y - 1
005870         COMPUTE WS-Z-J  = WS-Z-YY / 100
005880         COMPUTE WS-Z-K  = WS-Z-YY - (WS-Z-J * 100)
005890         COMPUTE WS-Z-NUM =
005900             WS-CIV-D + ((13 * (WS-CIV-M + 13)) / 5)
005910             + WS-Z-K + (WS-Z-K / 4) + (WS-Z-J / 4)
005920             + (5 * WS-Z-J)
005930     ELSE
005940         COMPUTE WS-Z-J  = WS-CIV-Y / 100
005950         COMPUTE WS-Z-K  = WS-CIV-Y - (WS-Z-J * 100)
005960         COMPUTE WS-Z-NUM =
005970             WS-CIV-D + ((13 * (WS-CIV-M + 1)) / 5)
005980             + WS-Z-K + (WS-Z-K / 4) + (WS-Z-J / 4)
005990             + (5 * WS-Z-J)
006000     END-IF.
006010     COMPUTE WS-Z-H = WS-Z-NUM - ((WS-Z-NUM / 7) * 7).
006020
006030     IF WS-Z-H = 0 OR WS-Z-H = 1
006040         MOVE 'Y' TO WS-HDR-WEEKEND-FLAG
006050     ELSE
006060         MOVE 'N' TO WS-HDR-WEEKEND-FLAG
006070     END-IF.
