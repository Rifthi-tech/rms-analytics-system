000100* RMSPARM.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - RUN-CONTROL CARD.
000130* ONE CARD READ VIA ACCEPT...FROM SYSIN AT STARTUP BY RMSENR02
000140* (DATE-RANGE/OUTLET FILTER) AND RMSRPT03 (BRANCH RANKING METRIC).
000150* BLANK RP-OUTLET-FILTER MEANS ALL OUTLETS; BLANK RP-RANK-METRIC
000160* DEFAULTS TO REVENUE.
000170*---------------------------------------------------------------*
000180* 1988-11-21 AL  TKT-4472  ORIGINAL LAYOUT.
000190*---------------------------------------------------------------*
000200 01  RMS-PARM-CARD.
000210     05  RP-WINDOW-START              PIC X(10).
000220     05  RP-WINDOW-END                PIC X(10).
000230     05  RP-OUTLET-FILTER             PIC X(10).
000240     05  RP-RANK-METRIC               PIC X(20).
000250         88  RP-RANK-REVENUE              VALUE 'REVENUE'.
000260         88  RP-RANK-ORDERS               VALUE 'ORDERS'.
000270         88  RP-RANK-AOV             VALUE 'AVERAGE_ORDER_VALUE'.
000280         88  RP-RANK-SATISFACTION         VALUE 'SATISFACTION'.
000290     05  FILLER                       PIC X(01) VALUE SPACE.
