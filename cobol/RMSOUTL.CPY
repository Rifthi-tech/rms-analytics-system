000100* RMSOUTL.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - OUTLET (BRANCH) RECORD LAYOUT (BRANCH
000125* PERFORMANCE INPUT)
000130*---------------------------------------------------------------*
000140* 1988-11-09 AL  TKT-4471  ORIGINAL LAYOUT.
000150*---------------------------------------------------------------*
000160 01  RMS-OUTLET-REC.
000170     05  RU-OUTLET-ID                 PIC X(10).
000180     05  RU-NAME                      PIC X(30).
000190     05  RU-BOROUGH                   PIC X(20).
000200     05  RU-CAPACITY                  PIC 9(04).
000210     05  RU-OPENED                    PIC X(19).
000220     05  FILLER                       PIC X(01) VALUE SPACE.
