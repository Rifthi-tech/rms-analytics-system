000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              RMSRPT03.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            LINDQUIST DIVISION - RMS DATA CENTER.
000140 DATE-WRITTEN.            11/21/1988.
000150 DATE-COMPILED.
000160 SECURITY.                UNCLASSIFIED - INTERNAL RESTAURANT DATA.
000170
000180*****************************************************************
000190* RMSRPT03 - RMS ANALYTICS BATCH, STEP 3 OF 3.
000200* READS THE ENRICHED ORDER WORK FILE (ENRORD) FROM RMSENR02 - ONE
000210* PASS, ALREADY GROUPED BY ORDER-ID - AND RUNS A CONTROL BREAK ON
000220* ORDER-ID TO ROLL UP PEAK-DINING, REVENUE, MENU, SEASONAL, AND
000230* BRANCH STATISTICS ONE ORDER AT A TIME.  ALSO LOADS THE OUTLET
000240* AND CUSTOMER MASTERS, RE-SORTS THE ACCEPTED-ORDER FILE (ACCORD)
000250* FOR THE PRIOR-WINDOW GROWTH FIGURE, RUNS THE ANOMALY CHECKS,
000260* AND PRINTS THE ONE CONSOLIDATED ANALYTICS REPORT (RPTFILE).
000270*****************************************************************
000280* C H A N G E   L O G
000290*-----------------------------------------------------------------
000300* 1988-11-21 AL  TKT-4472  ORIGINAL PROGRAM.  PEAK-DINING AND
000310*                          REVENUE SECTIONS ONLY.
000320* 1998-12-20 AL  TKT-4528  ADDED THE OUTLET MASTER LOAD AND THE
000330*                          BRANCH-PERFORMANCE SECTION WITH RANK.
000340* 1999-01-14 RB  TKT-4618  Y2K - CIVIL-DATE/ZELLER ROUTINES BROUGHT
000350*                          FORWARD FROM RMSENR02, FULL 4-DIGIT YEAR
000360*                          THROUGHOUT.  TESTED OVER 1999/2000.
000370* 1999-03-02 SU  TKT-4702  ADDED CUSTOMER SEGMENTATION (TIER,
000380*                          GENDER, AGE GROUP) AGAINST THE CUSTOMER
000390*                          MASTER.
000400* 2000-06-19 SU  TKT-4955  MENU ANALYSIS - TOP ITEMS BY QUANTITY
000410*                          AND REVENUE, PLUS THE ITEM-PAIR COUNT
000420*                          FOR ORDERS WITH TWO OR MORE LINES.
000430* 2004-02-25 RB  TKT-5901  SEASONAL/FESTIVAL SECTION AND THE
000440*                          MONTH-OVER-MONTH GROWTH FIGURE.
000450* 2009-08-11 JT  TKT-6310  ANOMALY DETECTION SECTION - REVENUE AND
000460*                          ORDER-COUNT Z-SCORES (HAND-ROLLED SQUARE
000470*                          ROOT, NO INTRINSIC ON THIS COMPILER),
000480*                          CANCELLATION/PAYMENT/OUTLET-AOV CHECKS.
000490* 2013-04-03 JT  TKT-6688  BRANCH GROWTH FIGURE - RE-SORTS ACCORD
000500*                          RESTRICTED TO THE WINDOW IMMEDIATELY
000510*                          BEFORE THE ONE REQUESTED, SINCE ENRORD
000520*                          NO LONGER CARRIES THOSE LINES ONCE
000530*                          RMSENR02 HAS FILTERED THEM OUT.
000540*-----------------------------------------------------------------
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS RMS-DIGITS IS '0' THRU '9'
000610     UPSI-0 ON STATUS IS RMS-TRACE-ON
000620            OFF STATUS IS RMS-TRACE-OFF.
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670     SELECT ENRORD
000680         ASSIGN TO ENRORD
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT ACCORD
000720         ASSIGN TO ACCORD
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740
000750     SELECT CUSTMAST
000760         ASSIGN TO CUSTMAST
000770         ORGANIZATION IS LINE SEQUENTIAL.
000780
000790     SELECT OUTLMAST
000800         ASSIGN TO OUTLMAST
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820
000830     SELECT RPTFILE
000840         ASSIGN TO RPTFILE
000850         ORGANIZATION IS LINE SEQUENTIAL.
000860
000870     SELECT PREVWORK
000880         ASSIGN TO PREVWORK.
000890
000900 DATA DIVISION.
000910 FILE SECTION.
000920
000930 FD  ENRORD
000940     LABEL RECORD IS STANDARD
000950     RECORD CONTAINS 280 CHARACTERS
000960     DATA RECORD IS ENR-IN-REC.
000970 01  ENR-IN-REC                   PIC X(280).
000980
000990 FD  ACCORD
001000     LABEL RECORD IS STANDARD
001010     RECORD CONTAINS 229 CHARACTERS
001020     DATA RECORD IS ACC-ORDER-REC.
001030 01  ACC-ORDER-REC                PIC X(229).
001040
001050 FD  CUSTMAST
001060     LABEL RECORD IS STANDARD
001070     DATA RECORD IS RMS-CUSTOMER-REC.
001080     COPY RMSCUST.
001090
001100 FD  OUTLMAST
001110     LABEL RECORD IS STANDARD
001120     DATA RECORD IS RMS-OUTLET-REC.
001130     COPY RMSOUTL.
001140
001150 FD  RPTFILE
001160     LABEL RECORD IS OMITTED
001170     RECORD CONTAINS 132 CHARACTERS
001180     LINAGE IS 60 WITH FOOTING AT 55
001190     DATA RECORD IS PRTLINE
001200     RECORDING MODE F.
001210 01  PRTLINE                      PIC X(132).
001220
001230 SD  PREVWORK
001240     DATA RECORD IS PRV-ORDER-REC.
001250 01  PRV-ORDER-REC.
001260     05  PRV-KEY-ORDER-ID         PIC X(10).
001270     05  FILLER                   PIC X(219).
001280
001290 WORKING-STORAGE SECTION.
001300
001310*    -- THE RUN-CONTROL CARD (DATE WINDOW, OUTLET, RANK METRIC) --
001320     COPY RMSPARM.
001330
001340*    -- THE ONLY STRUCTURED ORDER-LINE RECORD IN THE PROGRAM.
001350*    USED FOR ENRORD (VIA READ...INTO) AND AGAIN, ON THE SECOND
001360*    PASS, FOR ACCORD - THE RO- FIELDS LINE UP ON BOTH FILES SO
001370*    ONE COPYBOOK SERVES BOTH, NO AMBIGUOUS NAMES. --
001380     COPY RMSENRC.
001390
001400 01  WR-SWITCHES.
001410     05  WR-MORE-ENR              PIC X(03)  VALUE 'YES'.
001420     05  WR-MORE-OUT              PIC X(03)  VALUE 'YES'.
001430     05  WR-MORE-CUS              PIC X(03)  VALUE 'YES'.
001440     05  WR-MORE-PREV             PIC X(03)  VALUE 'YES'.
001450     05  WR-HAVE-ORDER            PIC X(01)  VALUE 'N'.
001460     05  WR-HAVE-PREV-ORDER       PIC X(01)  VALUE 'N'.
001470     05  WR-FOUND-SW              PIC X(01)  VALUE 'N'.
001480         88  WR-FOUND                 VALUE 'Y'.
001490     05  WR-HC-FOUND-SW           PIC X(01)  VALUE 'N'.
001500         88  WR-HC-FOUND              VALUE 'Y'.
001510     05  WR-LS-FOUND-SW           PIC X(01)  VALUE 'N'.
001520         88  WR-LS-FOUND              VALUE 'Y'.
001530
001540 01  WR-COUNTERS.
001550     05  WR-READ-CTR              PIC 9(07) COMP VALUE ZERO.
001560     05  WR-ORDER-CTR             PIC 9(07) COMP VALUE ZERO.
001570     05  WR-OUTLET-CTR            PIC 9(03) COMP VALUE ZERO.
001580     05  WR-CUST-CTR              PIC 9(07) COMP VALUE ZERO.
001590     05  WR-ITEM-CTR              PIC 9(05) COMP VALUE ZERO.
001600     05  WR-PAIR-CTR              PIC 9(05) COMP VALUE ZERO.
001610     05  WR-DAY-CTR               PIC 9(05) COMP VALUE ZERO.
001620     05  WR-OI-CTR                PIC 9(03) COMP VALUE ZERO.
001630     05  WR-UNMATCH-OUT-CTR       PIC 9(07) COMP VALUE ZERO.
001640     05  WR-COMPLETED-CTR         PIC 9(07) COMP VALUE ZERO.
001650     05  WR-CANCELLED-CTR         PIC 9(07) COMP VALUE ZERO.
001660     05  WR-REFUNDED-CTR          PIC 9(07) COMP VALUE ZERO.
001670     05  WR-TOT-ITEMS-QTY         PIC 9(09) COMP VALUE ZERO.
001680     05  WR-PREV-ORDER-CTR        PIC 9(07) COMP VALUE ZERO.
001690
001700*    -- LOOP INDICES AND SMALL WORK SUBSCRIPTS --
001710     05  WR-GI                    PIC 9(05) COMP VALUE ZERO.
001720     05  WR-GJ                    PIC 9(05) COMP VALUE ZERO.
001730     05  WR-HR-IDX                PIC 9(02) COMP VALUE ZERO.
001740     05  WR-MO-IDX                PIC 9(02) COMP VALUE ZERO.
001750     05  WR-DOW-IDX               PIC 9(02) COMP VALUE ZERO.
001760     05  WR-PAY-IDX               PIC 9(02) COMP VALUE ZERO.
001770     05  WR-CAT-IDX               PIC 9(02) COMP VALUE ZERO.
001780     05  WR-OUT-IDX               PIC 9(03) COMP VALUE ZERO.
001790     05  WR-ITEM-IDX              PIC 9(04) COMP VALUE ZERO.
001800     05  WR-PAIR-IDX              PIC 9(05) COMP VALUE ZERO.
001810     05  WR-DAY-IDX               PIC 9(04) COMP VALUE ZERO.
001820     05  WR-OI-IDX                PIC 9(03) COMP VALUE ZERO.
001830     05  WR-OI-IDX2               PIC 9(03) COMP VALUE ZERO.
001840     05  WR-TOPN-IDX              PIC 9(02) COMP VALUE ZERO.
001850     05  WR-BEST-IDX              PIC 9(05) COMP VALUE ZERO.
001860     05  WR-FEST-IDX              PIC 9(02) COMP VALUE ZERO.
001870     05  WR-RANK-IDX              PIC 9(03) COMP VALUE ZERO.
001880     05  WR-TIE-IDX               PIC 9(03) COMP VALUE ZERO.
001890     05  WR-BOT-START             PIC 9(03) COMP VALUE ZERO.
001900
001910 01  WR-PREV-ORDER-ID             PIC X(10)  VALUE SPACES.
001920 01  WR-PREV-ID-SORT              PIC X(10)  VALUE SPACES.
001930
001940*    -- ORDER-LEVEL FIELDS SAVED OFF THE FIRST LINE OF EACH ORDER,
001950*    SINCE RMSENR02'S ROLLUP REPEATS THEM ON EVERY LINE AND THE
001960*    RECORD AREA IS OVERWRITTEN BY THE NEXT READ BEFORE THE BREAK
001970*    PARAGRAPH RUNS. --
001980 01  WR-ORD-SAVE.
001990     05  WR-ORD-OUTLET-ID          PIC X(10).
002000     05  WR-ORD-CUSTOMER-ID        PIC X(10).
002010     05  WR-ORD-STATUS             PIC X(10).
002020     05  WR-ORD-TOTAL-PRICE        PIC S9(07)V99.
002030     05  WR-ORD-PAYMENT            PIC X(10).
002040     05  WR-ORD-PREP-MINUTES       PIC S9(04).
002050     05  WR-ORD-ITEMS-TOTAL        PIC 9(07)V99.
002060     05  WR-ORD-HOUR               PIC S9(03) COMP.
002070     05  WR-ORD-DOW                PIC 9(02)  COMP.
002080     05  WR-ORD-MONTH              PIC 9(02)  COMP.
002090     05  WR-ORD-DATE-ONLY          PIC X(10).
002100     05  WR-ORD-PEAK-SW            PIC X(01).
002110     05  WR-ORD-WEEKEND-SW         PIC X(01).
002120     05  WR-ORD-PAY-IDX            PIC 9(02)  COMP.
002130 01  WR-PAIR-KEY-WORK             PIC X(23)  VALUE SPACES.
002140
002150*    -- REVENUE/ORDER TOTALS (MONEY STAYS ZONED DISPLAY) --
002160 01  WR-REVENUE-TOTALS.
002170     05  WR-TOT-REVENUE           PIC S9(11)V99 VALUE ZERO.
002180     05  WR-AOV                   PIC S9(09)V99 VALUE ZERO.
002190     05  WR-PAID-TOTAL            PIC S9(11)V99 VALUE ZERO.
002200     05  WR-REFUND-TOTAL          PIC S9(11)V99 VALUE ZERO.
002210     05  WR-CANCEL-TOTAL          PIC S9(11)V99 VALUE ZERO.
002220     05  WR-NET-REVENUE           PIC S9(11)V99 VALUE ZERO.
002230     05  WR-RECON-RATE            PIC S9(05)V99 VALUE ZERO.
002240     05  WR-AVG-ITEMS-PER-ORD     PIC S9(07)V99 VALUE ZERO.
002250     05  WR-TOT-MENU-REVENUE      PIC S9(11)V99 VALUE ZERO.
002260     05  WR-PREV-REVENUE          PIC S9(11)V99 VALUE ZERO.
002270     05  WR-REV-GROWTH-PCT        PIC S9(05)V99 VALUE ZERO.
002280     05  WR-ORDER-GROWTH-PCT      PIC S9(05)V99 VALUE ZERO.
002290     05  WR-BEST-REV-HOUR         PIC S9(03) COMP VALUE -1.
002300     05  WR-BEST-REV-OUTLET       PIC X(30)  VALUE SPACES.
002310     05  WR-BEST-REV-OUT-AMT      PIC S9(11)V99 VALUE ZERO.
002320
002330 01  WR-HOUR-TBL.
002340     05  WR-HOUR-CNT   OCCURS 24 TIMES PIC 9(07) COMP.
002350     05  WR-HOUR-REV   OCCURS 24 TIMES PIC S9(11)V99.
002360
002370 01  WR-HOUR-PAY-TBL.
002380     05  WR-HP-ENTRY   OCCURS 24 TIMES.
002390         10  WR-HP-CNT OCCURS 5 TIMES PIC 9(05) COMP.
002400
002410 01  WR-DOW-TBL.
002420     05  WR-DOW-CNT    OCCURS 7 TIMES PIC 9(07) COMP.
002430     05  WR-DOW-REV    OCCURS 7 TIMES PIC S9(11)V99.
002440
002450 01  WR-MONTH-TBL.
002460     05  WR-MONTH-CNT  OCCURS 12 TIMES PIC 9(07) COMP.
002470     05  WR-MONTH-REV  OCCURS 12 TIMES PIC S9(11)V99.
002480
002490 01  WR-MONTH-AOV-TBL.
002500     05  WR-MONTH-AOV  OCCURS 12 TIMES PIC S9(09)V99.
002510
002520*    -- TOP-3 PEAK HOURS BY COUNT - 5 KEPT FOR THE REPORT'S "TOP 5
002530*    PEAK HOURS" LISTING, TOP 3 OF THESE ARE THE PEAK-DINING ANSWER --
002540 01  WR-TOP-HOUR-TBL.
002550     05  WR-TOPH-ENTRY OCCURS 5 TIMES.
002560         10  WR-TOPH-HOUR  PIC S9(03) COMP.
002570         10  WR-TOPH-CNT   PIC 9(07) COMP.
002580 01  WR-HOUR-USED-SW OCCURS 24 TIMES PIC X(01) VALUE 'N'.
002590
002600*    -- HAND-BUILT REDEFINES TABLE: PAYMENT BUCKET NAMES --
002610 01  WR-PAY-NAME-ARRAY.
002620     05  FILLER  PIC X(10) VALUE 'CARD'.
002630     05  FILLER  PIC X(10) VALUE 'CASH'.
002640     05  FILLER  PIC X(10) VALUE 'ONLINE'.
002650     05  FILLER  PIC X(10) VALUE 'WALLET'.
002660     05  FILLER  PIC X(10) VALUE 'UNKNOWN'.
002670 01  WR-PAY-NAMES REDEFINES WR-PAY-NAME-ARRAY.
002680     05  WR-PAY-NAME OCCURS 5 TIMES PIC X(10).
002690 01  WR-PAY-ACC-TBL.
002700     05  WR-PAY-CNT  OCCURS 5 TIMES PIC 9(07) COMP.
002710     05  WR-PAY-REV  OCCURS 5 TIMES PIC S9(11)V99.
002720
002730*    -- HAND-BUILT REDEFINES TABLE: MENU CATEGORY NAMES, SAME
002740*    ORDER AS THE RO-CATEGORY 88-LEVELS IN RMSORDR.CPY --
002750 01  WR-CAT-NAME-ARRAY.
002760     05  FILLER  PIC X(15) VALUE 'APPETIZER'.
002770     05  FILLER  PIC X(15) VALUE 'MAIN COURSE'.
002780     05  FILLER  PIC X(15) VALUE 'DESSERT'.
002790     05  FILLER  PIC X(15) VALUE 'BEVERAGE'.
002800     05  FILLER  PIC X(15) VALUE 'SIDE DISH'.
002810     05  FILLER  PIC X(15) VALUE 'SOUP'.
002820     05  FILLER  PIC X(15) VALUE 'SALAD'.
002830     05  FILLER  PIC X(15) VALUE 'RICE'.
002840     05  FILLER  PIC X(15) VALUE 'NOODLES'.
002850     05  FILLER  PIC X(15) VALUE 'BREAD'.
002860     05  FILLER  PIC X(15) VALUE 'CONDIMENT'.
002870 01  WR-CAT-NAMES REDEFINES WR-CAT-NAME-ARRAY.
002880     05  WR-CAT-NAME OCCURS 11 TIMES PIC X(15).
002890 01  WR-CAT-ACC-TBL.
002900     05  WR-CAT-QTY  OCCURS 11 TIMES PIC 9(09) COMP.
002910     05  WR-CAT-REV  OCCURS 11 TIMES PIC S9(11)V99.
002920
002930*    -- HAND-BUILT REDEFINES TABLE: CUSTOMER GENDER NAMES --
002940 01  WR-GENDER-NAME-ARRAY.
002950     05  FILLER  PIC X(20) VALUE 'MALE'.
002960     05  FILLER  PIC X(20) VALUE 'FEMALE'.
002970     05  FILLER  PIC X(20) VALUE 'OTHER'.
002980     05  FILLER  PIC X(20) VALUE 'PREFER NOT TO SAY'.
002990 01  WR-GENDER-NAMES REDEFINES WR-GENDER-NAME-ARRAY.
003000     05  WR-GENDER-NAME OCCURS 4 TIMES PIC X(20).
003010 01  WR-GENDER-ACC-TBL.
003020     05  WR-GENDER-CNT  OCCURS 4 TIMES PIC 9(07) COMP.
003030
003040*    -- HAND-BUILT REDEFINES TABLE: LOYALTY TIER NAMES --
003050 01  WR-TIER-NAME-ARRAY.
003060     05  FILLER  PIC X(10) VALUE 'BRONZE'.
003070     05  FILLER  PIC X(10) VALUE 'SILVER'.
003080     05  FILLER  PIC X(10) VALUE 'GOLD'.
003090     05  FILLER  PIC X(10) VALUE 'PLATINUM'.
003100 01  WR-TIER-NAMES REDEFINES WR-TIER-NAME-ARRAY.
003110     05  WR-TIER-NAME OCCURS 4 TIMES PIC X(10).
003120 01  WR-TIER-ACC-TBL.
003130     05  WR-TIER-CNT  OCCURS 4 TIMES PIC 9(07) COMP.
003140     05  WR-TIER-REV  OCCURS 4 TIMES PIC S9(11)V99.
003150     05  WR-TIER-AVG  OCCURS 4 TIMES PIC S9(09)V99.
003160
003170*    -- HAND-BUILT REDEFINES TABLE: CUSTOMER AGE-GROUP NAMES --
003180 01  WR-AGE-NAME-ARRAY.
003190     05  FILLER  PIC X(10) VALUE 'UNDER 18'.
003200     05  FILLER  PIC X(10) VALUE '18-24'.
003210     05  FILLER  PIC X(10) VALUE '25-34'.
003220     05  FILLER  PIC X(10) VALUE '35-44'.
003230     05  FILLER  PIC X(10) VALUE '45-54'.
003240     05  FILLER  PIC X(10) VALUE '55+'.
003250 01  WR-AGE-NAMES REDEFINES WR-AGE-NAME-ARRAY.
003260     05  WR-AGE-NAME OCCURS 6 TIMES PIC X(10).
003270 01  WR-AGE-ACC-TBL.
003280     05  WR-AGE-CNT  OCCURS 6 TIMES PIC 9(07) COMP.
003290
003300*    -- HAND-BUILT REDEFINES TABLE: CALENDAR MONTH NAMES --
003310 01  WR-MONTH-NAME-ARRAY.
003320     05  FILLER  PIC X(10) VALUE 'JANUARY'.
003330     05  FILLER  PIC X(10) VALUE 'FEBRUARY'.
003340     05  FILLER  PIC X(10) VALUE 'MARCH'.
003350     05  FILLER  PIC X(10) VALUE 'APRIL'.
003360     05  FILLER  PIC X(10) VALUE 'MAY'.
003370     05  FILLER  PIC X(10) VALUE 'JUNE'.
003380     05  FILLER  PIC X(10) VALUE 'JULY'.
003390     05  FILLER  PIC X(10) VALUE 'AUGUST'.
003400     05  FILLER  PIC X(10) VALUE 'SEPTEMBER'.
003410     05  FILLER  PIC X(10) VALUE 'OCTOBER'.
003420     05  FILLER  PIC X(10) VALUE 'NOVEMBER'.
003430     05  FILLER  PIC X(10) VALUE 'DECEMBER'.
003440 01  WR-MONTH-NAMES REDEFINES WR-MONTH-NAME-ARRAY.
003450     05  WR-MONTH-NAME OCCURS 12 TIMES PIC X(10).
003460
003470*    -- HAND-BUILT REDEFINES TABLE: DAY-OF-WEEK NAMES, INDEXED
003480*    BY ZELLER'S h+1 (h=0 SATURDAY ... h=6 FRIDAY) --
003490 01  WR-DOW-NAME-ARRAY.
003500     05  FILLER  PIC X(10) VALUE 'SATURDAY'.
003510     05  FILLER  PIC X(10) VALUE 'SUNDAY'.
003520     05  FILLER  PIC X(10) VALUE 'MONDAY'.
003530     05  FILLER  PIC X(10) VALUE 'TUESDAY'.
003540     05  FILLER  PIC X(10) VALUE 'WEDNESDAY'.
003550     05  FILLER  PIC X(10) VALUE 'THURSDAY'.
003560     05  FILLER  PIC X(10) VALUE 'FRIDAY'.
003570 01  WR-DOW-NAMES REDEFINES WR-DOW-NAME-ARRAY.
003580     05  WR-DOW-NAME OCCURS 7 TIMES PIC X(10).
003590
003600*    -- HAND-BUILT REDEFINES TABLE: THE SIX FIXED FESTIVALS AND
003610*    THE CALENDAR MONTH(S) THEY FALL IN (00 = SECOND MONTH UNUSED)
003620 01  WR-FESTIVAL-ARRAY.
003630     05  FILLER  PIC X(26) VALUE 'NEW YEAR'.
003640     05  FILLER  PIC 9(02) VALUE 12.
003650     05  FILLER  PIC 9(02) VALUE 01.
003660     05  FILLER  PIC X(26) VALUE
003670             'SINHALA AND TAMIL NEW YEAR'.
003680     05  FILLER  PIC 9(02) VALUE 04.
003690     05  FILLER  PIC 9(02) VALUE 00.
003700     05  FILLER  PIC X(26) VALUE 'CHRISTMAS'.
003710     05  FILLER  PIC 9(02) VALUE 12.
003720     05  FILLER  PIC 9(02) VALUE 00.
003730     05  FILLER  PIC X(26) VALUE 'RAMADAN'.
003740     05  FILLER  PIC 9(02) VALUE 04.
003750     05  FILLER  PIC 9(02) VALUE 05.
003760     05  FILLER  PIC X(26) VALUE 'VESAK'.
003770     05  FILLER  PIC 9(02) VALUE 05.
003780     05  FILLER  PIC 9(02) VALUE 00.
003790     05  FILLER  PIC X(26) VALUE 'DEEPAVALI'.
003800     05  FILLER  PIC 9(02) VALUE 10.
003810     05  FILLER  PIC 9(02) VALUE 11.
003820 01  WR-FESTIVALS REDEFINES WR-FESTIVAL-ARRAY.
003830     05  WR-FEST-ENTRY OCCURS 6 TIMES.
003840         10  WR-FEST-NAME   PIC X(26).
003850         10  WR-FEST-MO1    PIC 9(02).
003860         10  WR-FEST-MO2    PIC 9(02).
003870
003880*    -- FESTIVAL-VS-REGULAR RESULT ROW, ONE PER FESTIVAL ABOVE --
003890 01  WR-FEST-RESULT-TBL.
003900     05  WR-FR-ENTRY OCCURS 6 TIMES.
003910         10  WR-FR-FEST-CNT   PIC 9(07)      COMP.
003920         10  WR-FR-FEST-REV   PIC S9(11)V99.
003930         10  WR-FR-REG-CNT    PIC 9(07)      COMP.
003940         10  WR-FR-REG-REV    PIC S9(11)V99.
003950         10  WR-FR-FEST-AOV   PIC S9(09)V99.
003960         10  WR-FR-REG-AOV    PIC S9(09)V99.
003970         10  WR-FR-INCR-PCT   PIC S9(05)V99.
003980         10  WR-FR-VALID-SW   PIC X(01).
003990             88  WR-FR-VALID      VALUE 'Y'.
004000
004010*    -- SEASONAL-TREND DEVIATION LIST (MONTHS BEYOND +/-10%) --
004020 01  WR-SEASDEV-TBL.
004030     05  WR-SD-ENTRY OCCURS 12 TIMES.
004040         10  WR-SD-MONTH      PIC 9(02).
004050         10  WR-SD-PCT        PIC S9(05)V99.
004060
004070*    -- MENU ITEM TABLE, FOUND-OR-ADDED AS LINES ARE READ --
004080 01  WR-ITEM-TBL.
004090     05  WR-ITEM-ENTRY OCCURS 300 TIMES.
004100         10  WR-ITEM-ID    PIC X(10).
004110         10  WR-ITEM-NAME  PIC X(30).
004120         10  WR-ITEM-QTY   PIC 9(09) COMP.
004130         10  WR-ITEM-REV   PIC S9(11)V99.
004140
004150*    -- ITEM-PAIR TABLE, ONE ENTRY PER DISTINCT "A & B" KEY --
004160 01  WR-PAIR-TBL.
004170     05  WR-PAIR-ENTRY OCCURS 1500 TIMES.
004180         10  WR-PAIR-KEY   PIC X(23).
004190         10  WR-PAIR-CNT   PIC 9(07) COMP.
004200
004210*    -- DISTINCT ITEM-IDS SEEN SO FAR ON THE CURRENT ORDER --
004220 01  WR-OI-BUF.
004230     05  WR-OI-ITEM-ID OCCURS 50 TIMES PIC X(10).
004240
004250*    -- OUTLET MASTER + ROLLUP, LOADED FROM OUTLMAST AT STARTUP --
004260 01  WR-OUTLET-TBL.
004270     05  WR-OUT-ENTRY OCCURS 50 TIMES.
004280         10  WR-OUT-ID           PIC X(10).
004290         10  WR-OUT-NAME         PIC X(30).
004300         10  WR-OUT-ORDERS       PIC 9(07) COMP.
004310         10  WR-OUT-REVENUE      PIC S9(11)V99.
004320         10  WR-OUT-COMPLETED    PIC 9(07) COMP.
004330         10  WR-OUT-CANCELLED    PIC 9(07) COMP.
004340         10  WR-OUT-PREP-SUM     PIC S9(09) COMP.
004350         10  WR-OUT-PREP-CNT     PIC 9(07) COMP.
004360         10  WR-OUT-ITEMS-SUM    PIC 9(09) COMP.
004370         10  WR-OUT-HOUR-CNT OCCURS 24 TIMES PIC 9(05) COMP.
004380         10  WR-OUT-AOV          PIC S9(09)V99.
004390         10  WR-OUT-COMPL-PCT    PIC S9(05)V99.
004400         10  WR-OUT-CANCEL-PCT   PIC S9(05)V99.
004410         10  WR-OUT-AVG-PREP     PIC S9(07)V99.
004420         10  WR-OUT-AVG-ITEMS    PIC S9(05)V99.
004430         10  WR-OUT-PEAK-HR      PIC S9(03) COMP.
004440         10  WR-OUT-SATISFACTION PIC S9(05)V99.
004450         10  WR-OUT-CATEGORY     PIC X(20).
004460         10  WR-OUT-EFFICIENCY   PIC S9(11)V99.
004470         10  WR-OUT-RANK         PIC 9(03) COMP.
004480         10  WR-OUT-AOV-ANOM-SW  PIC X(01).
004490         10  WR-OUT-CANC-ANOM-SW PIC X(01).
004500 01  WR-OUT-RANK-ORDER.
004510     05  WR-ORD-IDX OCCURS 50 TIMES PIC 9(03) COMP.
004520
004530*    -- ONE ENTRY PER CALENDAR DATE SEEN, WITH A 24-HOUR BREAK-
004540*    DOWN NESTED INSIDE IT, FOR THE ANOMALY Z-SCORE CHECKS --
004550 01  WR-DAILY-TBL.
004560     05  WR-DAY-ENTRY OCCURS 400 TIMES.
004570         10  WR-DAY-DATE   PIC X(10).
004580         10  WR-DAY-REV    PIC S9(11)V99.
004590         10  WR-DAY-CNT    PIC 9(07) COMP.
004600         10  WR-DAY-HOUR-CNT OCCURS 24 TIMES PIC 9(05) COMP.
004610
004620 01  WR-DAY-ANOM-TBL.
004630     05  WR-DA-ENTRY OCCURS 15 TIMES.
004640         10  WR-DA-DATE    PIC X(10).
004650         10  WR-DA-Z       PIC S9(03)V99.
004660 01  WR-HOUR-ANOM-TBL.
004670     05  WR-HA-ENTRY OCCURS 15 TIMES.
004680         10  WR-HA-DATE    PIC X(10).
004690         10  WR-HA-HOUR    PIC 9(02).
004700         10  WR-HA-CNT     PIC 9(05).
004710         10  WR-HA-Z       PIC S9(03)V99.
004720 01  WR-PAY-ANOM-TBL.
004730     05  WR-PA-ENTRY OCCURS 24 TIMES.
004740         10  WR-PA-HOUR    PIC 9(02).
004750         10  WR-PA-METHOD  PIC X(10).
004760         10  WR-PA-PCT     PIC S9(05)V99.
004770
004780*    -- TOP-10 / BOTTOM-5 RESULT LISTS FOR THE REPORT --
004790 01  WR-TOPQ-TBL.
004800     05  WR-TOPQ-ENTRY OCCURS 10 TIMES.
004810         10  WR-TOPQ-ID    PIC X(10).
004820         10  WR-TOPQ-NAME  PIC X(30).
004830         10  WR-TOPQ-QTY   PIC 9(09) COMP.
004840 01  WR-TOPR-TBL.
004850     05  WR-TOPR-ENTRY OCCURS 10 TIMES.
004860         10  WR-TOPR-ID    PIC X(10).
004870         10  WR-TOPR-NAME  PIC X(30).
004880         10  WR-TOPR-REV   PIC S9(11)V99.
004890 01  WR-TOPP-TBL.
004900     05  WR-TOPP-ENTRY OCCURS 10 TIMES.
004910         10  WR-TOPP-KEY   PIC X(23).
004920         10  WR-TOPP-CNT   PIC 9(07) COMP.
004930 01  WR-UNDER-TBL.
004940     05  WR-UNDER-ENTRY OCCURS 5 TIMES.
004950         10  WR-UNDER-ID   PIC X(10).
004960         10  WR-UNDER-NAME PIC X(30).
004970         10  WR-UNDER-QTY  PIC 9(09) COMP.
004980 01  WR-ITEM-USED-SW OCCURS 300 TIMES PIC X(01) VALUE 'N'.
004990 01  WR-PAIR-USED-SW OCCURS 1500 TIMES PIC X(01) VALUE 'N'.
005000
005010*    -- 77-LEVEL STANDALONE COUNTERS AND SWITCHES --
005020 77  WR-DAY-ANOM-CTR              PIC 9(03) COMP VALUE ZERO.
005030 77  WR-HOUR-ANOM-CTR             PIC 9(03) COMP VALUE ZERO.
005040 77  WR-PAY-ANOM-CTR              PIC 9(03) COMP VALUE ZERO.
005050 77  WR-LONG-PREP-CTR             PIC 9(07) COMP VALUE ZERO.
005060 77  WR-HIGH-VALUE-CTR            PIC 9(07) COMP VALUE ZERO.
005070 77  WR-CANCEL-ANOM-CTR           PIC 9(03) COMP VALUE ZERO.
005080 77  WR-AOV-ANOM-CTR              PIC 9(03) COMP VALUE ZERO.
005090 77  WR-BUCKET-CTR                PIC 9(05) COMP VALUE ZERO.
005100 77  WR-SAVE-PAGE-CTR             PIC 9(03) COMP VALUE ZERO.
005110 77  WR-LINE-NO                   PIC 9(02) COMP VALUE ZERO.
005120 77  WR-LINE-NO-ED                PIC 9(01) VALUE ZERO.
005130
005140*    -- SQUARE-ROOT WORK FIELDS (NEWTON-RAPHSON, 20 ITERATIONS -
005150*    THE COMPILER HAS NO SQRT INTRINSIC) --
005160 77  WR-SQRT-X                    PIC S9(13)V9999 COMP VALUE ZERO.
005170 77  WR-SQRT-R                    PIC S9(09)V9999 COMP VALUE ZERO.
005180 77  WR-SQRT-PREV                 PIC S9(09)V9999 COMP VALUE ZERO.
005190 77  WR-SQRT-I                    PIC 9(02) COMP VALUE ZERO.
005200
005210*    -- STATISTICS WORK FIELDS FOR THE Z-SCORE CHECKS --
005220 77  WR-DAY-MEAN                  PIC S9(11)V99   COMP VALUE ZERO.
005230 77  WR-DAY-VARSUM                PIC S9(15)V9999 COMP VALUE ZERO.
005240 77  WR-DAY-SD                    PIC S9(09)V9999 COMP VALUE ZERO.
005250 77  WR-DAY-Z                     PIC S9(05)V9999 COMP VALUE ZERO.
005260 77  WR-HOUR-MEAN                 PIC S9(07)V99   COMP VALUE ZERO.
005270 77  WR-HOUR-VARSUM               PIC S9(13)V9999 COMP VALUE ZERO.
005280 77  WR-HOUR-SD                   PIC S9(07)V9999 COMP VALUE ZERO.
005290 77  WR-HOUR-Z                    PIC S9(05)V9999 COMP VALUE ZERO.
005300 77  WR-OUT-AOV-MEAN               PIC S9(09)V99  COMP VALUE ZERO.
005310 77  WR-OUT-AOV-DEVPCT             PIC S9(05)V99  COMP VALUE ZERO.
005320 77  WR-AOV-SUM                    PIC S9(11)V99  COMP VALUE ZERO.
005330 77  WR-SWAP-METRIC                PIC S9(11)V99  COMP VALUE ZERO.
005340 77  WR-SWAP-IDX                   PIC 9(03)      COMP VALUE ZERO.
005350 77  WR-BEST-REV-CMP               PIC S9(11)V99  COMP VALUE ZERO.
005360 77  WR-AVG-QTY                    PIC 9(09)      COMP VALUE ZERO.
005370 77  WR-UNDER-CTR                  PIC 9(02)      COMP VALUE ZERO.
005380 77  WR-PAY-MAX-CNT                PIC 9(07)      COMP VALUE ZERO.
005390 77  WR-PAY-MAX-IDX                PIC 9(02)      COMP VALUE ZERO.
005400 77  WR-PAY-HOUR-TOTAL             PIC 9(07)      COMP VALUE ZERO.
005410 77  WR-CANCEL-FRACTION            PIC S9(03)V9999 COMP VALUE
005420     ZERO.
005430
005440*    -- SEASONAL/FESTIVAL WORK FIELDS --
005450 77  WR-FEST-IDX                   PIC 9(02)  COMP VALUE ZERO.
005460 77  WR-MO-MEAN-AOV                PIC S9(09)V99 COMP VALUE ZERO.
005470 77  WR-MO-MEAN-REV                PIC S9(11)V99 COMP VALUE ZERO.
005480 77  WR-MO-DATA-CTR                PIC 9(02)  COMP VALUE ZERO.
005490 77  WR-MO-DEV-PCT                 PIC S9(05)V99 COMP VALUE ZERO.
005500 77  WR-SEASDEV-CTR                PIC 9(02)  COMP VALUE ZERO.
005510 77  WR-MOM-LATEST-IDX             PIC 9(02)  COMP VALUE ZERO.
005520 77  WR-MOM-PREV-IDX               PIC 9(02)  COMP VALUE ZERO.
005530 77  WR-MOM-GROWTH-PCT             PIC S9(05)V99 COMP VALUE ZERO.
005540 77  WR-NEXT-SEASON-FCST           PIC S9(11)V99 COMP VALUE ZERO.
005550
005560*    -- CUSTOMER SEGMENTATION TOTALS --
005570 77  WR-CUST-TOTAL-REV             PIC S9(11)V99 VALUE ZERO.
005580 77  WR-CUST-AVG-VAL               PIC S9(09)V99 VALUE ZERO.
005590
005600 01  WR-SORT-METRIC-TBL.
005610     05  WR-SORT-METRIC OCCURS 50 TIMES PIC S9(11)V99 COMP.
005620
005630*    -- WINDOW / PREVIOUS-WINDOW DAY ARITHMETIC --
005640 77  WR-WIN-START-DAYS            PIC S9(09) COMP VALUE ZERO.
005650 77  WR-WIN-END-DAYS              PIC S9(09) COMP VALUE ZERO.
005660 77  WR-WIN-LEN-DAYS              PIC S9(09) COMP VALUE ZERO.
005670 77  WR-PREV-START-DAYS           PIC S9(09) COMP VALUE ZERO.
005680 77  WR-PREV-END-DAYS             PIC S9(09) COMP VALUE ZERO.
005690 77  WR-ORDER-DAYS                PIC S9(09) COMP VALUE ZERO.
005700
005710*    -- GENERIC TIMESTAMP AND DATE-ONLY BREAKDOWNS --
005720 01  WR-PLACED-TS.
005730     05  WR-PLACED-RAW             PIC X(19).
005740     05  WR-PLACED-PARTS REDEFINES WR-PLACED-RAW.
005750         10  WR-PL-YYYY             PIC 9(04).
005760         10  FILLER                 PIC X(01).
005770         10  WR-PL-MM               PIC 9(02).
005780         10  FILLER                 PIC X(01).
005790         10  WR-PL-DD               PIC 9(02).
005800         10  FILLER                 PIC X(01).
005810         10  WR-PL-HH               PIC 9(02).
005820         10  FILLER                 PIC X(01).
005830         10  WR-PL-MI               PIC 9(02).
005840         10  FILLER                 PIC X(01).
005850         10  WR-PL-SS               PIC 9(02).
005860 01  WR-PLACED-DATE-ONLY           PIC X(10).
005870
005880 01  WR-WIN-DATE.
005890     05  WR-WIN-RAW                PIC X(10).
005900     05  WR-WIN-PARTS REDEFINES WR-WIN-RAW.
005910         10  WR-WIN-YYYY            PIC 9(04).
005920         10  FILLER                 PIC X(01).
005930         10  WR-WIN-MM              PIC 9(02).
005940         10  FILLER                 PIC X(01).
005950         10  WR-WIN-DD              PIC 9(02).
005960
005970*    -- CIVIL-DATE AND ZELLER WORK FIELDS (SAME ALGORITHM AS
005980*    RMSENR02'S 9450/9500, CARRIED FORWARD HERE) --
005990 01  WR-CIV-WORK.
006000     05  WR-CIV-Y                  PIC S9(06) COMP.
006010     05  WR-CIV-M                  PIC S9(04) COMP.
006020     05  WR-CIV-D                  PIC S9(04) COMP.
006030     05  WR-CIV-Y2                 PIC S9(06) COMP.
006040     05  WR-CIV-ERA                PIC S9(06) COMP.
006050     05  WR-CIV-YOE                PIC S9(06) COMP.
006060     05  WR-CIV-MP                 PIC S9(04) COMP.
006070     05  WR-CIV-DOY                PIC S9(06) COMP.
006080     05  WR-CIV-DOE                PIC S9(06) COMP.
006090     05  WR-CIV-DAYS               PIC S9(09) COMP.
006100
006110 01  WR-Z-WORK.
006120     05  WR-Z-H                    PIC S9(04) COMP.
006130     05  WR-Z-K                    PIC S9(04) COMP.
006140     05  WR-Z-J                    PIC S9(04) COMP.
006150     05  WR-Z-YY                   PIC S9(06) COMP.
006160     05  WR-Z-NUM                  PIC S9(06) COMP.
006170     05  WR-Z-DOW-IDX              PIC 9(02)  COMP.
006180
006190*    -- REPORT LINE RECORDS --
006200 01  WR-EQ-LINE                   PIC X(80) VALUE ALL '='.
006210 01  WR-DASH-LINE                 PIC X(80) VALUE ALL '-'.
006220 01  WR-BLANK-LINE                PIC X(80) VALUE SPACES.
006230 01  WR-TEXT-LINE                 PIC X(80).
006240 01  WR-KV-LINE.
006250     05  FILLER                   PIC X(02) VALUE SPACES.
006260     05  WR-KV-KEY                PIC X(20).
006270     05  FILLER                   PIC X(03) VALUE ' : '.
006280     05  WR-KV-VAL                PIC X(55).
006290 01  WR-SUM-LINE.
006300     05  WR-SUM-LABEL             PIC X(30).
006310     05  FILLER                   PIC X(02) VALUE ': '.
006320     05  WR-SUM-VAL               PIC X(48).
006330
006340*    -- EDITED NUMERIC WORK FIELDS FOR REPORT FORMATTING --
006350 01  WR-ED-MONEY-LINE.
006360     05  FILLER                   PIC X(04) VALUE 'LKR '.
006370     05  WR-ED-AMT                PIC Z,ZZZ,ZZZ,ZZ9.99.
006380 01  WR-ED-NUM-LINE.
006390     05  WR-ED-NUM                PIC Z,ZZZ,ZZZ,ZZ9.99.
006400 01  WR-ED-SGN-LINE.
006410     05  WR-ED-SGN                PIC -Z,ZZZ,ZZ9.99.
006420 01  WR-ED-CNT-LINE.
006430     05  WR-ED-CNT                PIC ZZZ,ZZZ,ZZ9.
006440 01  WR-ED-PCT-LINE.
006450     05  WR-ED-PCT                PIC ZZ9.9.
006460     05  FILLER                   PIC X(01) VALUE '%'.
006470 01  WR-ED-SGNPCT-LINE.
006480     05  WR-ED-SGNPCT             PIC -ZZ9.9.
006490     05  FILLER                   PIC X(01) VALUE '%'.
006500 01  WR-ED-HOUR-LINE.
006510     05  WR-ED-HOUR               PIC 99.
006520     05  FILLER                   PIC X(03) VALUE ':00'.
006530
006540*    -- HEADER / TIMESTAMP OF THIS RUN --
006550 01  WR-RUN-TS.
006560     05  WR-RUN-DATE-TIME          PIC X(21).
006570     05  WR-RUN-PARTS REDEFINES WR-RUN-DATE-TIME.
006580         10  WR-RUN-YYYY            PIC 9(04).
006590         10  WR-RUN-MM              PIC 9(02).
006600         10  WR-RUN-DD              PIC 9(02).
006610         10  WR-RUN-HH              PIC 9(02).
006620         10  WR-RUN-MI              PIC 9(02).
006630         10  WR-RUN-SS              PIC 9(02).
006640         10  FILLER                 PIC X(05).
006650
006660 PROCEDURE DIVISION.
006670
006680 0000-RMSRPT03.
006690     PERFORM 1000-INIT.
006700     PERFORM 3000-LOAD-OUTLETS.
006710     PERFORM 4000-LOAD-CUSTOMERS.
006720     PERFORM 2000-MAIN-PASS.
006730     PERFORM 5000-PREV-WINDOW-PASS.
006740     PERFORM 6000-BUILD-REPORT.
006750     PERFORM 8000-CLOSING.
006760     STOP RUN.
006770
006780 1000-INIT.
006790     ACCEPT RMS-PARM-CARD FROM SYSIN.
006800     MOVE FUNCTION CURRENT-DATE TO WR-RUN-DATE-TIME.
006810     OPEN INPUT  ENRORD.
006820     OPEN OUTPUT RPTFILE.
006830     MOVE RP-WINDOW-START TO WR-WIN-RAW.
006840     PERFORM 9450-DAYS-FROM-CIVIL.
006850     MOVE WR-CIV-DAYS TO WR-WIN-START-DAYS.
006860     MOVE RP-WINDOW-END TO WR-WIN-RAW.
006870     PERFORM 9450-DAYS-FROM-CIVIL.
006880     MOVE WR-CIV-DAYS TO WR-WIN-END-DAYS.
006890     COMPUTE WR-WIN-LEN-DAYS =
006900             WR-WIN-END-DAYS - WR-WIN-START-DAYS + 1.
006910     COMPUTE WR-PREV-END-DAYS = WR-WIN-START-DAYS - 1.
006920     COMPUTE WR-PREV-START-DAYS =
006930             WR-PREV-END-DAYS - WR-WIN-LEN-DAYS + 1.
006940     PERFORM 1100-INIT-TABLES.
006950
006960 1100-INIT-TABLES.
006970     MOVE 1 TO WR-GI.
006980     PERFORM 1110-INIT-HOUR-ROW UNTIL WR-GI > 24.
006990     MOVE 1 TO WR-GI.
007000     PERFORM 1120-INIT-DOW-ROW UNTIL WR-GI > 7.
007010     MOVE 1 TO WR-GI.
007020     PERFORM 1130-INIT-MONTH-ROW UNTIL WR-GI > 12.
007030     MOVE 1 TO WR-GI.
007040     PERFORM 1140-INIT-PAY-ROW UNTIL WR-GI > 5.
007050     MOVE 1 TO WR-GI.
007060     PERFORM 1150-INIT-CAT-ROW UNTIL WR-GI > 11.
007070     MOVE 1 TO WR-GI.
007080     PERFORM 1160-INIT-TIER-ROW UNTIL WR-GI > 4.
007090     MOVE 1 TO WR-GI.
007100     PERFORM 1170-INIT-AGE-ROW UNTIL WR-GI > 6.
007110     MOVE 1 TO WR-GI.
007120     PERFORM 1180-INIT-ITEM-ROW UNTIL WR-GI > 300.
007130     MOVE 1 TO WR-GI.
007140     PERFORM 1190-INIT-PAIR-ROW UNTIL WR-GI > 1500.
007150
007160 1110-INIT-HOUR-ROW.
007170     MOVE ZERO TO WR-HOUR-CNT (WR-GI).
007180     MOVE ZERO TO WR-HOUR-REV (WR-GI).
007190     MOVE 'N'  TO WR-HOUR-USED-SW (WR-GI).
007200     MOVE 1 TO WR-GJ.
007210     PERFORM 1111-INIT-HOUR-PAY UNTIL WR-GJ > 5.
007220     ADD 1 TO WR-GI.
007230
007240 1111-INIT-HOUR-PAY.
007250     MOVE ZERO TO WR-HP-CNT (WR-GI WR-GJ).
007260     ADD 1 TO WR-GJ.
007270
007280 1120-INIT-DOW-ROW.
007290     MOVE ZERO TO WR-DOW-CNT (WR-GI).
007300     MOVE ZERO TO WR-DOW-REV (WR-GI).
007310     ADD 1 TO WR-GI.
007320
007330 1130-INIT-MONTH-ROW.
007340     MOVE ZERO TO WR-MONTH-CNT (WR-GI).
007350     MOVE ZERO TO WR-MONTH-REV (WR-GI).
007360     MOVE ZERO TO WR-MONTH-AOV (WR-GI).
007370     ADD 1 TO WR-GI.
007380
007390 1140-INIT-PAY-ROW.
007400     MOVE ZERO TO WR-PAY-CNT (WR-GI).
007410     MOVE ZERO TO WR-PAY-REV (WR-GI).
007420     ADD 1 TO WR-GI.
007430
007440 1150-INIT-CAT-ROW.
007450     MOVE ZERO TO WR-CAT-QTY (WR-GI).
007460     MOVE ZERO TO WR-CAT-REV (WR-GI).
007470     ADD 1 TO WR-GI.
007480
007490 1160-INIT-TIER-ROW.
007500     MOVE ZERO TO WR-GENDER-CNT (WR-GI).
007510     MOVE ZERO TO WR-TIER-CNT (WR-GI).
007520     MOVE ZERO TO WR-TIER-REV (WR-GI).
007530     ADD 1 TO WR-GI.
007540
007550 1170-INIT-AGE-ROW.
007560     MOVE ZERO TO WR-AGE-CNT (WR-GI).
007570     ADD 1 TO WR-GI.
007580
007590 1180-INIT-ITEM-ROW.
007600     MOVE SPACES TO WR-ITEM-ID (WR-GI).
007610     MOVE ZERO   TO WR-ITEM-QTY (WR-GI).
007620     MOVE ZERO   TO WR-ITEM-REV (WR-GI).
007630     MOVE 'N'    TO WR-ITEM-USED-SW (WR-GI).
007640     ADD 1 TO WR-GI.
007650
007660 1190-INIT-PAIR-ROW.
007670     MOVE SPACES TO WR-PAIR-KEY (WR-GI).
007680     MOVE ZERO   TO WR-PAIR-CNT (WR-GI).
007690     MOVE 'N'    TO WR-PAIR-USED-SW (WR-GI).
007700     ADD 1 TO WR-GI.
007710
007720*    ================================================================
007730*    3000 - OUTLET MASTER LOAD.  ONE ENTRY PER OUTLET RECORD,
007740*    IN THE ORDER THE MASTER FILE PRESENTS THEM.
007750*    ================================================================
007760 3000-LOAD-OUTLETS.
007770     OPEN INPUT OUTLMAST.
007780     PERFORM 3900-READ-OUTLET.
007790     PERFORM 3100-BUILD-OUTLET-ROW
007800             UNTIL WR-MORE-OUT = 'NO'.
007810     CLOSE OUTLMAST.
007820
007830 3100-BUILD-OUTLET-ROW.
007840     ADD 1 TO WR-OUTLET-CTR.
007850     MOVE RU-OUTLET-ID   TO WR-OUT-ID (WR-OUTLET-CTR).
007860     MOVE RU-NAME        TO WR-OUT-NAME (WR-OUTLET-CTR).
007870     MOVE ZERO TO WR-OUT-ORDERS (WR-OUTLET-CTR)
007880                  WR-OUT-REVENUE (WR-OUTLET-CTR)
007890                  WR-OUT-COMPLETED (WR-OUTLET-CTR)
007900                  WR-OUT-CANCELLED (WR-OUTLET-CTR)
007910                  WR-OUT-PREP-SUM (WR-OUTLET-CTR)
007920                  WR-OUT-PREP-CNT (WR-OUTLET-CTR)
007930                  WR-OUT-ITEMS-SUM (WR-OUTLET-CTR).
007940     MOVE SPACES TO WR-OUT-AOV-ANOM-SW (WR-OUTLET-CTR)
007950                     WR-OUT-CANC-ANOM-SW (WR-OUTLET-CTR).
007960     MOVE 1 TO WR-GI.
007970     PERFORM 3110-INIT-OUT-HOUR UNTIL WR-GI > 24.
007980     PERFORM 3900-READ-OUTLET.
007990
008000 3110-INIT-OUT-HOUR.
008010     MOVE ZERO TO WR-OUT-HOUR-CNT (WR-OUTLET-CTR WR-GI).
008020     ADD 1 TO WR-GI.
008030
008040 3900-READ-OUTLET.
008050     READ OUTLMAST
008060         AT END    MOVE 'NO' TO WR-MORE-OUT
008070         NOT AT END CONTINUE
008080     END-READ.
008090
008100*    ================================================================
008110*    4000 - CUSTOMER MASTER LOAD.  SEGMENTATION COUNTS ARE
008120*    ACCUMULATED DIRECTLY FROM THE MASTER - THIS SHOP'S CUSTOMER
008130*    BREAKDOWN IS A CENSUS OF THE CUSTOMER FILE, NOT OF ORDERS.
008140*    ================================================================
008150 4000-LOAD-CUSTOMERS.
008160     OPEN INPUT CUSTMAST.
008170     PERFORM 4900-READ-CUSTOMER.
008180     PERFORM 4100-ACCUM-CUSTOMER
008190             UNTIL WR-MORE-CUS = 'NO'.
008200     CLOSE CUSTMAST.
008210
008220 4100-ACCUM-CUSTOMER.
008230     ADD 1 TO WR-CUST-CTR.
008240     EVALUATE TRUE
008250         WHEN RC-GENDER-MALE    MOVE 1 TO WR-GI
008260         WHEN RC-GENDER-FEMALE  MOVE 2 TO WR-GI
008270         WHEN RC-GENDER-OTHER   MOVE 3 TO WR-GI
008280         WHEN OTHER             MOVE 4 TO WR-GI
008290     END-EVALUATE.
008300     ADD 1 TO WR-GENDER-CNT (WR-GI).
008310     EVALUATE TRUE
008320         WHEN RC-TIER-BRONZE    MOVE 1 TO WR-GI
008330         WHEN RC-TIER-SILVER    MOVE 2 TO WR-GI
008340         WHEN RC-TIER-GOLD      MOVE 3 TO WR-GI
008350         WHEN RC-TIER-PLATINUM  MOVE 4 TO WR-GI
008351*        NOT A RECOGNIZED LOYALTY GROUP ON THE MASTER - FALL
008352*        BACK TO THE LOYALTY SPEND-BAND THRESHOLDS BELOW.
008360         WHEN RC-EST-TOTAL-SPENT-LKR < 10000.00 MOVE 1 TO WR-GI
008363         WHEN RC-EST-TOTAL-SPENT-LKR < 25000.00 MOVE 2 TO WR-GI
008366         WHEN RC-EST-TOTAL-SPENT-LKR < 50000.00 MOVE 3 TO WR-GI
008370         WHEN OTHER             MOVE 4 TO WR-GI
008371     END-EVALUATE.
008380     ADD 1 TO WR-TIER-CNT (WR-GI).
008390     ADD RC-EST-TOTAL-SPENT-LKR TO WR-TIER-REV (WR-GI).
008400     EVALUATE TRUE
008410         WHEN RC-AGE < 18               MOVE 1 TO WR-GI
008420         WHEN RC-AGE < 25               MOVE 2 TO WR-GI
008430         WHEN RC-AGE < 35               MOVE 3 TO WR-GI
008440         WHEN RC-AGE < 45               MOVE 4 TO WR-GI
008450         WHEN RC-AGE < 55               MOVE 5 TO WR-GI
008460         WHEN OTHER                     MOVE 6 TO WR-GI
008470     END-EVALUATE.
008480     ADD 1 TO WR-AGE-CNT (WR-GI).
008490     ADD RC-EST-TOTAL-SPENT-LKR TO WR-CUST-TOTAL-REV.
008500     PERFORM 4900-READ-CUSTOMER.
008510
008520 4900-READ-CUSTOMER.
008530     READ CUSTMAST
008540         AT END    MOVE 'NO' TO WR-MORE-CUS
008550         NOT AT END CONTINUE
008560     END-READ.
008570
008580*    ================================================================
008590*    2000 - MAIN PASS OVER ENRORD.  ENRORD ARRIVES ALREADY GROUPED
008600*    BY ORDER-ID (RMSENR02 SORTED IT), SO A SIMPLE SEQUENTIAL
008610*    CONTROL BREAK IS ALL THAT IS NEEDED HERE - NO RE-SORT.
008620*    ================================================================
008630 2000-MAIN-PASS.
008640     OPEN INPUT ENRORD.
008650     MOVE 'N' TO WR-HAVE-ORDER.
008660     MOVE ZERO TO WR-OI-CTR.
008670     PERFORM 2900-READ-ENRICHED.
008680     PERFORM 2050-CHECK-BREAK
008690             UNTIL WR-MORE-ENR = 'NO'.
008700     IF WR-HAVE-ORDER = 'Y'
008710         PERFORM 2700-ORDER-BREAK
008720     END-IF.
008730     CLOSE ENRORD.
008740
008750 2050-CHECK-BREAK.
008760     IF WR-HAVE-ORDER = 'N'
008770         MOVE RO-ORDER-ID TO WR-PREV-ORDER-ID
008780         MOVE 'Y' TO WR-HAVE-ORDER
008790         PERFORM 2600-SAVE-ORDER-HEADER
008800     ELSE
008810         IF RO-ORDER-ID NOT = WR-PREV-ORDER-ID
008820             PERFORM 2700-ORDER-BREAK
008830             MOVE RO-ORDER-ID TO WR-PREV-ORDER-ID
008840             PERFORM 2600-SAVE-ORDER-HEADER
008850         END-IF
008860     END-IF.
008870     PERFORM 2300-ACCUM-ITEM-LINE.
008880     PERFORM 2900-READ-ENRICHED.
008890
008900*    -- CAPTURE THE ORDER-HEADER FIELDS OFF THE FIRST LINE OF A
008910*    NEW ORDER GROUP, AND PARSE THE RAW HOUR/DOW/MONTH SINCE ONLY
008920*    THE CATEGORY FLAGS (NOT THE RAW NUMBERS) SURVIVE IN RE-*. --
008930 2600-SAVE-ORDER-HEADER.
008940     MOVE RO-OUTLET-ID          TO WR-ORD-OUTLET-ID.
008950     MOVE RO-CUSTOMER-ID        TO WR-ORD-CUSTOMER-ID.
008960     MOVE RO-STATUS             TO WR-ORD-STATUS.
008970     MOVE RO-TOTAL-PRICE-LKR    TO WR-ORD-TOTAL-PRICE.
008980     MOVE RO-PAYMENT-METHOD     TO WR-ORD-PAYMENT.
008990     MOVE RE-PREP-MINUTES       TO WR-ORD-PREP-MINUTES.
009000     MOVE RE-ITEMS-TOTAL        TO WR-ORD-ITEMS-TOTAL.
009010     MOVE RE-PEAK-HOUR-FLAG     TO WR-ORD-PEAK-SW.
009020     MOVE RE-WEEKEND-FLAG       TO WR-ORD-WEEKEND-SW.
009030     MOVE RO-ORDER-PLACED       TO WR-PLACED-RAW.
009040     MOVE WR-PL-HH              TO WR-ORD-HOUR.
009050     MOVE WR-PL-MM              TO WR-ORD-MONTH.
009060     STRING WR-PL-YYYY '-' WR-PL-MM '-' WR-PL-DD
009070         DELIMITED BY SIZE INTO WR-ORD-DATE-ONLY.
009080     MOVE WR-PLACED-RAW(1:10)   TO WR-WIN-RAW.
009090     PERFORM 9450-DAYS-FROM-CIVIL.
009100     PERFORM 9500-CALC-DAY-OF-WEEK.
009110     MOVE WR-Z-DOW-IDX          TO WR-ORD-DOW.
009120     EVALUATE TRUE
009130         WHEN RO-PAYMENT-METHOD = 'CARD'   MOVE 1 TO
009140             WR-ORD-PAY-IDX
009150         WHEN RO-PAYMENT-METHOD = 'CASH'   MOVE 2 TO
009160             WR-ORD-PAY-IDX
009170         WHEN RO-PAYMENT-METHOD = 'ONLINE' MOVE 3 TO
009180             WR-ORD-PAY-IDX
009190         WHEN RO-PAYMENT-METHOD = 'WALLET' MOVE 4 TO
009200             WR-ORD-PAY-IDX
009210         WHEN OTHER                        MOVE 5 TO
009220             WR-ORD-PAY-IDX
009230     END-EVALUATE.
009240
009250*    -- ITEM/CATEGORY ROLLUP, ONE CALL PER ORDER LINE --
009260 2300-ACCUM-ITEM-LINE.
009270     ADD RO-QUANTITY TO WR-TOT-ITEMS-QTY.
009280     COMPUTE WR-TOT-MENU-REVENUE =
009290             WR-TOT-MENU-REVENUE + (RO-QUANTITY * RO-PRICE-LKR).
009300     EVALUATE TRUE
009310         WHEN RO-CAT-APPETIZER    MOVE 1  TO WR-CAT-IDX
009320         WHEN RO-CAT-MAIN-COURSE  MOVE 2  TO WR-CAT-IDX
009330         WHEN RO-CAT-DESSERT      MOVE 3  TO WR-CAT-IDX
009340         WHEN RO-CAT-BEVERAGE     MOVE 4  TO WR-CAT-IDX
009350         WHEN RO-CAT-SIDE-DISH    MOVE 5  TO WR-CAT-IDX
009360         WHEN RO-CAT-SOUP         MOVE 6  TO WR-CAT-IDX
009370         WHEN RO-CAT-SALAD        MOVE 7  TO WR-CAT-IDX
009380         WHEN RO-CAT-RICE         MOVE 8  TO WR-CAT-IDX
009390         WHEN RO-CAT-NOODLES      MOVE 9  TO WR-CAT-IDX
009400         WHEN RO-CAT-BREAD        MOVE 10 TO WR-CAT-IDX
009410         WHEN OTHER               MOVE 11 TO WR-CAT-IDX
009420     END-EVALUATE.
009430     ADD RO-QUANTITY TO WR-CAT-QTY (WR-CAT-IDX).
009440     COMPUTE WR-CAT-REV (WR-CAT-IDX) =
009450             WR-CAT-REV (WR-CAT-IDX) +
009460             (RO-QUANTITY * RO-PRICE-LKR).
009470     MOVE 'N' TO WR-FOUND-SW.
009480     MOVE 1 TO WR-ITEM-IDX.
009490     PERFORM 2320-FIND-ITEM
009500             UNTIL WR-FOUND OR WR-ITEM-IDX > WR-ITEM-CTR.
009510     IF NOT WR-FOUND
009520         ADD 1 TO WR-ITEM-CTR
009530         MOVE RO-ITEM-ID   TO WR-ITEM-ID (WR-ITEM-CTR)
009540         MOVE RO-ITEM-NAME TO WR-ITEM-NAME (WR-ITEM-CTR)
009550         MOVE ZERO         TO WR-ITEM-QTY (WR-ITEM-CTR)
009560         MOVE ZERO         TO WR-ITEM-REV (WR-ITEM-CTR)
009570         MOVE WR-ITEM-CTR  TO WR-ITEM-IDX
009580     END-IF.
009590     ADD RO-QUANTITY TO WR-ITEM-QTY (WR-ITEM-IDX).
009600     COMPUTE WR-ITEM-REV (WR-ITEM-IDX) =
009610             WR-ITEM-REV (WR-ITEM-IDX) +
009620             (RO-QUANTITY * RO-PRICE-LKR).
009630     IF WR-OI-CTR < 50
009640         ADD 1 TO WR-OI-CTR
009650         MOVE RO-ITEM-ID TO WR-OI-ITEM-ID (WR-OI-CTR)
009660     END-IF.
009670
009680 2320-FIND-ITEM.
009690     IF RO-ITEM-ID = WR-ITEM-ID (WR-ITEM-IDX)
009700         SET WR-FOUND TO TRUE
009710     ELSE
009720         ADD 1 TO WR-ITEM-IDX
009730     END-IF.
009740
009750*    -- ONE CALL PER ORDER (AT THE ORDER-ID BREAK).  ALL FIELDS
009760*    USED HERE ARE THE SAVED WR-ORD-* HEADER FIELDS FROM 2600,
009770*    NOT THE CURRENT (NEXT ORDER'S) RECORD AREA. --
009780 2700-ORDER-BREAK.
009790     ADD 1 TO WR-ORDER-CTR.
009800     ADD WR-ORD-TOTAL-PRICE TO WR-TOT-REVENUE.
009810     EVALUATE TRUE
009820         WHEN WR-ORD-STATUS = 'DELIVERED'
009830             ADD 1 TO WR-COMPLETED-CTR
009840             ADD WR-ORD-TOTAL-PRICE TO WR-PAID-TOTAL
009850         WHEN WR-ORD-STATUS = 'CANCELLED'
009860             ADD 1 TO WR-CANCELLED-CTR
009870             ADD WR-ORD-TOTAL-PRICE TO WR-CANCEL-TOTAL
009880         WHEN WR-ORD-STATUS = 'REFUNDED'
009890             ADD 1 TO WR-REFUNDED-CTR
009900             ADD WR-ORD-TOTAL-PRICE TO WR-REFUND-TOTAL
009910         WHEN OTHER
009920             CONTINUE
009930     END-EVALUATE.
009940     IF WR-ORD-HOUR >= 0 AND WR-ORD-HOUR < 24
009950         ADD 1 TO WR-HOUR-CNT (WR-ORD-HOUR + 1)
009960         ADD WR-ORD-TOTAL-PRICE TO WR-HOUR-REV (WR-ORD-HOUR + 1)
009970         ADD 1 TO WR-HP-CNT (WR-ORD-HOUR + 1 WR-ORD-PAY-IDX)
009980     END-IF.
009990     ADD 1 TO WR-DOW-CNT (WR-ORD-DOW).
010000     ADD WR-ORD-TOTAL-PRICE TO WR-DOW-REV (WR-ORD-DOW).
010010     ADD 1 TO WR-MONTH-CNT (WR-ORD-MONTH).
010020     ADD WR-ORD-TOTAL-PRICE TO WR-MONTH-REV (WR-ORD-MONTH).
010030     ADD 1 TO WR-PAY-CNT (WR-ORD-PAY-IDX).
010040     ADD WR-ORD-TOTAL-PRICE TO WR-PAY-REV (WR-ORD-PAY-IDX).
010050     PERFORM 2710-ACCUM-OUTLET.
010060     PERFORM 2720-ACCUM-DAILY.
010070     IF WR-ORD-PREP-MINUTES > 60
010080         ADD 1 TO WR-LONG-PREP-CTR
010090     END-IF.
010100     IF WR-ORD-TOTAL-PRICE > 10000
010110         ADD 1 TO WR-HIGH-VALUE-CTR
010120     END-IF.
010130     IF WR-OI-CTR > 1
010140         PERFORM 5100-BUILD-PAIRS
010150     END-IF.
010160     MOVE ZERO TO WR-OI-CTR.
010170
010180*    -- FIND THE OUTLET ROW LOADED BY 3000 AND ROLL THIS ORDER
010190*    INTO ITS RUNNING TOTALS. --
010200 2710-ACCUM-OUTLET.
010210     MOVE 'N' TO WR-FOUND-SW.
010220     MOVE 1 TO WR-OUT-IDX.
010230     PERFORM 2711-FIND-OUTLET
010240             UNTIL WR-FOUND OR WR-OUT-IDX > WR-OUTLET-CTR.
010250     IF NOT WR-FOUND
010260         ADD 1 TO WR-UNMATCH-OUT-CTR
010270     ELSE
010280         ADD 1 TO WR-OUT-ORDERS (WR-OUT-IDX)
010290         ADD WR-ORD-TOTAL-PRICE TO WR-OUT-REVENUE (WR-OUT-IDX)
010300         ADD WR-ORD-ITEMS-TOTAL TO WR-OUT-ITEMS-SUM (WR-OUT-IDX)
010310         IF WR-ORD-STATUS = 'DELIVERED'
010320             ADD 1 TO WR-OUT-COMPLETED (WR-OUT-IDX)
010330         END-IF
010340         IF WR-ORD-STATUS = 'CANCELLED'
010350             ADD 1 TO WR-OUT-CANCELLED (WR-OUT-IDX)
010360         END-IF
010370         IF WR-ORD-PREP-MINUTES > 0
010380             ADD WR-ORD-PREP-MINUTES
010390                 TO WR-OUT-PREP-SUM (WR-OUT-IDX)
010400             ADD 1 TO WR-OUT-PREP-CNT (WR-OUT-IDX)
010410         END-IF
010420         IF WR-ORD-HOUR >= 0 AND WR-ORD-HOUR < 24
010430             ADD 1 TO WR-OUT-HOUR-CNT (WR-OUT-IDX WR-ORD-HOUR + 1)
010440         END-IF
010450     END-IF.
010460
010470 2711-FIND-OUTLET.
010480     IF WR-ORD-OUTLET-ID = WR-OUT-ID (WR-OUT-IDX)
010490         SET WR-FOUND TO TRUE
010500     ELSE
010510         ADD 1 TO WR-OUT-IDX
010520     END-IF.
010530
010540*    -- FIND-OR-ADD THE CALENDAR-DATE ROW FOR THE ANOMALY Z-SCORE
010550*    CHECKS, WITH THE NESTED 24-HOUR BREAKDOWN. --
010560 2720-ACCUM-DAILY.
010570     MOVE 'N' TO WR-FOUND-SW.
010580     MOVE 1 TO WR-DAY-IDX.
010590     PERFORM 2721-FIND-DAY
010600             UNTIL WR-FOUND OR WR-DAY-IDX > WR-DAY-CTR.
010610     IF NOT WR-FOUND
010620         ADD 1 TO WR-DAY-CTR
010630         MOVE WR-ORD-DATE-ONLY TO WR-DAY-DATE (WR-DAY-CTR)
010640         MOVE ZERO TO WR-DAY-REV (WR-DAY-CTR)
010650         MOVE ZERO TO WR-DAY-CNT (WR-DAY-CTR)
010660         MOVE 1 TO WR-GI
010670         PERFORM 2722-INIT-DAY-HOUR UNTIL WR-GI > 24
010680         MOVE WR-DAY-CTR TO WR-DAY-IDX
010690     END-IF.
010700     ADD WR-ORD-TOTAL-PRICE TO WR-DAY-REV (WR-DAY-IDX).
010710     ADD 1 TO WR-DAY-CNT (WR-DAY-IDX).
010720     IF WR-ORD-HOUR >= 0 AND WR-ORD-HOUR < 24
010730         ADD 1 TO WR-DAY-HOUR-CNT (WR-DAY-IDX WR-ORD-HOUR + 1)
010740     END-IF.
010750
010760 2721-FIND-DAY.
010770     IF WR-ORD-DATE-ONLY = WR-DAY-DATE (WR-DAY-IDX)
010780         SET WR-FOUND TO TRUE
010790     ELSE
010800         ADD 1 TO WR-DAY-IDX
010810     END-IF.
010820
010830 2722-INIT-DAY-HOUR.
010840     MOVE ZERO TO WR-DAY-HOUR-CNT (WR-DAY-CTR WR-GI).
010850     ADD 1 TO WR-GI.
010860
010870 2900-READ-ENRICHED.
010880     READ ENRORD INTO RMS-ENRICHED-REC
010890         AT END    MOVE 'NO' TO WR-MORE-ENR
010900         NOT AT END ADD 1 TO WR-READ-CTR
010910     END-READ.
010920
010930*    ================================================================
010940*    5100 - ITEM-PAIR COUNTING.  ONE ORDER'S DISTINCT ITEM
010950*    IDS ARE IN WR-OI-BUF (1..WR-OI-CTR); EVERY UNORDERED PAIR OF
010960*    THEM IS COUNTED AGAINST A LEXICOGRAPHICALLY-SORTED "A & B" KEY.
010970*    ================================================================
010980 5100-BUILD-PAIRS.
010990     MOVE 1 TO WR-GI.
011000     PERFORM 5110-PAIR-OUTER UNTIL WR-GI > WR-OI-CTR.
011010
011020 5110-PAIR-OUTER.
011030     COMPUTE WR-GJ = WR-GI + 1.
011040     PERFORM 5120-PAIR-INNER UNTIL WR-GJ > WR-OI-CTR.
011050     ADD 1 TO WR-GI.
011060
011070 5120-PAIR-INNER.
011080     PERFORM 5130-MAKE-PAIR-KEY.
011090     PERFORM 5140-FIND-OR-ADD-PAIR.
011100     ADD 1 TO WR-GJ.
011110
011120 5130-MAKE-PAIR-KEY.
011130     IF WR-OI-ITEM-ID (WR-GI) <= WR-OI-ITEM-ID (WR-GJ)
011140         STRING WR-OI-ITEM-ID (WR-GI) ' & ' WR-OI-ITEM-ID (WR-GJ)
011150             DELIMITED BY SIZE INTO WR-PAIR-KEY-WORK
011160     ELSE
011170         STRING WR-OI-ITEM-ID (WR-GJ) ' & ' WR-OI-ITEM-ID (WR-GI)
011180             DELIMITED BY SIZE INTO WR-PAIR-KEY-WORK
011190     END-IF.
011200
011210 5140-FIND-OR-ADD-PAIR.
011220     MOVE 'N' TO WR-FOUND-SW.
011230     MOVE 1 TO WR-PAIR-IDX.
011240     PERFORM 5141-FIND-PAIR
011250             UNTIL WR-FOUND OR WR-PAIR-IDX > WR-PAIR-CTR.
011260     IF NOT WR-FOUND
011270         ADD 1 TO WR-PAIR-CTR
011280         MOVE WR-PAIR-KEY-WORK TO WR-PAIR-KEY (WR-PAIR-CTR)
011290         MOVE ZERO TO WR-PAIR-CNT (WR-PAIR-CTR)
011300         MOVE WR-PAIR-CTR TO WR-PAIR-IDX
011310     END-IF.
011320     ADD 1 TO WR-PAIR-CNT (WR-PAIR-IDX).
011330
011340 5141-FIND-PAIR.
011350     IF WR-PAIR-KEY-WORK = WR-PAIR-KEY (WR-PAIR-IDX)
011360         SET WR-FOUND TO TRUE
011370     ELSE
011380         ADD 1 TO WR-PAIR-IDX
011390     END-IF.
011400
011410*    ================================================================
011420*    5000 - PRIOR-WINDOW GROWTH PASS.  ACCORD CARRIES EVERY
011430*    ACCEPTED ORDER, NOT JUST THE ONES IN THE REQUESTED WINDOW, SO
011440*    IT IS RE-READ HERE, RESTRICTED TO THE WINDOW IMMEDIATELY
011450*    BEFORE THE ONE RMSENR02 FILTERED ENRORD TO, SORTED BY ORDER-ID
011460*    SO EACH ORDER IS COUNTED ONCE ON THE OUTPUT-PROCEDURE SIDE.
011470*    ================================================================
011480 5000-PREV-WINDOW-PASS.
011490     MOVE ZERO  TO WR-PREV-ORDER-CTR.
011500     MOVE ZERO  TO WR-PREV-REVENUE.
011510     MOVE SPACES TO WR-PREV-ID-SORT.
011520     MOVE 'N'   TO WR-HAVE-PREV-ORDER.
011530     SORT PREVWORK
011540         ASCENDING KEY PRV-KEY-ORDER-ID
011550         INPUT PROCEDURE  IS 5010-SELECT-PREV-WINDOW
011560         OUTPUT PROCEDURE IS 5020-ROLLUP-PREV-WINDOW.
011570
011580 5010-SELECT-PREV-WINDOW.
011590     OPEN INPUT ACCORD.
011600     MOVE 'YES' TO WR-MORE-PREV.
011610     PERFORM 5900-READ-ACCORD.
011620     PERFORM 5015-FILTER-ONE-LINE
011630             UNTIL WR-MORE-PREV = 'NO'.
011640     CLOSE ACCORD.
011650
011660 5015-FILTER-ONE-LINE.
011670     MOVE RO-ORDER-PLACED (1:10) TO WR-WIN-RAW.
011680     PERFORM 9450-DAYS-FROM-CIVIL.
011690     MOVE WR-CIV-DAYS TO WR-ORDER-DAYS.
011700     IF WR-ORDER-DAYS >= WR-PREV-START-DAYS AND
011710        WR-ORDER-DAYS <= WR-PREV-END-DAYS
011720         RELEASE PRV-ORDER-REC FROM RMS-ENRICHED-REC
011730     END-IF.
011740     PERFORM 5900-READ-ACCORD.
011750
011760 5020-ROLLUP-PREV-WINDOW.
011770     MOVE 'YES' TO WR-MORE-PREV.
011780     PERFORM 5900-RETURN-PREV.
011790     PERFORM 5030-ACCUM-PREV
011800             UNTIL WR-MORE-PREV = 'NO'.
011810
011820 5030-ACCUM-PREV.
011830     IF WR-HAVE-PREV-ORDER = 'N' OR
011840        RO-ORDER-ID NOT = WR-PREV-ID-SORT
011850         ADD 1 TO WR-PREV-ORDER-CTR
011860         ADD RO-TOTAL-PRICE-LKR TO WR-PREV-REVENUE
011870         MOVE RO-ORDER-ID TO WR-PREV-ID-SORT
011880         MOVE 'Y' TO WR-HAVE-PREV-ORDER
011890     END-IF.
011900     PERFORM 5900-RETURN-PREV.
011910
011920 5900-READ-ACCORD.
011930     READ ACCORD INTO RMS-ENRICHED-REC
011940         AT END    MOVE 'NO' TO WR-MORE-PREV
011950         NOT AT END CONTINUE
011960     END-READ.
011970
011980 5900-RETURN-PREV.
011990     RETURN PREVWORK INTO RMS-ENRICHED-REC
012000         AT END    MOVE 'NO' TO WR-MORE-PREV
012010         NOT AT END CONTINUE
012020     END-RETURN.
012030
012040*    ================================================================
012050*    6010 - FINAL DERIVED FIGURES, COMPUTED ONCE ALL PASSES OVER
012060*    THE DATA ARE DONE AND BEFORE ANY REPORT LINE IS WRITTEN.
012070*    ================================================================
012080 6010-COMPUTE-DERIVED.
012090     PERFORM 6011-CALC-TOTALS.
012100     PERFORM 6011B-CALC-BEST-REV-HOUR.
012110     PERFORM 6011C-CALC-BEST-REV-OUTLET.
012120     PERFORM 6012-CALC-GROWTH.
012130     PERFORM 6013-CALC-OUTLET-STATS.
012140     PERFORM 6014-RANK-OUTLETS.
012150     PERFORM 6015-CALC-MONTH-AOV.
012160     PERFORM 6015B-CALC-FESTIVALS.
012170     PERFORM 6015C-CALC-SEASON-DEV.
012180     PERFORM 6015D-CALC-MOM-GROWTH.
012190     PERFORM 6015E-CALC-CUST-STATS.
012200     PERFORM 6016-PICK-TOP-HOURS.
012210     PERFORM 6017-PICK-TOP-ITEMS.
012220     PERFORM 6017E-PICK-TOP-PAIRS.
012230     PERFORM 6018-PICK-UNDERPERFORM.
012240     PERFORM 6019-DETECT-ANOMALIES.
012250
012260 6011-CALC-TOTALS.
012270     COMPUTE WR-NET-REVENUE =
012280             WR-PAID-TOTAL - WR-REFUND-TOTAL.
012290     IF WR-ORDER-CTR > 0
012300         COMPUTE WR-AOV ROUNDED =
012310                 WR-TOT-REVENUE / WR-ORDER-CTR
012320         COMPUTE WR-AVG-ITEMS-PER-ORD ROUNDED =
012330                 WR-TOT-ITEMS-QTY / WR-ORDER-CTR
012340     END-IF.
012350     IF WR-PAID-TOTAL NOT = ZERO
012360         COMPUTE WR-RECON-RATE ROUNDED =
012370                 (WR-NET-REVENUE / WR-PAID-TOTAL) * 100
012380     ELSE
012390         MOVE ZERO TO WR-RECON-RATE
012400     END-IF.
012410
012420*    -- PEAK METRICS: HOUR AND OUTLET WITH THE HIGHEST REVENUE,
012430*    INDEPENDENT OF WHICHEVER METRIC THE PARM CARD RANKS OUTLETS BY --
012440 6011B-CALC-BEST-REV-HOUR.
012450     MOVE -1 TO WR-BEST-REV-CMP.
012460     MOVE -1 TO WR-BEST-REV-HOUR.
012470     MOVE 1 TO WR-HR-IDX.
012480     PERFORM 6011B1-SCAN-REV-HOUR UNTIL WR-HR-IDX > 24.
012490
012500 6011B1-SCAN-REV-HOUR.
012510     IF WR-HOUR-REV (WR-HR-IDX) > WR-BEST-REV-CMP
012520         MOVE WR-HOUR-REV (WR-HR-IDX) TO WR-BEST-REV-CMP
012530         COMPUTE WR-BEST-REV-HOUR = WR-HR-IDX - 1
012540     END-IF.
012550     ADD 1 TO WR-HR-IDX.
012560
012570 6011C-CALC-BEST-REV-OUTLET.
012580     MOVE -1 TO WR-BEST-REV-CMP.
012590     MOVE SPACES TO WR-BEST-REV-OUTLET.
012600     MOVE ZERO TO WR-BEST-REV-OUT-AMT.
012610     MOVE 1 TO WR-OUT-IDX.
012620     PERFORM 6011C1-SCAN-REV-OUTLET UNTIL WR-OUT-IDX >
012630         WR-OUTLET-CTR.
012640
012650 6011C1-SCAN-REV-OUTLET.
012660     IF WR-OUT-REVENUE (WR-OUT-IDX) > WR-BEST-REV-CMP
012670         MOVE WR-OUT-REVENUE (WR-OUT-IDX) TO WR-BEST-REV-CMP
012680         MOVE WR-OUT-REVENUE (WR-OUT-IDX) TO WR-BEST-REV-OUT-AMT
012690         MOVE WR-OUT-NAME (WR-OUT-IDX)    TO WR-BEST-REV-OUTLET
012700     END-IF.
012710     ADD 1 TO WR-OUT-IDX.
012720
012730 6012-CALC-GROWTH.
012740     IF WR-PREV-REVENUE NOT = ZERO
012750         COMPUTE WR-REV-GROWTH-PCT ROUNDED =
012760             ((WR-TOT-REVENUE - WR-PREV-REVENUE) /
012770               WR-PREV-REVENUE) * 100
012780     ELSE
012790         MOVE ZERO TO WR-REV-GROWTH-PCT
012800     END-IF.
012810     IF WR-PREV-ORDER-CTR NOT = ZERO
012820         COMPUTE WR-ORDER-GROWTH-PCT ROUNDED =
012830             ((WR-ORDER-CTR - WR-PREV-ORDER-CTR) /
012840               WR-PREV-ORDER-CTR) * 100
012850     ELSE
012860         MOVE ZERO TO WR-ORDER-GROWTH-PCT
012870     END-IF.
012880
012890*    ----------------------------------------------------------------
012900*    6013 - PER-OUTLET DERIVED FIGURES AND THE SATISFACTION /
012910*    PERFORMANCE-CATEGORY FORMULA.
012920*    ----------------------------------------------------------------
012930 6013-CALC-OUTLET-STATS.
012940     MOVE 1 TO WR-OUT-IDX.
012950     PERFORM 6013A-CALC-ONE-OUTLET UNTIL WR-OUT-IDX >
012960         WR-OUTLET-CTR.
012970     PERFORM 6013B-CALC-AOV-MEAN.
012980     MOVE 1 TO WR-OUT-IDX.
012990     PERFORM 6013C-FLAG-AOV-ANOM UNTIL WR-OUT-IDX > WR-OUTLET-CTR.
013000
013010 6013A-CALC-ONE-OUTLET.
013020     IF WR-OUT-ORDERS (WR-OUT-IDX) > 0
013030         COMPUTE WR-OUT-AOV (WR-OUT-IDX) ROUNDED =
013040             WR-OUT-REVENUE (WR-OUT-IDX) /
013050             WR-OUT-ORDERS (WR-OUT-IDX)
013060         COMPUTE WR-OUT-COMPL-PCT (WR-OUT-IDX) ROUNDED =
013070             (WR-OUT-COMPLETED (WR-OUT-IDX) /
013080              WR-OUT-ORDERS (WR-OUT-IDX)) * 100
013090         COMPUTE WR-OUT-CANCEL-PCT (WR-OUT-IDX) ROUNDED =
013100             (WR-OUT-CANCELLED (WR-OUT-IDX) /
013110              WR-OUT-ORDERS (WR-OUT-IDX)) * 100
013120         COMPUTE WR-OUT-AVG-ITEMS (WR-OUT-IDX) ROUNDED =
013130             WR-OUT-ITEMS-SUM (WR-OUT-IDX) /
013140             WR-OUT-ORDERS (WR-OUT-IDX)
013150     ELSE
013160         MOVE ZERO TO WR-OUT-AOV (WR-OUT-IDX)
013170         MOVE ZERO TO WR-OUT-COMPL-PCT (WR-OUT-IDX)
013180         MOVE ZERO TO WR-OUT-CANCEL-PCT (WR-OUT-IDX)
013190         MOVE ZERO TO WR-OUT-AVG-ITEMS (WR-OUT-IDX)
013200     END-IF.
013210     IF WR-OUT-PREP-CNT (WR-OUT-IDX) > 0
013220         COMPUTE WR-OUT-AVG-PREP (WR-OUT-IDX) ROUNDED =
013230             WR-OUT-PREP-SUM (WR-OUT-IDX) /
013240             WR-OUT-PREP-CNT (WR-OUT-IDX)
013250     ELSE
013260         MOVE ZERO TO WR-OUT-AVG-PREP (WR-OUT-IDX)
013270     END-IF.
013280     MOVE -1 TO WR-BEST-IDX.
013290     MOVE -1 TO WR-OUT-PEAK-HR (WR-OUT-IDX).
013300     MOVE 1 TO WR-GI.
013310     PERFORM 6013D-FIND-OUT-PEAK-HR UNTIL WR-GI > 24.
013320     COMPUTE WR-OUT-SATISFACTION (WR-OUT-IDX) =
013330             70 - (20 * (WR-OUT-CANCEL-PCT (WR-OUT-IDX) / 100)).
013340     IF WR-OUT-AOV (WR-OUT-IDX) > 1000
013350         ADD 5 TO WR-OUT-SATISFACTION (WR-OUT-IDX)
013360     END-IF.
013370     IF WR-OUT-AOV (WR-OUT-IDX) > 2000
013380         ADD 5 TO WR-OUT-SATISFACTION (WR-OUT-IDX)
013390     END-IF.
013400     IF WR-OUT-SATISFACTION (WR-OUT-IDX) < 0
013410         MOVE 0 TO WR-OUT-SATISFACTION (WR-OUT-IDX)
013420     END-IF.
013430     IF WR-OUT-SATISFACTION (WR-OUT-IDX) > 100
013440         MOVE 100 TO WR-OUT-SATISFACTION (WR-OUT-IDX)
013450     END-IF.
013460     EVALUATE TRUE
013470         WHEN WR-OUT-SATISFACTION (WR-OUT-IDX) >= 80 AND
013480              WR-OUT-CANCEL-PCT (WR-OUT-IDX) < 5
013490             MOVE 'EXCELLENT' TO WR-OUT-CATEGORY (WR-OUT-IDX)
013500         WHEN WR-OUT-SATISFACTION (WR-OUT-IDX) >= 60 AND
013510              WR-OUT-CANCEL-PCT (WR-OUT-IDX) < 10
013520             MOVE 'GOOD' TO WR-OUT-CATEGORY (WR-OUT-IDX)
013530         WHEN WR-OUT-SATISFACTION (WR-OUT-IDX) >= 40
013540             MOVE 'FAIR' TO WR-OUT-CATEGORY (WR-OUT-IDX)
013550         WHEN OTHER
013560             MOVE 'NEEDS_IMPROVEMENT' TO WR-OUT-CATEGORY
013570                 (WR-OUT-IDX)
013580     END-EVALUATE.
013590     IF WR-OUT-AVG-PREP (WR-OUT-IDX) > 0
013600         COMPUTE WR-OUT-EFFICIENCY (WR-OUT-IDX) ROUNDED =
013610             (WR-OUT-REVENUE (WR-OUT-IDX) /
013620                 WR-OUT-AVG-PREP (WR-OUT-IDX)) * 60
013630     ELSE
013640         COMPUTE WR-OUT-EFFICIENCY (WR-OUT-IDX) ROUNDED =
013650             WR-OUT-REVENUE (WR-OUT-IDX) * 60
013660     END-IF.
013670     ADD 1 TO WR-OUT-IDX.
013680
013690 6013D-FIND-OUT-PEAK-HR.
013700     IF WR-OUT-HOUR-CNT (WR-OUT-IDX WR-GI) > WR-BEST-IDX
013710         MOVE WR-OUT-HOUR-CNT (WR-OUT-IDX WR-GI) TO WR-BEST-IDX
013720         COMPUTE WR-OUT-PEAK-HR (WR-OUT-IDX) = WR-GI - 1
013730     END-IF.
013740     ADD 1 TO WR-GI.
013750
013760 6013B-CALC-AOV-MEAN.
013770     MOVE ZERO TO WR-AOV-SUM.
013780     MOVE 1 TO WR-OUT-IDX.
013790     PERFORM 6013B1-SUM-AOV UNTIL WR-OUT-IDX > WR-OUTLET-CTR.
013800     MOVE ZERO TO WR-OUT-AOV-MEAN.
013810     IF WR-OUTLET-CTR > 0
013820         COMPUTE WR-OUT-AOV-MEAN ROUNDED =
013830                 WR-AOV-SUM / WR-OUTLET-CTR
013840     END-IF.
013850
013860 6013B1-SUM-AOV.
013870     ADD WR-OUT-AOV (WR-OUT-IDX) TO WR-AOV-SUM.
013880     ADD 1 TO WR-OUT-IDX.
013890
013900 6013C-FLAG-AOV-ANOM.
013910     MOVE 'N' TO WR-OUT-AOV-ANOM-SW (WR-OUT-IDX).
013920     IF WR-OUT-AOV-MEAN NOT = ZERO
013930         COMPUTE WR-OUT-AOV-DEVPCT ROUNDED =
013940             ((WR-OUT-AOV (WR-OUT-IDX) - WR-OUT-AOV-MEAN) /
013950               WR-OUT-AOV-MEAN) * 100
013960         IF WR-OUT-AOV-DEVPCT > 30 OR WR-OUT-AOV-DEVPCT < -30
013970             MOVE 'Y' TO WR-OUT-AOV-ANOM-SW (WR-OUT-IDX)
013980             ADD 1 TO WR-AOV-ANOM-CTR
013990         END-IF
014000     END-IF.
014010     ADD 1 TO WR-OUT-IDX.
014020
014030*    ----------------------------------------------------------------
014040*    6014 - RANK THE OUTLETS BY THE PARM CARD'S METRIC, DESCENDING,
014050*    USING A PLAIN SELECTION SORT OVER WR-ORD-IDX (THERE ARE NEVER
014060*    MORE THAN A FEW DOZEN OUTLETS, SO THIS IS PLENTY FAST). --
014070*    ----------------------------------------------------------------
014080 6014-RANK-OUTLETS.
014090     MOVE 1 TO WR-OUT-IDX.
014100     PERFORM 6014A-INIT-RANK UNTIL WR-OUT-IDX > WR-OUTLET-CTR.
014110     MOVE 1 TO WR-RANK-IDX.
014120     PERFORM 6014F-SORT-PASS UNTIL WR-RANK-IDX >= WR-OUTLET-CTR.
014130     MOVE 1 TO WR-RANK-IDX.
014140     PERFORM 6014J-SET-RANK UNTIL WR-RANK-IDX > WR-OUTLET-CTR.
014150
014160 6014A-INIT-RANK.
014170     MOVE WR-OUT-IDX TO WR-ORD-IDX (WR-OUT-IDX).
014180     EVALUATE TRUE
014190         WHEN RP-RANK-ORDERS
014200             MOVE WR-OUT-ORDERS (WR-OUT-IDX)
014210                 TO WR-SORT-METRIC (WR-OUT-IDX)
014220         WHEN RP-RANK-AOV
014230             MOVE WR-OUT-AOV (WR-OUT-IDX)
014240                 TO WR-SORT-METRIC (WR-OUT-IDX)
014250         WHEN RP-RANK-SATISFACTION
014260             MOVE WR-OUT-SATISFACTION (WR-OUT-IDX)
014270                 TO WR-SORT-METRIC (WR-OUT-IDX)
014280         WHEN OTHER
014290             MOVE WR-OUT-REVENUE (WR-OUT-IDX)
014300                 TO WR-SORT-METRIC (WR-OUT-IDX)
014310     END-EVALUATE.
014320     ADD 1 TO WR-OUT-IDX.
014330
014340 6014F-SORT-PASS.
014350     MOVE WR-RANK-IDX TO WR-BEST-IDX.
014360     COMPUTE WR-TIE-IDX = WR-RANK-IDX + 1.
014370     PERFORM 6014G-FIND-MAX UNTIL WR-TIE-IDX > WR-OUTLET-CTR.
014380     IF WR-BEST-IDX NOT = WR-RANK-IDX
014390         PERFORM 6014H-SWAP-RANK
014400     END-IF.
014410     ADD 1 TO WR-RANK-IDX.
014420
014430 6014G-FIND-MAX.
014440     IF WR-SORT-METRIC (WR-TIE-IDX) > WR-SORT-METRIC (WR-BEST-IDX)
014450         MOVE WR-TIE-IDX TO WR-BEST-IDX
014460     END-IF.
014470     ADD 1 TO WR-TIE-IDX.
014480
014490 6014H-SWAP-RANK.
014500     MOVE WR-SORT-METRIC (WR-RANK-IDX)  TO WR-SWAP-METRIC.
014510     MOVE WR-SORT-METRIC (WR-BEST-IDX)  TO WR-SORT-METRIC
014520         (WR-RANK-IDX).
014530     MOVE WR-SWAP-METRIC                TO WR-SORT-METRIC
014540         (WR-BEST-IDX).
014550     MOVE WR-ORD-IDX (WR-RANK-IDX)      TO WR-SWAP-IDX.
014560     MOVE WR-ORD-IDX (WR-BEST-IDX)      TO WR-ORD-IDX
014570         (WR-RANK-IDX).
014580     MOVE WR-SWAP-IDX                   TO WR-ORD-IDX
014590         (WR-BEST-IDX).
014600
014610 6014J-SET-RANK.
014620     MOVE WR-RANK-IDX TO WR-OUT-RANK (WR-ORD-IDX (WR-RANK-IDX)).
014630     ADD 1 TO WR-RANK-IDX.
014640
014650 6015-CALC-MONTH-AOV.
014660     MOVE 1 TO WR-MO-IDX.
014670     PERFORM 6015A-CALC-ONE-MONTH UNTIL WR-MO-IDX > 12.
014680
014690 6015A-CALC-ONE-MONTH.
014700     IF WR-MONTH-CNT (WR-MO-IDX) > 0
014710         COMPUTE WR-MONTH-AOV (WR-MO-IDX) ROUNDED =
014720             WR-MONTH-REV (WR-MO-IDX) / WR-MONTH-CNT (WR-MO-IDX)
014730     ELSE
014740         MOVE ZERO TO WR-MONTH-AOV (WR-MO-IDX)
014750     END-IF.
014760     ADD 1 TO WR-MO-IDX.
014770
014780*    ----------------------------------------------------------------
014790*    6015B - FESTIVAL VS. REGULAR-PERIOD COMPARISON.  A
014800*    FESTIVAL'S OWN REVENUE/COUNT COME STRAIGHT OUT OF THE MONTH
014810*    BUCKETS ABOVE FOR ITS ONE OR TWO MONTHS; "REGULAR" IS EVERY
014820*    OTHER MONTH, SO NO SEPARATE PASS OVER ENRORD IS NEEDED HERE.
014830*    ----------------------------------------------------------------
014840 6015B-CALC-FESTIVALS.
014850     MOVE 1 TO WR-FEST-IDX.
014860     PERFORM 6015B1-CALC-ONE-FEST UNTIL WR-FEST-IDX > 6.
014870
014880 6015B1-CALC-ONE-FEST.
014890     MOVE ZERO TO WR-FR-FEST-CNT (WR-FEST-IDX).
014900     MOVE ZERO TO WR-FR-FEST-REV (WR-FEST-IDX).
014910     ADD WR-MONTH-CNT (WR-FEST-MO1 (WR-FEST-IDX))
014920         TO WR-FR-FEST-CNT (WR-FEST-IDX).
014930     ADD WR-MONTH-REV (WR-FEST-MO1 (WR-FEST-IDX))
014940         TO WR-FR-FEST-REV (WR-FEST-IDX).
014950     IF WR-FEST-MO2 (WR-FEST-IDX) > 0
014960         ADD WR-MONTH-CNT (WR-FEST-MO2 (WR-FEST-IDX))
014970             TO WR-FR-FEST-CNT (WR-FEST-IDX)
014980         ADD WR-MONTH-REV (WR-FEST-MO2 (WR-FEST-IDX))
014990             TO WR-FR-FEST-REV (WR-FEST-IDX)
015000     END-IF.
015010     COMPUTE WR-FR-REG-CNT (WR-FEST-IDX) =
015020         WR-ORDER-CTR - WR-FR-FEST-CNT (WR-FEST-IDX).
015030     COMPUTE WR-FR-REG-REV (WR-FEST-IDX) =
015040         WR-TOT-REVENUE - WR-FR-FEST-REV (WR-FEST-IDX).
015050     MOVE 'N' TO WR-FR-VALID-SW (WR-FEST-IDX).
015060     IF WR-FR-FEST-CNT (WR-FEST-IDX) > 0 AND
015070        WR-FR-REG-CNT (WR-FEST-IDX) > 0
015080         COMPUTE WR-FR-FEST-AOV (WR-FEST-IDX) ROUNDED =
015090             WR-FR-FEST-REV (WR-FEST-IDX) /
015100             WR-FR-FEST-CNT (WR-FEST-IDX)
015110         COMPUTE WR-FR-REG-AOV (WR-FEST-IDX) ROUNDED =
015120             WR-FR-REG-REV (WR-FEST-IDX) /
015130             WR-FR-REG-CNT (WR-FEST-IDX)
015140         IF WR-FR-REG-AOV (WR-FEST-IDX) NOT = ZERO
015150             COMPUTE WR-FR-INCR-PCT (WR-FEST-IDX) ROUNDED =
015160                 ((WR-FR-FEST-AOV (WR-FEST-IDX) -
015170                   WR-FR-REG-AOV (WR-FEST-IDX)) /
015180                  WR-FR-REG-AOV (WR-FEST-IDX)) * 100
015190             MOVE 'Y' TO WR-FR-VALID-SW (WR-FEST-IDX)
015200         END-IF
015210     END-IF.
015220     ADD 1 TO WR-FEST-IDX.
015230
015240*    ----------------------------------------------------------------
015250*    6015C - SEASONAL TREND DEVIATIONS.  FLAGS MONTHS WHOSE
015260*    AOV IS MORE THAN 10% AWAY FROM THE AVERAGE AOV OF THE MONTHS
015270*    THAT ACTUALLY HAD ORDERS.
015280*    ----------------------------------------------------------------
015290 6015C-CALC-SEASON-DEV.
015300     MOVE ZERO TO WR-MO-MEAN-AOV.
015310     MOVE ZERO TO WR-MO-DATA-CTR.
015320     MOVE 1 TO WR-MO-IDX.
015330     PERFORM 6015C1-SUM-MONTH-AOV UNTIL WR-MO-IDX > 12.
015340     MOVE ZERO TO WR-SEASDEV-CTR.
015350     IF WR-MO-DATA-CTR > 0
015360         COMPUTE WR-MO-MEAN-AOV ROUNDED =
015370             WR-MO-MEAN-AOV / WR-MO-DATA-CTR
015380         MOVE 1 TO WR-MO-IDX
015390         PERFORM 6015C2-FLAG-MONTH UNTIL WR-MO-IDX > 12
015400     END-IF.
015410
015420 6015C1-SUM-MONTH-AOV.
015430     IF WR-MONTH-CNT (WR-MO-IDX) > 0
015440         ADD WR-MONTH-AOV (WR-MO-IDX) TO WR-MO-MEAN-AOV
015450         ADD 1 TO WR-MO-DATA-CTR
015460     END-IF.
015470     ADD 1 TO WR-MO-IDX.
015480
015490 6015C2-FLAG-MONTH.
015500     IF WR-MONTH-CNT (WR-MO-IDX) > 0 AND
015510        WR-MO-MEAN-AOV NOT = ZERO
015520         COMPUTE WR-MO-DEV-PCT ROUNDED =
015530             ((WR-MONTH-AOV (WR-MO-IDX) - WR-MO-MEAN-AOV) /
015540               WR-MO-MEAN-AOV) * 100
015550         IF (WR-MO-DEV-PCT > 10 OR WR-MO-DEV-PCT < -10) AND
015560            WR-SEASDEV-CTR < 12
015570             ADD 1 TO WR-SEASDEV-CTR
015580             MOVE WR-MO-IDX    TO WR-SD-MONTH (WR-SEASDEV-CTR)
015590             MOVE WR-MO-DEV-PCT TO WR-SD-PCT (WR-SEASDEV-CTR)
015600         END-IF
015610     END-IF.
015620     ADD 1 TO WR-MO-IDX.
015630
015640*    ----------------------------------------------------------------
015650*    6015D - MONTH-OVER-MONTH GROWTH AND THE NEXT-SEASON FORECAST.
015660*    "LATEST"/"PREVIOUS" MEANS THE HIGHEST AND NEXT-HIGHEST
015670*    NUMBERED CALENDAR-MONTH BUCKETS THAT ACTUALLY HAVE ORDERS.
015680*    ----------------------------------------------------------------
015690 6015D-CALC-MOM-GROWTH.
015700     MOVE ZERO TO WR-MOM-LATEST-IDX.
015710     MOVE ZERO TO WR-MOM-PREV-IDX.
015720     MOVE 12 TO WR-MO-IDX.
015730     PERFORM 6015D1-FIND-LATEST UNTIL WR-MO-IDX < 1.
015740     MOVE ZERO TO WR-MOM-GROWTH-PCT.
015750     IF WR-MOM-LATEST-IDX > 0 AND WR-MOM-PREV-IDX > 0
015760         IF WR-MONTH-REV (WR-MOM-PREV-IDX) NOT = ZERO
015770             COMPUTE WR-MOM-GROWTH-PCT ROUNDED =
015780                 ((WR-MONTH-REV (WR-MOM-LATEST-IDX) -
015790                   WR-MONTH-REV (WR-MOM-PREV-IDX)) /
015800                  WR-MONTH-REV (WR-MOM-PREV-IDX)) * 100
015810         END-IF
015820     END-IF.
015830     IF WR-MO-DATA-CTR > 0
015840         COMPUTE WR-MO-MEAN-REV ROUNDED =
015850             WR-TOT-REVENUE / WR-MO-DATA-CTR
015860         COMPUTE WR-NEXT-SEASON-FCST ROUNDED =
015870             WR-MO-MEAN-REV * 1.10
015880     ELSE
015890         MOVE ZERO TO WR-NEXT-SEASON-FCST
015900     END-IF.
015910
015920 6015D1-FIND-LATEST.
015930     IF WR-MONTH-CNT (WR-MO-IDX) > 0
015940         IF WR-MOM-LATEST-IDX = 0
015950             MOVE WR-MO-IDX TO WR-MOM-LATEST-IDX
015960         ELSE
015970             IF WR-MOM-PREV-IDX = 0
015980                 MOVE WR-MO-IDX TO WR-MOM-PREV-IDX
015990             END-IF
016000         END-IF
016010     END-IF.
016020     SUBTRACT 1 FROM WR-MO-IDX.
016030
016040*    -- PER-TIER AVERAGE SPEND AND OVERALL AVERAGE CUSTOMER VALUE --
016050 6015E-CALC-CUST-STATS.
016060     MOVE 1 TO WR-GI.
016070     PERFORM 6015E1-CALC-ONE-TIER UNTIL WR-GI > 4.
016080     IF WR-CUST-CTR > 0
016090         COMPUTE WR-CUST-AVG-VAL ROUNDED =
016100             WR-CUST-TOTAL-REV / WR-CUST-CTR
016110     END-IF.
016120
016130 6015E1-CALC-ONE-TIER.
016140     IF WR-TIER-CNT (WR-GI) > 0
016150         COMPUTE WR-TIER-AVG (WR-GI) ROUNDED =
016160             WR-TIER-REV (WR-GI) / WR-TIER-CNT (WR-GI)
016170     END-IF.
016180     ADD 1 TO WR-GI.
016190
016200*    ----------------------------------------------------------------
016210*    6016 - TOP 5 PEAK HOURS BY ORDER COUNT, BY REPEATED
016220*    MAX-EXTRACTION OVER THE 24-HOUR BUCKET TABLE.
016230*    ----------------------------------------------------------------
016240 6016-PICK-TOP-HOURS.
016250     MOVE 1 TO WR-TOPN-IDX.
016260     PERFORM 6016A-PICK-ONE-HOUR UNTIL WR-TOPN-IDX > 5.
016270
016280 6016A-PICK-ONE-HOUR.
016290     MOVE -1 TO WR-BEST-IDX.
016300     MOVE 0  TO WR-HR-IDX.
016310     MOVE 1  TO WR-GI.
016320     PERFORM 6016B-SCAN-HOUR UNTIL WR-GI > 24.
016330     IF WR-HR-IDX > 0
016340         COMPUTE WR-TOPH-HOUR (WR-TOPN-IDX) = WR-HR-IDX - 1
016350         MOVE WR-HOUR-CNT (WR-HR-IDX) TO WR-TOPH-CNT (WR-TOPN-IDX)
016360         MOVE 'Y' TO WR-HOUR-USED-SW (WR-HR-IDX)
016370     ELSE
016380         MOVE -1 TO WR-TOPH-HOUR (WR-TOPN-IDX)
016390         MOVE 0  TO WR-TOPH-CNT (WR-TOPN-IDX)
016400     END-IF.
016410     ADD 1 TO WR-TOPN-IDX.
016420
016430 6016B-SCAN-HOUR.
016440     IF WR-HOUR-USED-SW (WR-GI) = 'N' AND
016450        WR-HOUR-CNT (WR-GI) > WR-BEST-IDX
016460         MOVE WR-HOUR-CNT (WR-GI) TO WR-BEST-IDX
016470         MOVE WR-GI TO WR-HR-IDX
016480     END-IF.
016490     ADD 1 TO WR-GI.
016500
016510*    ----------------------------------------------------------------
016520*    6017 - TOP 10 ITEMS BY QUANTITY, THEN TOP 10 BY REVENUE.
016530*    THE USED-SWITCH ARRAY IS RESET BETWEEN THE TWO PASSES SINCE
016540*    THE TWO TOP-10 LISTS ARE INDEPENDENT OF EACH OTHER.
016550*    ----------------------------------------------------------------
016560 6017-PICK-TOP-ITEMS.
016570     MOVE 1 TO WR-GI.
016580     PERFORM 6017R-RESET-ITEM-SW UNTIL WR-GI > WR-ITEM-CTR.
016590     MOVE 1 TO WR-TOPN-IDX.
016600     PERFORM 6017A-PICK-ONE-QTY UNTIL WR-TOPN-IDX > 10.
016610     MOVE 1 TO WR-GI.
016620     PERFORM 6017R-RESET-ITEM-SW UNTIL WR-GI > WR-ITEM-CTR.
016630     MOVE 1 TO WR-TOPN-IDX.
016640     PERFORM 6017B-PICK-ONE-REV UNTIL WR-TOPN-IDX > 10.
016650
016660 6017R-RESET-ITEM-SW.
016670     MOVE 'N' TO WR-ITEM-USED-SW (WR-GI).
016680     ADD 1 TO WR-GI.
016690
016700 6017A-PICK-ONE-QTY.
016710     MOVE -1 TO WR-BEST-IDX.
016720     MOVE ZERO TO WR-ITEM-IDX.
016730     MOVE 1 TO WR-GI.
016740     PERFORM 6017C-SCAN-QTY UNTIL WR-GI > WR-ITEM-CTR.
016750     IF WR-ITEM-IDX > 0
016760         MOVE WR-ITEM-ID (WR-ITEM-IDX)
016770             TO WR-TOPQ-ID (WR-TOPN-IDX)
016780         MOVE WR-ITEM-NAME (WR-ITEM-IDX)
016790             TO WR-TOPQ-NAME (WR-TOPN-IDX)
016800         MOVE WR-ITEM-QTY (WR-ITEM-IDX)
016810             TO WR-TOPQ-QTY (WR-TOPN-IDX)
016820         MOVE 'Y' TO WR-ITEM-USED-SW (WR-ITEM-IDX)
016830     ELSE
016840         MOVE SPACES TO WR-TOPQ-ID (WR-TOPN-IDX)
016850         MOVE SPACES TO WR-TOPQ-NAME (WR-TOPN-IDX)
016860         MOVE ZERO   TO WR-TOPQ-QTY (WR-TOPN-IDX)
016870     END-IF.
016880     ADD 1 TO WR-TOPN-IDX.
016890
016900 6017C-SCAN-QTY.
016910     IF WR-ITEM-USED-SW (WR-GI) = 'N' AND
016920        WR-ITEM-QTY (WR-GI) > WR-BEST-IDX
016930         MOVE WR-ITEM-QTY (WR-GI) TO WR-BEST-IDX
016940         MOVE WR-GI TO WR-ITEM-IDX
016950     END-IF.
016960     ADD 1 TO WR-GI.
016970
016980 6017B-PICK-ONE-REV.
016990     MOVE -1 TO WR-BEST-REV-CMP.
017000     MOVE ZERO TO WR-ITEM-IDX.
017010     MOVE 1 TO WR-GI.
017020     PERFORM 6017D-SCAN-REV UNTIL WR-GI > WR-ITEM-CTR.
017030     IF WR-ITEM-IDX > 0
017040         MOVE WR-ITEM-ID (WR-ITEM-IDX)
017050             TO WR-TOPR-ID (WR-TOPN-IDX)
017060         MOVE WR-ITEM-NAME (WR-ITEM-IDX)
017070             TO WR-TOPR-NAME (WR-TOPN-IDX)
017080         MOVE WR-ITEM-REV (WR-ITEM-IDX)
017090             TO WR-TOPR-REV (WR-TOPN-IDX)
017100         MOVE 'Y' TO WR-ITEM-USED-SW (WR-ITEM-IDX)
017110     ELSE
017120         MOVE SPACES TO WR-TOPR-ID (WR-TOPN-IDX)
017130         MOVE SPACES TO WR-TOPR-NAME (WR-TOPN-IDX)
017140         MOVE ZERO   TO WR-TOPR-REV (WR-TOPN-IDX)
017150     END-IF.
017160     ADD 1 TO WR-TOPN-IDX.
017170
017180 6017D-SCAN-REV.
017190     IF WR-ITEM-USED-SW (WR-GI) = 'N' AND
017200        WR-ITEM-REV (WR-GI) > WR-BEST-REV-CMP
017210         MOVE WR-ITEM-REV (WR-GI) TO WR-BEST-REV-CMP
017220         MOVE WR-GI TO WR-ITEM-IDX
017230     END-IF.
017240     ADD 1 TO WR-GI.
017250
017260*    ----------------------------------------------------------------
017270*    6017E - TOP 10 ITEM PAIRS BY OCCURRENCE COUNT.
017280*    ----------------------------------------------------------------
017290 6017E-PICK-TOP-PAIRS.
017300     MOVE 1 TO WR-GI.
017310     PERFORM 6017F-RESET-PAIR-SW UNTIL WR-GI > WR-PAIR-CTR.
017320     MOVE 1 TO WR-TOPN-IDX.
017330     PERFORM 6017G-PICK-ONE-PAIR UNTIL WR-TOPN-IDX > 10.
017340
017350 6017F-RESET-PAIR-SW.
017360     MOVE 'N' TO WR-PAIR-USED-SW (WR-GI).
017370     ADD 1 TO WR-GI.
017380
017390 6017G-PICK-ONE-PAIR.
017400     MOVE -1 TO WR-BEST-IDX.
017410     MOVE ZERO TO WR-PAIR-IDX.
017420     MOVE 1 TO WR-GI.
017430     PERFORM 6017H-SCAN-PAIR UNTIL WR-GI > WR-PAIR-CTR.
017440     IF WR-PAIR-IDX > 0
017450         MOVE WR-PAIR-KEY (WR-PAIR-IDX)
017460             TO WR-TOPP-KEY (WR-TOPN-IDX)
017470         MOVE WR-PAIR-CNT (WR-PAIR-IDX)
017480             TO WR-TOPP-CNT (WR-TOPN-IDX)
017490         MOVE 'Y' TO WR-PAIR-USED-SW (WR-PAIR-IDX)
017500     ELSE
017510         MOVE SPACES TO WR-TOPP-KEY (WR-TOPN-IDX)
017520         MOVE ZERO   TO WR-TOPP-CNT (WR-TOPN-IDX)
017530     END-IF.
017540     ADD 1 TO WR-TOPN-IDX.
017550
017560 6017H-SCAN-PAIR.
017570     IF WR-PAIR-USED-SW (WR-GI) = 'N' AND
017580        WR-PAIR-CNT (WR-GI) > WR-BEST-IDX
017590         MOVE WR-PAIR-CNT (WR-GI) TO WR-BEST-IDX
017600         MOVE WR-GI TO WR-PAIR-IDX
017610     END-IF.
017620     ADD 1 TO WR-GI.
017630
017640*    ----------------------------------------------------------------
017650*    6018 - UNDERPERFORMING ITEMS: QUANTITY BELOW HALF THE
017660*    AVERAGE QUANTITY SOLD PER DISTINCT ITEM, AT MOST 5 REPORTED.
017670*    ----------------------------------------------------------------
017680 6018-PICK-UNDERPERFORM.
017690     MOVE ZERO TO WR-AVG-QTY.
017700     MOVE ZERO TO WR-UNDER-CTR.
017710     IF WR-ITEM-CTR > 0
017720         COMPUTE WR-AVG-QTY = WR-TOT-ITEMS-QTY / WR-ITEM-CTR
017730     END-IF.
017740     MOVE 1 TO WR-GI.
017750     PERFORM 6018A-SCAN-ITEM
017760             UNTIL WR-GI > WR-ITEM-CTR OR WR-UNDER-CTR >= 5.
017770
017780 6018A-SCAN-ITEM.
017790     IF WR-ITEM-QTY (WR-GI) < (WR-AVG-QTY / 2)
017800         ADD 1 TO WR-UNDER-CTR
017810         MOVE WR-ITEM-ID (WR-GI)   TO WR-UNDER-ID (WR-UNDER-CTR)
017820         MOVE WR-ITEM-NAME (WR-GI) TO WR-UNDER-NAME (WR-UNDER-CTR)
017830         MOVE WR-ITEM-QTY (WR-GI)  TO WR-UNDER-QTY (WR-UNDER-CTR)
017840     END-IF.
017850     ADD 1 TO WR-GI.
017860
017870*    ----------------------------------------------------------------
017880*    6019 - ANOMALY DETECTION.  DAILY REVENUE AND HOURLY
017890*    ORDER-COUNT Z-SCORES USE THE HAND-ROLLED SQUARE ROOT AT 9700
017900*    SINCE THIS COMPILER CARRIES NO SQRT INTRINSIC.
017910*    ----------------------------------------------------------------
017920 6019-DETECT-ANOMALIES.
017930     PERFORM 6019A-DAY-ZSCORE.
017940     PERFORM 6019B-HOUR-ZSCORE.
017950     PERFORM 6019C-CANCEL-CHECK.
017960     PERFORM 6019D-PAYMENT-DOMINANCE.
017970
017980 6019A-DAY-ZSCORE.
017990     MOVE ZERO TO WR-DAY-ANOM-CTR.
018000     IF WR-DAY-CTR >= 2
018010         MOVE ZERO TO WR-DAY-MEAN.
018020         MOVE 1 TO WR-GI.
018030         PERFORM 6019A1-SUM-DAY-REV UNTIL WR-GI > WR-DAY-CTR.
018040         COMPUTE WR-DAY-MEAN ROUNDED = WR-DAY-MEAN / WR-DAY-CTR.
018050         MOVE ZERO TO WR-DAY-VARSUM.
018060         MOVE 1 TO WR-GI.
018070         PERFORM 6019A2-SUM-DAY-VAR UNTIL WR-GI > WR-DAY-CTR.
018080         COMPUTE WR-SQRT-X = WR-DAY-VARSUM / WR-DAY-CTR.
018090         PERFORM 9700-CALC-SQRT.
018100         MOVE WR-SQRT-R TO WR-DAY-SD.
018110         MOVE 1 TO WR-GI.
018120         PERFORM 6019A3-FLAG-DAY UNTIL WR-GI > WR-DAY-CTR.
018130     END-IF.
018140
018150 6019A1-SUM-DAY-REV.
018160     ADD WR-DAY-REV (WR-GI) TO WR-DAY-MEAN.
018170     ADD 1 TO WR-GI.
018180
018190 6019A2-SUM-DAY-VAR.
018200     COMPUTE WR-DAY-VARSUM = WR-DAY-VARSUM +
018210         ((WR-DAY-REV (WR-GI) - WR-DAY-MEAN) *
018220          (WR-DAY-REV (WR-GI) - WR-DAY-MEAN)).
018230     ADD 1 TO WR-GI.
018240
018250 6019A3-FLAG-DAY.
018260     IF WR-DAY-SD > 0
018270         COMPUTE WR-DAY-Z =
018280             (WR-DAY-REV (WR-GI) - WR-DAY-MEAN) / WR-DAY-SD
018290         IF (WR-DAY-Z > 2.0 OR WR-DAY-Z < -2.0) AND
018300            WR-DAY-ANOM-CTR < 15
018310             ADD 1 TO WR-DAY-ANOM-CTR
018320             MOVE WR-DAY-DATE (WR-GI) TO WR-DA-DATE
018330                 (WR-DAY-ANOM-CTR)
018340             MOVE WR-DAY-Z            TO WR-DA-Z (WR-DAY-ANOM-CTR)
018350         END-IF
018360     END-IF.
018370     ADD 1 TO WR-GI.
018380
018390 6019B-HOUR-ZSCORE.
018400     MOVE ZERO TO WR-HOUR-ANOM-CTR.
018410     MOVE ZERO TO WR-BUCKET-CTR.
018420     MOVE ZERO TO WR-HOUR-MEAN.
018430     MOVE 1 TO WR-DAY-IDX.
018440     PERFORM 6019B1-SUM-HR-OUTER UNTIL WR-DAY-IDX > WR-DAY-CTR.
018450     IF WR-BUCKET-CTR >= 2
018460         COMPUTE WR-HOUR-MEAN ROUNDED = WR-HOUR-MEAN /
018470             WR-BUCKET-CTR
018480         MOVE ZERO TO WR-HOUR-VARSUM
018490         MOVE 1 TO WR-DAY-IDX
018500         PERFORM 6019B2-VAR-HR-OUTER UNTIL WR-DAY-IDX > WR-DAY-CTR
018510         COMPUTE WR-SQRT-X = WR-HOUR-VARSUM / WR-BUCKET-CTR
018520         PERFORM 9700-CALC-SQRT
018530         MOVE WR-SQRT-R TO WR-HOUR-SD
018540         MOVE 1 TO WR-DAY-IDX
018550         PERFORM 6019B3-FLAG-HR-OUTER UNTIL WR-DAY-IDX >
018560             WR-DAY-CTR
018570     END-IF.
018580
018590 6019B1-SUM-HR-OUTER.
018600     MOVE 1 TO WR-HR-IDX.
018610     PERFORM 6019B1A-SUM-HR-INNER UNTIL WR-HR-IDX > 24.
018620     ADD 1 TO WR-DAY-IDX.
018630
018640 6019B1A-SUM-HR-INNER.
018650     IF WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) > 0
018660         ADD WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) TO
018670             WR-HOUR-MEAN
018680         ADD 1 TO WR-BUCKET-CTR
018690     END-IF.
018700     ADD 1 TO WR-HR-IDX.
018710
018720 6019B2-VAR-HR-OUTER.
018730     MOVE 1 TO WR-HR-IDX.
018740     PERFORM 6019B2A-VAR-HR-INNER UNTIL WR-HR-IDX > 24.
018750     ADD 1 TO WR-DAY-IDX.
018760
018770 6019B2A-VAR-HR-INNER.
018780     IF WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) > 0
018790         COMPUTE WR-HOUR-VARSUM = WR-HOUR-VARSUM +
018800             ((WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) -
018810                 WR-HOUR-MEAN)
018820              * (WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) -
018830                 WR-HOUR-MEAN))
018840     END-IF.
018850     ADD 1 TO WR-HR-IDX.
018860
018870 6019B3-FLAG-HR-OUTER.
018880     MOVE 1 TO WR-HR-IDX.
018890     PERFORM 6019B3A-FLAG-HR-INNER UNTIL WR-HR-IDX > 24.
018900     ADD 1 TO WR-DAY-IDX.
018910
018920 6019B3A-FLAG-HR-INNER.
018930     IF WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) > 0 AND
018940        WR-HOUR-SD > 0
018950         COMPUTE WR-HOUR-Z =
018960             (WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX) -
018970                 WR-HOUR-MEAN)
018980             / WR-HOUR-SD
018990         IF (WR-HOUR-Z > 2.5 OR WR-HOUR-Z < -2.5) AND
019000            WR-HOUR-ANOM-CTR < 15
019010             ADD 1 TO WR-HOUR-ANOM-CTR
019020             MOVE WR-DAY-DATE (WR-DAY-IDX)
019030                 TO WR-HA-DATE (WR-HOUR-ANOM-CTR)
019040             COMPUTE WR-HA-HOUR (WR-HOUR-ANOM-CTR) = WR-HR-IDX - 1
019050             MOVE WR-DAY-HOUR-CNT (WR-DAY-IDX WR-HR-IDX)
019060                 TO WR-HA-CNT (WR-HOUR-ANOM-CTR)
019070             MOVE WR-HOUR-Z TO WR-HA-Z (WR-HOUR-ANOM-CTR)
019080         END-IF
019090     END-IF.
019100     ADD 1 TO WR-HR-IDX.
019110
019120 6019C-CANCEL-CHECK.
019130     MOVE ZERO TO WR-CANCEL-ANOM-CTR.
019140     IF WR-ORDER-CTR > 0
019150         COMPUTE WR-CANCEL-FRACTION ROUNDED =
019160             WR-CANCELLED-CTR / WR-ORDER-CTR
019170         IF WR-CANCEL-FRACTION > 0.15
019180             MOVE 1 TO WR-CANCEL-ANOM-CTR
019190         END-IF
019200     END-IF.
019210
019220 6019D-PAYMENT-DOMINANCE.
019230     MOVE ZERO TO WR-PAY-ANOM-CTR.
019240     MOVE 1 TO WR-HR-IDX.
019250     PERFORM 6019D1-CHECK-HOUR UNTIL WR-HR-IDX > 24.
019260
019270 6019D1-CHECK-HOUR.
019280     IF WR-HOUR-CNT (WR-HR-IDX) > 0
019290         MOVE ZERO TO WR-PAY-MAX-CNT
019300         MOVE ZERO TO WR-PAY-MAX-IDX
019310         MOVE 1 TO WR-PAY-IDX
019320         PERFORM 6019D2-FIND-DOM-PAY UNTIL WR-PAY-IDX > 5
019330         IF WR-PAY-MAX-IDX > 0 AND WR-PAY-ANOM-CTR < 24
019340             IF (WR-PAY-MAX-CNT / WR-HOUR-CNT (WR-HR-IDX)) > 0.80
019350                 ADD 1 TO WR-PAY-ANOM-CTR
019360                 COMPUTE WR-PA-HOUR (WR-PAY-ANOM-CTR) = WR-HR-IDX
019370                     - 1
019380                 MOVE WR-PAY-NAME (WR-PAY-MAX-IDX)
019390                     TO WR-PA-METHOD (WR-PAY-ANOM-CTR)
019400                 COMPUTE WR-PA-PCT (WR-PAY-ANOM-CTR) ROUNDED =
019410                     (WR-PAY-MAX-CNT / WR-HOUR-CNT (WR-HR-IDX)) *
019420                         100
019430             END-IF
019440         END-IF
019450     END-IF.
019460     ADD 1 TO WR-HR-IDX.
019470
019480 6019D2-FIND-DOM-PAY.
019490     IF WR-HP-CNT (WR-HR-IDX WR-PAY-IDX) > WR-PAY-MAX-CNT
019500         MOVE WR-HP-CNT (WR-HR-IDX WR-PAY-IDX) TO WR-PAY-MAX-CNT
019510         MOVE WR-PAY-IDX TO WR-PAY-MAX-IDX
019520     END-IF.
019530     ADD 1 TO WR-PAY-IDX.
019540
019550*    ==================================================================
019560*    6000 - REPORT BUILDER.  BANNER/HEADER/SUMMARY, ONE SECTION PER
019570*    ANALYSIS AREA BELOW, RECOMMENDATIONS, THEN THE FOOTER - THE
019580*    SAME BANNER/DETAIL-LINE/GRANDTOTAL SHAPE THE SHOP'S OLDER
019590*    CASE-PROBLEM REPORTS USE, JUST CARRIED OVER SIX SECTIONS
019600*    INSTEAD OF ONE. --
019610*    ==================================================================
019620 6000-BUILD-REPORT.
019630     PERFORM 6010-COMPUTE-DERIVED.
019640     PERFORM 6020-RPT-BANNER.
019650     PERFORM 6030-RPT-SUMMARY.
019660     PERFORM 6100-RPT-PEAK-DINING.
019670     PERFORM 6200-RPT-REVENUE.
019680     PERFORM 6300-RPT-CUSTOMERS.
019690     PERFORM 6400-RPT-MENU.
019700     PERFORM 6500-RPT-SEASONAL.
019710     PERFORM 6600-RPT-BRANCH.
019720     PERFORM 6700-RPT-ANOMALIES.
019730     PERFORM 6800-RPT-RECOMMENDATIONS.
019740     PERFORM 6900-RPT-FOOTER.
019750
019760 6020-RPT-BANNER.
019770     WRITE PRTLINE FROM WR-EQ-LINE AFTER ADVANCING PAGE.
019780     MOVE 'RMS ANALYTICS REPORT' TO WR-TEXT-LINE.
019800     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
019810     WRITE PRTLINE FROM WR-EQ-LINE AFTER ADVANCING 1 LINE.
019820     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
019830     MOVE 'REPORT GENERATED'    TO WR-KV-KEY.
019840     MOVE WR-RUN-DATE-TIME      TO WR-KV-VAL.
019850     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
019860     MOVE 'ANALYSIS WINDOW'     TO WR-KV-KEY.
019870     STRING RP-WINDOW-START DELIMITED BY SIZE
019880            ' THROUGH '         DELIMITED BY SIZE
019890            RP-WINDOW-END       DELIMITED BY SIZE
019900            INTO WR-KV-VAL.
019910     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
019920     MOVE 'OUTLET SCOPE'        TO WR-KV-KEY.
019930     IF RP-OUTLET-FILTER = SPACES
019940         MOVE 'ALL OUTLETS' TO WR-KV-VAL
019950     ELSE
019960         MOVE RP-OUTLET-FILTER TO WR-KV-VAL
019970     END-IF.
019980     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
019990     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
020000
020010 6030-RPT-SUMMARY.
020020     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020030     MOVE 'SUMMARY' TO WR-TEXT-LINE.
020040     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
020050     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020060     MOVE 'TOTAL ORDERS' TO WR-SUM-LABEL.
020070     MOVE WR-ORDER-CTR TO WR-ED-CNT.
020080     MOVE WR-ED-CNT-LINE TO WR-SUM-VAL.
020090     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
020100     MOVE 'TOTAL REVENUE' TO WR-SUM-LABEL.
020110     MOVE WR-TOT-REVENUE TO WR-ED-AMT.
020120     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
020130     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
020140     MOVE 'AVERAGE ORDER VALUE' TO WR-SUM-LABEL.
020150     MOVE WR-AOV TO WR-ED-AMT.
020160     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
020170     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
020180     MOVE 'NET REVENUE' TO WR-SUM-LABEL.
020190     MOVE WR-NET-REVENUE TO WR-ED-AMT.
020200     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
020210     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
020220     MOVE 'RECONCILIATION RATE' TO WR-SUM-LABEL.
020230     MOVE WR-RECON-RATE TO WR-ED-PCT.
020240     MOVE WR-ED-PCT-LINE TO WR-SUM-VAL.
020250     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
020260     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
020270
020280*    ----------------------------------------------------------------
020290*    6100 - PEAK DINING: TOP 3 HOURS BY ORDER COUNT, PLUS
020300*    REVENUE BY DAY OF WEEK. --
020310*    ----------------------------------------------------------------
020320 6100-RPT-PEAK-DINING.
020330     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020340     MOVE 'DETAILED FINDINGS - PEAK DINING TIMES' TO WR-TEXT-LINE.
020350     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
020360     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020370     MOVE 1 TO WR-TOPN-IDX.
020380     PERFORM 6101-RPT-ONE-PEAK-HOUR UNTIL WR-TOPN-IDX > 3.
020390     MOVE 1 TO WR-DOW-IDX.
020400     PERFORM 6102-RPT-ONE-DOW UNTIL WR-DOW-IDX > 7.
020410     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
020420
020430 6101-RPT-ONE-PEAK-HOUR.
020440     MOVE 'PEAK HOUR' TO WR-KV-KEY.
020450     IF WR-TOPH-HOUR (WR-TOPN-IDX) >= 0
020460         MOVE WR-TOPH-HOUR (WR-TOPN-IDX) TO WR-ED-HOUR
020470         MOVE WR-TOPH-CNT (WR-TOPN-IDX) TO WR-ED-CNT
020480         STRING WR-ED-HOUR-LINE DELIMITED BY SIZE
020490                ' - '            DELIMITED BY SIZE
020500                WR-ED-CNT-LINE   DELIMITED BY SIZE
020510                ' ORDERS'        DELIMITED BY SIZE
020520                INTO WR-KV-VAL
020530     ELSE
020540         MOVE 'NONE' TO WR-KV-VAL
020550     END-IF.
020560     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020570     ADD 1 TO WR-TOPN-IDX.
020580
020590 6102-RPT-ONE-DOW.
020600     MOVE WR-DOW-NAME (WR-DOW-IDX) TO WR-KV-KEY.
020610     MOVE WR-DOW-REV (WR-DOW-IDX) TO WR-ED-AMT.
020620     MOVE WR-ED-MONEY-LINE TO WR-KV-VAL.
020630     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020640     ADD 1 TO WR-DOW-IDX.
020650
020660*    ----------------------------------------------------------------
020670*    6200 - REVENUE ANALYSIS: BY PAYMENT METHOD, RECONCILIATION,
020680*    PEAK REVENUE HOUR AND OUTLET. --
020690*    ----------------------------------------------------------------
020700 6200-RPT-REVENUE.
020710     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020720     MOVE 'DETAILED FINDINGS - REVENUE ANALYSIS' TO WR-TEXT-LINE.
020730     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
020740     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
020750     MOVE 1 TO WR-PAY-IDX.
020760     PERFORM 6201-RPT-ONE-PAYMENT UNTIL WR-PAY-IDX > 5.
020770     MOVE 'PAID TOTAL (DELIVERED)' TO WR-KV-KEY.
020780     MOVE WR-PAID-TOTAL TO WR-ED-AMT.
020790     MOVE WR-ED-MONEY-LINE TO WR-KV-VAL.
020800     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020810     MOVE 'REFUNDED TOTAL' TO WR-KV-KEY.
020820     MOVE WR-REFUND-TOTAL TO WR-ED-AMT.
020830     MOVE WR-ED-MONEY-LINE TO WR-KV-VAL.
020840     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020850     MOVE 'CANCELLED TOTAL' TO WR-KV-KEY.
020860     MOVE WR-CANCEL-TOTAL TO WR-ED-AMT.
020870     MOVE WR-ED-MONEY-LINE TO WR-KV-VAL.
020880     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020890     MOVE 'PEAK REVENUE HOUR' TO WR-KV-KEY.
020900     IF WR-BEST-REV-HOUR >= 0
020910         MOVE WR-BEST-REV-HOUR TO WR-ED-HOUR
020920         MOVE WR-ED-HOUR-LINE TO WR-KV-VAL
020930     ELSE
020940         MOVE 'NONE' TO WR-KV-VAL
020950     END-IF.
020960     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
020970     MOVE 'TOP REVENUE OUTLET' TO WR-KV-KEY.
020980     MOVE WR-BEST-REV-OUTLET TO WR-KV-VAL.
020990     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021000     MOVE 'REVENUE GROWTH VS PRIOR WINDOW' TO WR-KV-KEY.
021010     MOVE WR-REV-GROWTH-PCT TO WR-ED-SGNPCT.
021020     MOVE WR-ED-SGNPCT-LINE TO WR-KV-VAL.
021030     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021040     MOVE 'ORDER COUNT GROWTH VS PRIOR WINDOW' TO WR-KV-KEY.
021050     MOVE WR-ORDER-GROWTH-PCT TO WR-ED-SGNPCT.
021060     MOVE WR-ED-SGNPCT-LINE TO WR-KV-VAL.
021070     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021080     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
021090
021100 6201-RPT-ONE-PAYMENT.
021110     MOVE WR-PAY-NAME (WR-PAY-IDX) TO WR-KV-KEY.
021120     MOVE WR-PAY-CNT (WR-PAY-IDX) TO WR-ED-CNT.
021130     MOVE WR-PAY-REV (WR-PAY-IDX) TO WR-ED-AMT.
021140     STRING WR-ED-CNT-LINE   DELIMITED BY SIZE
021150            ' ORDERS, '       DELIMITED BY SIZE
021160            WR-ED-MONEY-LINE  DELIMITED BY SIZE
021170            INTO WR-KV-VAL.
021180     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021190     ADD 1 TO WR-PAY-IDX.
021200
021210*    ----------------------------------------------------------------
021220*    6300 - CUSTOMER SEGMENTATION: BY LOYALTY TIER, GENDER, AGE
021230*    GROUP. --
021240*    ----------------------------------------------------------------
021250 6300-RPT-CUSTOMERS.
021260     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
021270     MOVE 'DETAILED FINDINGS - CUSTOMER SEGMENTATION' TO
021280         WR-TEXT-LINE.
021290     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
021300     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
021310     MOVE 'TOTAL CUSTOMERS' TO WR-SUM-LABEL.
021320     MOVE WR-CUST-CTR TO WR-ED-CNT.
021330     MOVE WR-ED-CNT-LINE TO WR-SUM-VAL.
021340     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021350     MOVE 'TOTAL CUSTOMER SPEND' TO WR-SUM-LABEL.
021360     MOVE WR-CUST-TOTAL-REV TO WR-ED-AMT.
021370     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
021380     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021390     MOVE 'AVERAGE CUSTOMER VALUE' TO WR-SUM-LABEL.
021400     MOVE WR-CUST-AVG-VAL TO WR-ED-AMT.
021410     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
021420     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021430     MOVE 1 TO WR-GI.
021440     PERFORM 6301-RPT-ONE-TIER UNTIL WR-GI > 4.
021450     MOVE 1 TO WR-GI.
021460     PERFORM 6302-RPT-ONE-GENDER UNTIL WR-GI > 4.
021470     MOVE 1 TO WR-GI.
021480     PERFORM 6303-RPT-ONE-AGE UNTIL WR-GI > 6.
021490     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
021500
021510 6301-RPT-ONE-TIER.
021520     MOVE WR-TIER-NAME (WR-GI) TO WR-KV-KEY.
021530     MOVE WR-TIER-CNT (WR-GI) TO WR-ED-CNT.
021540     MOVE WR-TIER-AVG (WR-GI) TO WR-ED-AMT.
021550     STRING WR-ED-CNT-LINE    DELIMITED BY SIZE
021560            ' CUSTOMERS, AVG '  DELIMITED BY SIZE
021570            WR-ED-MONEY-LINE  DELIMITED BY SIZE
021580            INTO WR-KV-VAL.
021590     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021600     ADD 1 TO WR-GI.
021610
021620 6302-RPT-ONE-GENDER.
021630     MOVE WR-GENDER-NAME (WR-GI) TO WR-KV-KEY.
021640     MOVE WR-GENDER-CNT (WR-GI) TO WR-ED-CNT.
021650     MOVE WR-ED-CNT-LINE TO WR-KV-VAL.
021660     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021670     ADD 1 TO WR-GI.
021680
021690 6303-RPT-ONE-AGE.
021700     MOVE WR-AGE-NAME (WR-GI) TO WR-KV-KEY.
021710     MOVE WR-AGE-CNT (WR-GI) TO WR-ED-CNT.
021720     MOVE WR-ED-CNT-LINE TO WR-KV-VAL.
021730     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
021740     ADD 1 TO WR-GI.
021750
021760*    ----------------------------------------------------------------
021770*    6400 - MENU ANALYSIS: TOP ITEMS, CATEGORIES, PAIRS,
021780*    UNDERPERFORMERS. --
021790*    ----------------------------------------------------------------
021800 6400-RPT-MENU.
021810     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
021820     MOVE 'DETAILED FINDINGS - MENU ANALYSIS' TO WR-TEXT-LINE.
021830     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
021840     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
021850     MOVE 'TOTAL ITEMS SOLD' TO WR-SUM-LABEL.
021860     MOVE WR-TOT-ITEMS-QTY TO WR-ED-CNT.
021870     MOVE WR-ED-CNT-LINE TO WR-SUM-VAL.
021880     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021890     MOVE 'TOTAL MENU REVENUE' TO WR-SUM-LABEL.
021900     MOVE WR-TOT-MENU-REVENUE TO WR-ED-AMT.
021910     MOVE WR-ED-MONEY-LINE TO WR-SUM-VAL.
021920     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021930     MOVE 'AVERAGE ITEMS PER ORDER' TO WR-SUM-LABEL.
021940     MOVE WR-AVG-ITEMS-PER-ORD TO WR-ED-NUM.
021950     MOVE WR-ED-NUM-LINE TO WR-SUM-VAL.
021960     WRITE PRTLINE FROM WR-SUM-LINE AFTER ADVANCING 1 LINE.
021970     MOVE 'TOP 10 ITEMS BY QUANTITY' TO WR-TEXT-LINE.
021980     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
021990     MOVE 1 TO WR-GI.
022000     PERFORM 6401-RPT-ONE-TOPQ UNTIL WR-GI > 10.
022010     MOVE 'TOP 10 ITEMS BY REVENUE' TO WR-TEXT-LINE.
022020     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
022030     MOVE 1 TO WR-GI.
022040     PERFORM 6402-RPT-ONE-TOPR UNTIL WR-GI > 10.
022050     MOVE 'TOP 10 ITEM PAIRS' TO WR-TEXT-LINE.
022060     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
022070     MOVE 1 TO WR-GI.
022080     PERFORM 6403-RPT-ONE-TOPP UNTIL WR-GI > 10.
022090     IF WR-UNDER-CTR > 0
022100         MOVE 'UNDERPERFORMING ITEMS' TO WR-TEXT-LINE
022110         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
022120         MOVE 1 TO WR-GI
022130         PERFORM 6404-RPT-ONE-UNDER UNTIL WR-GI > WR-UNDER-CTR
022140     END-IF.
022150     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
022160
022170 6401-RPT-ONE-TOPQ.
022180     IF WR-TOPQ-ID (WR-GI) NOT = SPACES
022190         MOVE WR-TOPQ-NAME (WR-GI) TO WR-KV-KEY
022200         MOVE WR-TOPQ-QTY (WR-GI) TO WR-ED-CNT
022210         STRING WR-ED-CNT-LINE DELIMITED BY SIZE
022220                ' UNITS'        DELIMITED BY SIZE
022230                INTO WR-KV-VAL
022240         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
022250     END-IF.
022260     ADD 1 TO WR-GI.
022270
022280 6402-RPT-ONE-TOPR.
022290     IF WR-TOPR-ID (WR-GI) NOT = SPACES
022300         MOVE WR-TOPR-NAME (WR-GI) TO WR-KV-KEY
022310         MOVE WR-TOPR-REV (WR-GI) TO WR-ED-AMT
022320         MOVE WR-ED-MONEY-LINE TO WR-KV-VAL
022330         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
022340     END-IF.
022350     ADD 1 TO WR-GI.
022360
022370 6403-RPT-ONE-TOPP.
022380     IF WR-TOPP-KEY (WR-GI) NOT = SPACES
022390         MOVE WR-TOPP-KEY (WR-GI) TO WR-KV-KEY
022400         MOVE WR-TOPP-CNT (WR-GI) TO WR-ED-CNT
022410         STRING WR-ED-CNT-LINE DELIMITED BY SIZE
022420                ' ORDERS TOGETHER' DELIMITED BY SIZE
022430                INTO WR-KV-VAL
022440         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
022450     END-IF.
022460     ADD 1 TO WR-GI.
022470
022480 6404-RPT-ONE-UNDER.
022490     MOVE WR-UNDER-NAME (WR-GI) TO WR-KV-KEY.
022500     MOVE WR-UNDER-QTY (WR-GI) TO WR-ED-CNT.
022510     STRING WR-ED-CNT-LINE DELIMITED BY SIZE
022520            ' UNITS SOLD'   DELIMITED BY SIZE
022530            INTO WR-KV-VAL.
022540     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
022550     ADD 1 TO WR-GI.
022560
022570*    ----------------------------------------------------------------
022580*    6500 - SEASONAL BEHAVIOR: MONTHLY REVENUE, FESTIVALS,
022590*    TREND DEVIATIONS, MOM GROWTH, NEXT-SEASON FORECAST. --
022600*    ----------------------------------------------------------------
022610 6500-RPT-SEASONAL.
022620     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
022630     MOVE 'DETAILED FINDINGS - SEASONAL BEHAVIOR' TO WR-TEXT-LINE.
022640     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
022650     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
022660     MOVE 1 TO WR-MO-IDX.
022670     PERFORM 6501-RPT-ONE-MONTH UNTIL WR-MO-IDX > 12.
022680     MOVE 1 TO WR-FEST-IDX.
022690     PERFORM 6502-RPT-ONE-FEST UNTIL WR-FEST-IDX > 6.
022700     IF WR-SEASDEV-CTR > 0
022710         MOVE 'SEASONAL TREND DEVIATIONS (OVER 10%)' TO
022720             WR-TEXT-LINE
022730         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
022740         MOVE 1 TO WR-GI
022750         PERFORM 6503-RPT-ONE-SEASDEV UNTIL WR-GI > WR-SEASDEV-CTR
022760     END-IF.
022770     MOVE 'MONTH-OVER-MONTH GROWTH' TO WR-KV-KEY.
022780     MOVE WR-MOM-GROWTH-PCT TO WR-ED-SGNPCT.
022790     MOVE WR-ED-SGNPCT-LINE TO WR-KV-VAL.
022800     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
022810     MOVE 'NEXT-SEASON FORECAST' TO WR-KV-KEY.
022820     MOVE WR-NEXT-SEASON-FCST TO WR-ED-AMT.
022830     MOVE WR-ED-MONEY-LINE TO WR-KV-VAL.
022840     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
022850     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
022860
022870 6501-RPT-ONE-MONTH.
022880     MOVE WR-MONTH-NAME (WR-MO-IDX) TO WR-KV-KEY.
022890     MOVE WR-MONTH-CNT (WR-MO-IDX) TO WR-ED-CNT.
022900     MOVE WR-MONTH-REV (WR-MO-IDX) TO WR-ED-AMT.
022910     STRING WR-ED-CNT-LINE   DELIMITED BY SIZE
022920            ' ORDERS, '       DELIMITED BY SIZE
022930            WR-ED-MONEY-LINE  DELIMITED BY SIZE
022940            INTO WR-KV-VAL.
022950     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
022960     ADD 1 TO WR-MO-IDX.
022970
022980 6502-RPT-ONE-FEST.
022990     MOVE WR-FEST-NAME (WR-FEST-IDX) TO WR-KV-KEY.
023000     IF WR-FR-VALID (WR-FEST-IDX)
023010         MOVE WR-FR-INCR-PCT (WR-FEST-IDX) TO WR-ED-SGNPCT
023020         STRING 'FESTIVAL AOV VS REGULAR: '  DELIMITED BY SIZE
023030                WR-ED-SGNPCT-LINE            DELIMITED BY SIZE
023040                INTO WR-KV-VAL
023050     ELSE
023060         MOVE 'INSUFFICIENT DATA' TO WR-KV-VAL
023070     END-IF.
023080     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023090     ADD 1 TO WR-FEST-IDX.
023100
023110 6503-RPT-ONE-SEASDEV.
023120     MOVE WR-MONTH-NAME (WR-SD-MONTH (WR-GI)) TO WR-KV-KEY.
023130     MOVE WR-SD-PCT (WR-GI) TO WR-ED-SGNPCT.
023140     MOVE WR-ED-SGNPCT-LINE TO WR-KV-VAL.
023150     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023160     ADD 1 TO WR-GI.
023170
023180*    ----------------------------------------------------------------
023190*    6600 - BRANCH PERFORMANCE: RANKED OUTLET LIST WITH EVERY
023200*    PER-OUTLET METRIC. --
023210*    ----------------------------------------------------------------
023220 6600-RPT-BRANCH.
023230     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
023240     MOVE 'DETAILED FINDINGS - BRANCH PERFORMANCE' TO
023250         WR-TEXT-LINE.
023260     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
023270     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
023280     MOVE 1 TO WR-RANK-IDX.
023290     PERFORM 6601-RPT-ONE-OUTLET UNTIL WR-RANK-IDX >
023300         WR-OUTLET-CTR.
023310     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
023320     PERFORM 6602-RPT-TOP-BOTTOM.
023330     PERFORM 6603-RPT-INSIGHTS.
023340
023350 6601-RPT-ONE-OUTLET.
023360     MOVE WR-OUT-NAME (WR-ORD-IDX (WR-RANK-IDX)) TO WR-TEXT-LINE.
023370     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
023380     MOVE '  RANK'          TO WR-KV-KEY.
023390     MOVE WR-RANK-IDX        TO WR-ED-CNT.
023400     MOVE WR-ED-CNT-LINE     TO WR-KV-VAL.
023410     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023420     MOVE '  ORDERS'        TO WR-KV-KEY.
023430     MOVE WR-OUT-ORDERS (WR-ORD-IDX (WR-RANK-IDX)) TO WR-ED-CNT.
023440     MOVE WR-ED-CNT-LINE     TO WR-KV-VAL.
023450     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023460     MOVE '  REVENUE'       TO WR-KV-KEY.
023470     MOVE WR-OUT-REVENUE (WR-ORD-IDX (WR-RANK-IDX)) TO WR-ED-AMT.
023480     MOVE WR-ED-MONEY-LINE   TO WR-KV-VAL.
023490     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023500     MOVE '  AVERAGE ORDER VALUE' TO WR-KV-KEY.
023510     MOVE WR-OUT-AOV (WR-ORD-IDX (WR-RANK-IDX)) TO WR-ED-AMT.
023520     MOVE WR-ED-MONEY-LINE   TO WR-KV-VAL.
023530     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023540     MOVE '  COMPLETION RATE' TO WR-KV-KEY.
023550     MOVE WR-OUT-COMPL-PCT (WR-ORD-IDX (WR-RANK-IDX)) TO
023560         WR-ED-PCT.
023570     MOVE WR-ED-PCT-LINE     TO WR-KV-VAL.
023580     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023590     MOVE '  CANCELLATION RATE' TO WR-KV-KEY.
023600     MOVE WR-OUT-CANCEL-PCT (WR-ORD-IDX (WR-RANK-IDX)) TO
023610         WR-ED-PCT.
023620     MOVE WR-ED-PCT-LINE     TO WR-KV-VAL.
023630     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023640     MOVE '  AVERAGE PREP TIME (MIN)' TO WR-KV-KEY.
023650     MOVE WR-OUT-AVG-PREP (WR-ORD-IDX (WR-RANK-IDX)) TO WR-ED-NUM.
023660     MOVE WR-ED-NUM-LINE     TO WR-KV-VAL.
023670     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023680     MOVE '  ITEMS PER ORDER' TO WR-KV-KEY.
023690     MOVE WR-OUT-AVG-ITEMS (WR-ORD-IDX (WR-RANK-IDX)) TO
023700         WR-ED-NUM.
023710     MOVE WR-ED-NUM-LINE     TO WR-KV-VAL.
023720     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023730     MOVE '  PEAK HOUR'     TO WR-KV-KEY.
023740     IF WR-OUT-PEAK-HR (WR-ORD-IDX (WR-RANK-IDX)) >= 0
023750         MOVE WR-OUT-PEAK-HR (WR-ORD-IDX (WR-RANK-IDX)) TO
023760             WR-ED-HOUR
023770         MOVE WR-ED-HOUR-LINE TO WR-KV-VAL
023780     ELSE
023790         MOVE 'NONE' TO WR-KV-VAL
023800     END-IF.
023810     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023820     MOVE '  SATISFACTION SCORE' TO WR-KV-KEY.
023830     MOVE WR-OUT-SATISFACTION (WR-ORD-IDX (WR-RANK-IDX)) TO
023840         WR-ED-NUM.
023850     MOVE WR-ED-NUM-LINE     TO WR-KV-VAL.
023860     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023870     MOVE '  PERFORMANCE CATEGORY' TO WR-KV-KEY.
023880     MOVE WR-OUT-CATEGORY (WR-ORD-IDX (WR-RANK-IDX)) TO WR-KV-VAL.
023890     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
023900     ADD 1 TO WR-RANK-IDX.
023910
023920*    ----------------------------------------------------------------
023930*    6602 - BRANCH PERFORMANCE: TOP 5 AND BOTTOM 5 OUTLETS
023940*    BY RANK. --
023950*    ----------------------------------------------------------------
023960 6602-RPT-TOP-BOTTOM.
023970     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
023980     MOVE 'TOP 5 AND BOTTOM 5 PERFORMERS BY RANK' TO
023990         WR-TEXT-LINE.
024000     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024010     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
024020     MOVE 'TOP 5 PERFORMERS' TO WR-TEXT-LINE.
024030     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024040     MOVE 1 TO WR-TOPN-IDX.
024050     PERFORM 6602A-RPT-TOP-LINE UNTIL WR-TOPN-IDX > 5
024060         OR WR-TOPN-IDX > WR-OUTLET-CTR.
024070     MOVE 'BOTTOM 5 PERFORMERS' TO WR-TEXT-LINE.
024080     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024090     IF WR-OUTLET-CTR > 5
024100         COMPUTE WR-BOT-START = WR-OUTLET-CTR - 4
024110     ELSE
024120         MOVE 1 TO WR-BOT-START
024130     END-IF.
024140     MOVE WR-BOT-START TO WR-TOPN-IDX.
024150     PERFORM 6602B-RPT-BOT-LINE UNTIL WR-TOPN-IDX >
024160         WR-OUTLET-CTR.
024170     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
024180
024190 6602A-RPT-TOP-LINE.
024200     MOVE WR-OUT-NAME (WR-ORD-IDX (WR-TOPN-IDX)) TO WR-TEXT-LINE.
024210     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024220     MOVE '  RANK'          TO WR-KV-KEY.
024230     MOVE WR-TOPN-IDX        TO WR-ED-CNT.
024240     MOVE WR-ED-CNT-LINE     TO WR-KV-VAL.
024250     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
024260     MOVE '  REVENUE'       TO WR-KV-KEY.
024270     MOVE WR-OUT-REVENUE (WR-ORD-IDX (WR-TOPN-IDX)) TO WR-ED-AMT.
024280     MOVE WR-ED-MONEY-LINE   TO WR-KV-VAL.
024290     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
024300     ADD 1 TO WR-TOPN-IDX.
024310
024320 6602B-RPT-BOT-LINE.
024330     MOVE WR-OUT-NAME (WR-ORD-IDX (WR-TOPN-IDX)) TO WR-TEXT-LINE.
024340     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024350     MOVE '  RANK'          TO WR-KV-KEY.
024360     MOVE WR-TOPN-IDX        TO WR-ED-CNT.
024370     MOVE WR-ED-CNT-LINE     TO WR-KV-VAL.
024380     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
024390     MOVE '  REVENUE'       TO WR-KV-KEY.
024400     MOVE WR-OUT-REVENUE (WR-ORD-IDX (WR-TOPN-IDX)) TO WR-ED-AMT.
024410     MOVE WR-ED-MONEY-LINE   TO WR-KV-VAL.
024420     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
024430     ADD 1 TO WR-TOPN-IDX.
024440
024450*    ----------------------------------------------------------------
024460*    6603 - BRANCH PERFORMANCE: INSIGHTS (TOP OUTLET, HIGH
024470*    CANCELLATION OUTLETS, LOW SATISFACTION OUTLETS). --
024480*    ----------------------------------------------------------------
024490 6603-RPT-INSIGHTS.
024500     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
024510     MOVE 'BRANCH PERFORMANCE INSIGHTS' TO WR-TEXT-LINE.
024520     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024530     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
024540     MOVE '  TOP OUTLET'    TO WR-KV-KEY.
024550     MOVE WR-OUT-NAME (WR-ORD-IDX (1)) TO WR-KV-VAL.
024560     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
024570     MOVE 'HIGH CANCELLATION RATE (OVER 10%)' TO WR-TEXT-LINE.
024580     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024590     MOVE 'N' TO WR-HC-FOUND-SW.
024600     MOVE 1 TO WR-OUT-IDX.
024610     PERFORM 6603A-FLAG-HIGH-CANCEL UNTIL WR-OUT-IDX >
024620         WR-OUTLET-CTR.
024630     IF NOT WR-HC-FOUND
024640         MOVE '  NONE' TO WR-TEXT-LINE
024650         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
024660     END-IF.
024670     MOVE 'LOW SATISFACTION SCORE (UNDER 60)' TO WR-TEXT-LINE.
024680     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
024690     MOVE 'N' TO WR-LS-FOUND-SW.
024700     MOVE 1 TO WR-OUT-IDX.
024710     PERFORM 6603B-FLAG-LOW-SATIS UNTIL WR-OUT-IDX >
024720         WR-OUTLET-CTR.
024730     IF NOT WR-LS-FOUND
024740         MOVE '  NONE' TO WR-TEXT-LINE
024750         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
024760     END-IF.
024770     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
024780
024790 6603A-FLAG-HIGH-CANCEL.
024800     IF WR-OUT-CANCEL-PCT (WR-OUT-IDX) > 10
024810         MOVE '  ' TO WR-KV-KEY
024820         MOVE WR-OUT-NAME (WR-OUT-IDX) TO WR-KV-VAL
024830         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
024840         SET WR-HC-FOUND TO TRUE
024850     END-IF.
024860     ADD 1 TO WR-OUT-IDX.
024870
024880 6603B-FLAG-LOW-SATIS.
024890     IF WR-OUT-SATISFACTION (WR-OUT-IDX) < 60
024900         MOVE '  ' TO WR-KV-KEY
024910         MOVE WR-OUT-NAME (WR-OUT-IDX) TO WR-KV-VAL
024920         SET WR-LS-FOUND TO TRUE
024930         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
024940     END-IF.
024950     ADD 1 TO WR-OUT-IDX.
024960
024970*    ----------------------------------------------------------------
024980*    6700 - ANOMALY DETECTION FINDINGS. --
024990*    ----------------------------------------------------------------
025000 6700-RPT-ANOMALIES.
025010     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
025020     MOVE 'DETAILED FINDINGS - ANOMALY DETECTION' TO WR-TEXT-LINE.
025030     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
025040     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
025050     IF WR-DAY-ANOM-CTR > 0
025060         MOVE 1 TO WR-GI
025070         PERFORM 6701-RPT-ONE-DAY-ANOM UNTIL WR-GI >
025080             WR-DAY-ANOM-CTR
025090     END-IF.
025100     IF WR-HOUR-ANOM-CTR > 0
025110         MOVE 1 TO WR-GI
025120         PERFORM 6702-RPT-ONE-HOUR-ANOM UNTIL WR-GI >
025130             WR-HOUR-ANOM-CTR
025140     END-IF.
025150     IF WR-CANCEL-ANOM-CTR > 0
025160         MOVE 'CANCELLATION-RATE ANOMALY' TO WR-KV-KEY
025170         COMPUTE WR-ED-PCT = WR-CANCEL-FRACTION * 100
025180         STRING 'GLOBAL CANCELLATION FRACTION ' DELIMITED BY SIZE
025190                'EXCEEDS 15% THRESHOLD'          DELIMITED BY SIZE
025200                INTO WR-KV-VAL
025210         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
025220     END-IF.
025230     IF WR-PAY-ANOM-CTR > 0
025240         MOVE 1 TO WR-GI
025250         PERFORM 6703-RPT-ONE-PAY-ANOM UNTIL WR-GI >
025260             WR-PAY-ANOM-CTR
025270     END-IF.
025280     IF WR-LONG-PREP-CTR > 0
025290         MOVE 'LONG PREPARATION TIME ORDERS' TO WR-KV-KEY
025300         MOVE WR-LONG-PREP-CTR TO WR-ED-CNT
025310         STRING WR-ED-CNT-LINE DELIMITED BY SIZE
025320                ' OVER 60 MINUTES' DELIMITED BY SIZE
025330                INTO WR-KV-VAL
025340         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
025350     END-IF.
025360     IF WR-HIGH-VALUE-CTR > 0
025370         MOVE 'HIGH VALUE ORDERS' TO WR-KV-KEY
025380         MOVE WR-HIGH-VALUE-CTR TO WR-ED-CNT
025390         STRING WR-ED-CNT-LINE DELIMITED BY SIZE
025400                ' OVER LKR 10,000' DELIMITED BY SIZE
025410                INTO WR-KV-VAL
025420         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
025430     END-IF.
025440     IF WR-AOV-ANOM-CTR > 0
025450         MOVE 'OUTLET AOV DEVIATION ANOMALIES' TO WR-KV-KEY
025460         MOVE WR-AOV-ANOM-CTR TO WR-ED-CNT
025470         STRING WR-ED-CNT-LINE DELIMITED BY SIZE
025480                ' OUTLETS OVER 30% FROM MEAN AOV' DELIMITED BY
025490                    SIZE
025500                INTO WR-KV-VAL
025510         WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE
025520     END-IF.
025530     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
025540
025550 6701-RPT-ONE-DAY-ANOM.
025560     MOVE 'DAILY REVENUE ANOMALY' TO WR-KV-KEY.
025570     MOVE WR-DA-Z (WR-GI) TO WR-ED-SGN.
025580     STRING WR-DA-DATE (WR-GI) DELIMITED BY SIZE
025590            ' Z-SCORE '         DELIMITED BY SIZE
025600            WR-ED-SGN-LINE      DELIMITED BY SIZE
025610            INTO WR-KV-VAL.
025620     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
025630     ADD 1 TO WR-GI.
025640
025650 6702-RPT-ONE-HOUR-ANOM.
025660     MOVE 'HOURLY ORDER-COUNT ANOMALY' TO WR-KV-KEY.
025670     MOVE WR-HA-HOUR (WR-GI) TO WR-ED-HOUR.
025680     MOVE WR-HA-Z (WR-GI) TO WR-ED-SGN.
025690     STRING WR-HA-DATE (WR-GI) DELIMITED BY SIZE
025700            ' '                 DELIMITED BY SIZE
025710            WR-ED-HOUR-LINE     DELIMITED BY SIZE
025720            ' Z-SCORE '         DELIMITED BY SIZE
025730            WR-ED-SGN-LINE      DELIMITED BY SIZE
025740            INTO WR-KV-VAL.
025750     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
025760     ADD 1 TO WR-GI.
025770
025780 6703-RPT-ONE-PAY-ANOM.
025790     MOVE 'PAYMENT-METHOD DOMINANCE ANOMALY' TO WR-KV-KEY.
025800     MOVE WR-PA-HOUR (WR-GI) TO WR-ED-HOUR.
025810     MOVE WR-PA-PCT (WR-GI) TO WR-ED-PCT.
025820     STRING WR-ED-HOUR-LINE DELIMITED BY SIZE
025830            ' '              DELIMITED BY SIZE
025840            WR-PA-METHOD (WR-GI) DELIMITED BY SIZE
025850            ' '              DELIMITED BY SIZE
025860            WR-ED-PCT-LINE   DELIMITED BY SIZE
025870            INTO WR-KV-VAL.
025880     WRITE PRTLINE FROM WR-KV-LINE AFTER ADVANCING 1 LINE.
025890     ADD 1 TO WR-GI.
025900
025910*    ----------------------------------------------------------------
025920*    6800 - NUMBERED RECOMMENDATIONS, ONE PER ANOMALY CLASS THAT
025930*    ACTUALLY FIRED THIS RUN. --
025940*    ----------------------------------------------------------------
025950 6800-RPT-RECOMMENDATIONS.
025960     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
025970     MOVE 'RECOMMENDATIONS' TO WR-TEXT-LINE.
025980     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
025990     WRITE PRTLINE FROM WR-DASH-LINE AFTER ADVANCING 1 LINE.
026000     MOVE ZERO TO WR-LINE-NO.
026010     IF WR-CANCEL-ANOM-CTR > 0
026020         ADD 1 TO WR-LINE-NO
026030         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026040         STRING WR-LINE-NO-ED
026050             ') REVIEW ORDER HANDLING AT OUTLETS WITH '
026060                'ELEVATED CANCELLATION RATES.' DELIMITED BY SIZE
026070                INTO WR-TEXT-LINE
026080         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026090     END-IF.
026100     IF WR-LONG-PREP-CTR > 0
026110         ADD 1 TO WR-LINE-NO
026120         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026130         STRING WR-LINE-NO-ED
026140             ') INVESTIGATE KITCHEN STAFFING DURING '
026150                'LONG-PREPARATION PERIODS.' DELIMITED BY SIZE
026160                INTO WR-TEXT-LINE
026170         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026180     END-IF.
026190     IF WR-PAY-ANOM-CTR > 0
026200         ADD 1 TO WR-LINE-NO
026210         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026220         STRING WR-LINE-NO-ED
026230             ') CONFIRM PAYMENT TERMINAL CAPACITY AT '
026240                'HOURS OF HEAVY PAYMENT-METHOD CONCENTRATION.'
026250                DELIMITED BY SIZE INTO WR-TEXT-LINE
026260         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026270     END-IF.
026280     IF WR-AOV-ANOM-CTR > 0
026290         ADD 1 TO WR-LINE-NO
026300         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026310         STRING WR-LINE-NO-ED
026320             ') REVIEW PRICING AND PROMOTIONS AT OUTLETS WHOSE'
026330             ' AOV DIVERGES FROM THE NETWORK MEAN.'
026340                DELIMITED BY SIZE INTO WR-TEXT-LINE
026350         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026360     END-IF.
026370     IF WR-DAY-ANOM-CTR > 0 OR WR-HOUR-ANOM-CTR > 0
026380         ADD 1 TO WR-LINE-NO
026390         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026400         STRING WR-LINE-NO-ED
026410             ') SCHEDULE STAFF AND INVENTORY AROUND '
026420                'THE FLAGGED REVENUE/ORDER-COUNT SPIKES.'
026430                DELIMITED BY SIZE INTO WR-TEXT-LINE
026440         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026450     END-IF.
026460     IF WR-HIGH-VALUE-CTR > 0
026470         ADD 1 TO WR-LINE-NO
026480         MOVE WR-LINE-NO TO WR-LINE-NO-ED
026490         STRING WR-LINE-NO-ED ') VERIFY HIGH-VALUE ORDERS FOR '
026500                'DATA-ENTRY OR FRAUD EXCEPTIONS.' DELIMITED BY
026510                    SIZE
026520                INTO WR-TEXT-LINE
026530         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026540     END-IF.
026550     IF WR-LINE-NO = ZERO
026560         MOVE 'NO ANOMALIES WERE FLAGGED FOR THIS WINDOW.'
026570             TO WR-TEXT-LINE
026580         WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE
026590     END-IF.
026600     WRITE PRTLINE FROM WR-BLANK-LINE AFTER ADVANCING 1 LINE.
026610
026620 6900-RPT-FOOTER.
026630     WRITE PRTLINE FROM WR-EQ-LINE AFTER ADVANCING 1 LINE.
026640     MOVE 'END OF RMS ANALYTICS REPORT' TO WR-TEXT-LINE.
026650     WRITE PRTLINE FROM WR-TEXT-LINE AFTER ADVANCING 1 LINE.
026660     WRITE PRTLINE FROM WR-EQ-LINE AFTER ADVANCING 1 LINE.
026670
026680*    ----------------------------------------------------------------
026690*    9700 - HAND-ROLLED SQUARE ROOT (NEWTON-RAPHSON, 20 FIXED
026700*    ITERATIONS).  INPUT WR-SQRT-X, ANSWER RETURNED IN WR-SQRT-R.
026710*    ----------------------------------------------------------------
026720 9700-CALC-SQRT.
026730     IF WR-SQRT-X <= 0
026740         MOVE ZERO TO WR-SQRT-R
026750     ELSE
026760         MOVE WR-SQRT-X TO WR-SQRT-R
026770         MOVE 1 TO WR-SQRT-I
026780         PERFORM 9710-SQRT-ITERATE UNTIL WR-SQRT-I > 20
026790     END-IF.
026800
026810 9710-SQRT-ITERATE.
026820     MOVE WR-SQRT-R TO WR-SQRT-PREV.
026830     COMPUTE WR-SQRT-R =
026840             (WR-SQRT-PREV + (WR-SQRT-X / WR-SQRT-PREV)) / 2.
026850     ADD 1 TO WR-SQRT-I.
026860
026870*    -- HOWARD HINNANT'S DAYS-FROM-CIVIL, EPOCH 1970-01-01.  SAME
026880*    ROUTINE RMSENR02 CARRIES FOR ITS OWN WAIT/PREP-MINUTES MATH;
026890*    KEPT HERE TOO SINCE THE BRANCH AND ANOMALY SECTIONS NEED
026900*    DAY-OF-WEEK/DAY-COUNT ARITHMETIC AGAIN DOWNSTREAM OF THE
026901*    ENRICHED EXTRACT. --
026910 9450-DAYS-FROM-CIVIL.
026920     IF WR-CIV-M <= 2
026930         COMPUTE WR-CIV-Y2 = WR-CIV-Y - 1
026940     ELSE
026950         MOVE WR-CIV-Y TO WR-CIV-Y2
026960     END-IF.
026970
026980     COMPUTE WR-CIV-ERA = WR-CIV-Y2 / 400.
026990     COMPUTE WR-CIV-YOE = WR-CIV-Y2 - (WR-CIV-ERA * 400).
027000
027010     IF WR-CIV-M > 2
027020         COMPUTE WR-CIV-MP = WR-CIV-M - 3
027030     ELSE
027040         COMPUTE WR-CIV-MP = WR-CIV-M + 9
027050     END-IF.
027060
027070     COMPUTE WR-CIV-DOY =
027080         (153 * WR-CIV-MP + 2) / 5 + WR-CIV-D - 1.
027090     COMPUTE WR-CIV-DOE =
027100         WR-CIV-YOE * 365 + (WR-CIV-YOE / 4)
027110         - (WR-CIV-YOE / 100) + WR-CIV-DOY.
027120     COMPUTE WR-CIV-DAYS =
027130         WR-CIV-ERA * 146097 + WR-CIV-DOE - 719468.
027140
027150*    -- ZELLER'S CONGRUENCE, h=0 SATURDAY ... h=6 FRIDAY.  THIS
027160*    COMPILER HAS NO MOD FUNCTION SO THE REMAINDER IS TAKEN BY
027170*    HAND: A MOD B = A - (A / B) * B (INTEGER DIVIDE).  WR-Z-H + 1
027180*    INDEXES WR-DOW-NAME/WR-DOW-CNT/WR-DOW-REV DIRECTLY. --
027190 9500-CALC-DAY-OF-WEEK.
027200     IF WR-CIV-M <= 2
027210         COMPUTE WR-Z-YY = WR-CIV-Y - 1
027220         COMPUTE WR-Z-J  = WR-Z-YY / 100
027230         COMPUTE WR-Z-K  = WR-Z-YY - (WR-Z-J * 100)
027240         COMPUTE WR-Z-NUM =
027250             WR-CIV-D + ((13 * (WR-CIV-M + 13)) / 5)
027260             + WR-Z-K + (WR-Z-K / 4) + (WR-Z-J / 4)
027270             + (5 * WR-Z-J)
027280     ELSE
027290         COMPUTE WR-Z-J  = WR-CIV-Y / 100
027300         COMPUTE WR-Z-K  = WR-CIV-Y - (WR-Z-J * 100)
027310         COMPUTE WR-Z-NUM =
027320             WR-CIV-D + ((13 * (WR-CIV-M + 1)) / 5)
027330             + WR-Z-K + (WR-Z-K / 4) + (WR-Z-J / 4)
027340             + (5 * WR-Z-J)
027350     END-IF.
027360     COMPUTE WR-Z-H = WR-Z-NUM - ((WR-Z-NUM / 7) * 7).
027370     COMPUTE WR-Z-DOW-IDX = WR-Z-H + 1.
027380
027390*    ==================================================================
027400*    8000 - END-OF-JOB.  CLOSE THE REPORT FILE AND ECHO THE RUN
027410*    COUNTS TO SYSOUT THE SAME WAY RMSENR02 DOES AT ITS 3000-CLOSING. --
027420*    ==================================================================
027430 8000-CLOSING.
027440     CLOSE RPTFILE.
027450     DISPLAY 'RMSRPT03 ORDERS  : ' WR-ORDER-CTR.
027460     DISPLAY 'RMSRPT03 CANCELS : ' WR-CANCELLED-CTR.
027470     DISPLAY 'RMSRPT03 OUTLETS : ' WR-OUTLET-CTR.
027480     DISPLAY 'RMSRPT03 CUSTMRS : ' WR-CUST-CTR.
027490     DISPLAY 'RMSRPT03 ITEMS   : ' WR-ITEM-CTR.
