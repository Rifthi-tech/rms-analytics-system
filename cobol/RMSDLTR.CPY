000100* RMSDLTR.CPY
000110*---------------------------------------------------------------*
000120* RMS ANALYTICS BATCH - DEAD-LETTER RECORD LAYOUT (REJECT OUTPUT)
000130* ONE RECORD PER ORDER LINE THAT FAILED MANDATORY-FIELD OR
000140* TIMESTAMP PARSING IN RMSING01.  PROCESSING CONTINUES - THIS
000150* FILE IS REVIEWED OFF-LINE, IT DOES NOT ABORT THE RUN.
000160*---------------------------------------------------------------*
000170* 1988-11-14 AL  TKT-4471  ORIGINAL LAYOUT.
000180*---------------------------------------------------------------*
000190 01  RMS-DEADLETTER-REC.
000200     05  RD-REJECT-TIMESTAMP          PIC X(19).
000210     05  RD-RAW-RECORD                PIC X(200).
000220     05  RD-ERROR-MESSAGE             PIC X(80).
000230     05  FILLER                       PIC X(01) VALUE SPACE.
